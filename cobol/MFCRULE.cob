000010 IDENTIFICATION DIVISION.
000020*******************************
000030 PROGRAM-ID.     MFCRULE IS INITIAL.
000040 AUTHOR.         S SYUEN.
000050 INSTALLATION.   CASH MGT INTERFACE UNIT.
000060 DATE-WRITTEN.   09 MAR 1989.
000070 DATE-COMPILED.
000080 SECURITY.       UNCLASSIFIED.
000090*
000100* DESCRIPTION :  DECIDES WHETHER ONE MISSING FILE IS SHIELDED,
000110*                REMAPPED, OR STAYS "missed".  SHIELD RULES ARE
000120*                TESTED FIRST, IN CONFIG ORDER - THE FIRST
000130*                ENABLED RULE WHOSE PATTERN MATCHES WINS.
000140*                MAPPING RULES ARE TESTED ONLY WHEN NO SHIELD
000150*                RULE MATCHED.
000160*
000170*===========================================================*
000180*                  HISTORY OF MODIFICATION:
000190*===========================================================*
000200* 18 - PLOWEE  - 03/09/1998 - SCANQA-022.
000210*               - INITIAL VERSION - SHIELD RULES ONLY.
000220*-----------------------------------------------------------*
000230* 25 - PLOWEE  - 29/10/1998 - SCANQA-028.
000240*               - ADDED MAPPING RULES - A MAPPED PATH THAT
000250*                 ACTUALLY EXISTS IN THE TARGET INVENTORY IS
000260*                 REPORTED "remapped" INSTEAD OF "missed".
000270*-----------------------------------------------------------*
000280* 31 - RTANGJ  - 25/10/1998 - Y2K READINESS REVIEW.
000290*               - NO DATE FIELDS IN THIS PROGRAM - NO CHANGE
000300*                 REQUIRED.
000310*-----------------------------------------------------------*
000320* 40 - KWTEOH  - 21/02/2001 - SCANQA-077.
000330*               - PATTERN MATCH NOW SUPPORTS A TRAILING "*"
000340*                 WILDCARD - WITHOUT IT EVERY GENERATED
000350*                 BUILD ARTIFACT NEEDED ITS OWN SHIELD RULE.
000360*-----------------------------------------------------------*
000370*
000380 ENVIRONMENT DIVISION.
000390****************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-AS400.
000420 OBJECT-COMPUTER.  IBM-AS400.
000430 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000440                       ON  STATUS IS U0-ON
000450                       OFF STATUS IS U0-OFF.
000460*
000470 DATA DIVISION.
000480*********
000490 WORKING-STORAGE SECTION.
000500*******************
000510 01  FILLER                  PIC X(24) VALUE
000520         "** PROGRAM MFCRULE   **".
000530*
000540 COPY MFCMWS.
000550*
000560 01  WK-RULE-I                      PIC 9(05) COMP VALUE ZERO.
000570 01  WK-RULE-J                      PIC 9(05) COMP VALUE ZERO.
000580 01  WK-RULE-MATCH-SW                PIC X(01) VALUE "N".
000590     88  WK-RULE-MATCHED                      VALUE "Y".
000600     88  WK-RULE-NOT-MATCHED                  VALUE "N".
000610 01  WK-RULE-FOUND-SW                PIC X(01) VALUE "N".
000620     88  WK-RULE-TABLE-FOUND                  VALUE "Y".
000630     88  WK-RULE-TABLE-NOT-FOUND              VALUE "N".
000640 01  WK-RULE-PATTERN-LEN             PIC 9(03) COMP VALUE ZERO.
000650 01  WK-RULE-REMAPPED-WORK           PIC X(200) VALUE SPACES.
000660 01  WK-RULE-REMAPPED-WORK-R REDEFINES WK-RULE-REMAPPED-WORK.
000670     05  WK-RULE-REMAPPED-CHAR OCCURS 200 TIMES PIC X(01).
000680 01  WK-RULE-PATTERN-WORK            PIC X(100) VALUE SPACES.
000690 01  WK-RULE-PATTERN-WORK-R REDEFINES WK-RULE-PATTERN-WORK.
000700     05  WK-RULE-PATTERN-CHAR OCCURS 100 TIMES PIC X(01).
000710*
000720*-----------------------------------------------------------*
000730* WORKING COPY OF THE MISSING PATH - THE CHAR-ARRAY VIEW LETS
000740* E100/E200 WALK IT WITHOUT SUBSCRIPTING THE LINKAGE FIELD
000750* DIRECTLY.
000760*-----------------------------------------------------------*
000770 01  WK-RULE-MISSING-PATH-WORK       PIC X(200) VALUE SPACES.
000780 01  WK-RULE-MISSING-PATH-WORK-R
000790                    REDEFINES WK-RULE-MISSING-PATH-WORK.
000800     05  WK-RULE-MISSING-PATH-CHAR OCCURS 200 TIMES PIC X(01).
000810*
000820 77  WK-RULE-REMAPPED-LEN             PIC 9(03) COMP VALUE ZERO.
000830*
000840 LINKAGE SECTION.
000850*******************
000860 COPY MFRULE.
000870*
000880 PROCEDURE DIVISION USING WK-RULE-RECORD.
000890***********
000900 MAIN-MODULE.
000910     MOVE "missed"    TO WK-RULE-STATUS.
000920     MOVE SPACES      TO WK-RULE-SHIELDED-BY.
000930     MOVE SPACES      TO WK-RULE-SHIELDED-REMARK.
000940     MOVE SPACES      TO WK-RULE-REMAPPED-BY.
000950     MOVE SPACES      TO WK-RULE-REMAPPED-TO.
000960     MOVE SPACES      TO WK-RULE-REMAPPED-REMARK.
000970     MOVE WK-RULE-MISSING-PATH TO WK-RULE-MISSING-PATH-WORK.
000980*
000990     PERFORM D100-TEST-SHIELD-RULES
001000        THRU D199-TEST-SHIELD-RULES-EX.
001010     IF WK-RULE-STATUS = "missed"
001020        PERFORM D200-TEST-MAPPING-RULES
001030           THRU D299-TEST-MAPPING-RULES-EX
001040     END-IF.
001050     GOBACK.
001060*
001070*-----------------------------------------------------------*
001080 D100-TEST-SHIELD-RULES.
001090*-----------------------------------------------------------*
001100*    R-R1, R-R2 - CONFIG ORDER IS EVALUATION ORDER.  DISABLED
001110*    RULES ARE SKIPPED.  FIRST MATCH WINS.
001120*-----------------------------------------------------------*
001130     MOVE 1 TO WK-RULE-I.
001140     PERFORM D110-SHIELD-LOOP
001150        THRU D119-SHIELD-LOOP-EX.
001160 D199-TEST-SHIELD-RULES-EX.
001170     EXIT.
001180*
001190*-----------------------------------------------------------*
001200 D110-SHIELD-LOOP.
001210*-----------------------------------------------------------*
001220     IF WK-RULE-I > WK-RULE-SHIELD-COUNT
001230        GO TO D119-SHIELD-LOOP-EX
001240     END-IF.
001250     IF WK-RULE-STATUS NOT = "missed"
001260        GO TO D119-SHIELD-LOOP-EX
001270     END-IF.
001280     IF WK-RULE-SHD-ENABLED (WK-RULE-I) = "Y"
001290        MOVE WK-RULE-SHD-PATTERN (WK-RULE-I)
001300           TO WK-RULE-PATTERN-WORK
001310        PERFORM E100-PATTERN-MATCHES
001320           THRU E199-PATTERN-MATCHES-EX
001330        IF WK-RULE-MATCHED
001340           MOVE "shielded"              TO WK-RULE-STATUS
001350           MOVE WK-RULE-SHD-RULE-ID (WK-RULE-I)
001360              TO WK-RULE-SHIELDED-BY
001370           MOVE WK-RULE-SHD-REMARK (WK-RULE-I)
001380              TO WK-RULE-SHIELDED-REMARK
001390        END-IF
001400     END-IF.
001410     ADD 1 TO WK-RULE-I.
001420     GO TO D110-SHIELD-LOOP.
001430 D119-SHIELD-LOOP-EX.
001440     EXIT.
001450*
001460*-----------------------------------------------------------*
001470 D200-TEST-MAPPING-RULES.
001480*-----------------------------------------------------------*
001490*    R-R3, R-R4 - FIRST ENABLED MAPPING RULE WHOSE SOURCE
001500*    PATTERN MATCHES AND WHOSE BUILT TARGET PATH EXISTS IN THE
001510*    MERGED TARGET INVENTORY WINS.  A MATCHED SOURCE PATTERN
001520*    WHOSE BUILT PATH IS NOT IN THE TARGET INVENTORY LEAVES
001530*    THE FILE "missed" - THE MAPPING DID NOT ACTUALLY HELP.
001540*-----------------------------------------------------------*
001550     MOVE 1 TO WK-RULE-I.
001560     PERFORM D210-MAPPING-LOOP
001570        THRU D219-MAPPING-LOOP-EX.
001580 D299-TEST-MAPPING-RULES-EX.
001590     EXIT.
001600*
001610*-----------------------------------------------------------*
001620 D210-MAPPING-LOOP.
001630*-----------------------------------------------------------*
001640     IF WK-RULE-I > WK-RULE-MAPPING-COUNT
001650        GO TO D219-MAPPING-LOOP-EX
001660     END-IF.
001670     IF WK-RULE-STATUS NOT = "missed"
001680        GO TO D219-MAPPING-LOOP-EX
001690     END-IF.
001700     IF WK-RULE-MAP-ENABLED (WK-RULE-I) = "Y"
001710        MOVE WK-RULE-MAP-SOURCE-PATTERN (WK-RULE-I)
001720           TO WK-RULE-PATTERN-WORK
001730        PERFORM E100-PATTERN-MATCHES
001740           THRU E199-PATTERN-MATCHES-EX
001750        IF WK-RULE-MATCHED
001760           PERFORM E200-BUILD-REMAPPED-PATH
001770              THRU E299-BUILD-REMAPPED-PATH-EX
001780           SET WK-RULE-TABLE-NOT-FOUND TO TRUE
001790           IF WK-RULE-REMAPPED-LEN > ZERO
001800              PERFORM E300-PATH-EXISTS-IN-TARGET
001810                 THRU E399-PATH-EXISTS-IN-TARGET-EX
001820           END-IF
001830           IF WK-RULE-TABLE-FOUND
001840              MOVE "remapped"            TO WK-RULE-STATUS
001850              MOVE WK-RULE-MAP-RULE-ID (WK-RULE-I)
001860                 TO WK-RULE-REMAPPED-BY
001870              MOVE WK-RULE-REMAPPED-WORK
001880                 TO WK-RULE-REMAPPED-TO
001890              MOVE WK-RULE-MAP-REMARK (WK-RULE-I)
001900                 TO WK-RULE-REMAPPED-REMARK
001910           END-IF
001920        END-IF
001930     END-IF.
001940     ADD 1 TO WK-RULE-I.
001950     GO TO D210-MAPPING-LOOP.
001960 D219-MAPPING-LOOP-EX.
001970     EXIT.
001980*
001990*-----------------------------------------------------------*
002000 E100-PATTERN-MATCHES.
002010*-----------------------------------------------------------*
002020*    SCANQA-077 - A PATTERN ENDING IN "*" MATCHES ON A LEADING
002030*    SUBSTRING COMPARE - THE TRAILING "*" IS STRIPPED FIRST
002040*    AND NEVER PARTICIPATES IN THE COMPARE.  A PATTERN WITH NO
002050*    TRAILING "*" MUST MATCH THE MISSING PATH EXACTLY.  THE
002060*    PATTERN TO TEST IS MOVED IN VIA WK-RULE-PATTERN-WORK BY
002070*    THE CALLING PARAGRAPH.
002080*-----------------------------------------------------------*
002090     MOVE 100 TO WK-RULE-PATTERN-LEN.
002100     PERFORM E105-FIND-PATTERN-LEN
002110        THRU E109-FIND-PATTERN-LEN-EX.
002120*
002130     SET WK-RULE-NOT-MATCHED TO TRUE.
002140     IF WK-RULE-PATTERN-LEN = ZERO
002150        GO TO E199-PATTERN-MATCHES-EX
002160     END-IF.
002170*
002180     IF WK-RULE-PATTERN-CHAR (WK-RULE-PATTERN-LEN) = "*"
002190        IF WK-RULE-PATTERN-LEN = 1
002200           SET WK-RULE-MATCHED TO TRUE
002210        ELSE
002220           IF WK-RULE-MISSING-PATH-WORK
002230                 (1 : WK-RULE-PATTERN-LEN - 1)
002240                 = WK-RULE-PATTERN-WORK (1 : WK-RULE-PATTERN-LEN - 1)
002250              SET WK-RULE-MATCHED TO TRUE
002260           END-IF
002270        END-IF
002280     ELSE
002290        IF WK-RULE-MISSING-PATH-WORK (1 : WK-RULE-PATTERN-LEN)
002300              = WK-RULE-PATTERN-WORK (1 : WK-RULE-PATTERN-LEN)
002310           SET WK-RULE-MATCHED TO TRUE
002320        END-IF
002330     END-IF.
002340 E199-PATTERN-MATCHES-EX.
002350     EXIT.
002360*
002370*-----------------------------------------------------------*
002380 E105-FIND-PATTERN-LEN.
002390*-----------------------------------------------------------*
002400*    WORKS BACKWARD TO FIND THE TRUE LENGTH OF THE BLANK-
002410*    PADDED PATTERN TEXT MOVED IN BY THE CALLING PARAGRAPH.
002420*-----------------------------------------------------------*
002430     IF WK-RULE-PATTERN-LEN = ZERO
002440        GO TO E109-FIND-PATTERN-LEN-EX
002450     END-IF.
002460     IF WK-RULE-PATTERN-WORK (WK-RULE-PATTERN-LEN : 1)
002470           NOT = SPACE
002480        GO TO E109-FIND-PATTERN-LEN-EX
002490     END-IF.
002500     SUBTRACT 1 FROM WK-RULE-PATTERN-LEN.
002510     GO TO E105-FIND-PATTERN-LEN.
002520 E109-FIND-PATTERN-LEN-EX.
002530     EXIT.
002540*
002550*-----------------------------------------------------------*
002560 E200-BUILD-REMAPPED-PATH.
002570*-----------------------------------------------------------*
002580*    R-R4 - WHEN THE SOURCE PATTERN HAS A WILDCARD, THE PART
002590*    OF THE MISSING PATH BEYOND THE FIXED PREFIX IS APPENDED
002600*    TO THE TARGET PATTERN TO BUILD THE REMAPPED PATH;
002610*    OTHERWISE THE TARGET PATTERN IS THE REMAPPED PATH AS-IS.
002620*-----------------------------------------------------------*
002630     MOVE 100 TO WK-RULE-PATTERN-LEN.
002640     PERFORM E205-FIND-SRC-PATTERN-LEN
002650        THRU E209-FIND-SRC-PATTERN-LEN-EX.
002660*
002670     IF WK-RULE-PATTERN-LEN > 0 AND
002680           WK-RULE-MAP-SOURCE-PATTERN (WK-RULE-I)
002690              (WK-RULE-PATTERN-LEN : 1) = "*"
002700        MOVE WK-RULE-MAP-TARGET-PATTERN (WK-RULE-I)
002710           TO WK-RULE-REMAPPED-WORK
002720        STRING WK-RULE-MAP-TARGET-PATTERN (WK-RULE-I)
002730                  DELIMITED BY SPACE
002740               WK-RULE-MISSING-PATH-WORK
002750                  (WK-RULE-PATTERN-LEN :)
002760                  DELIMITED BY SIZE
002770           INTO WK-RULE-REMAPPED-WORK
002780     ELSE
002790        MOVE WK-RULE-MAP-TARGET-PATTERN (WK-RULE-I)
002800           TO WK-RULE-REMAPPED-WORK
002810     END-IF.
002820     MOVE 200 TO WK-RULE-REMAPPED-LEN.
002830     PERFORM E225-FIND-REMAPPED-LEN
002840        THRU E229-FIND-REMAPPED-LEN-EX.
002850 E299-BUILD-REMAPPED-PATH-EX.
002860     EXIT.
002870*
002880*-----------------------------------------------------------*
002890 E225-FIND-REMAPPED-LEN.
002900*-----------------------------------------------------------*
002910*    WORKS BACKWARD FROM THE END OF THE REMAPPED-PATH WORK
002920*    AREA TO FIND ITS TRUE LENGTH - A BLANK REMAPPED PATH
002930*    MEANS THE TARGET PATTERN ITSELF WAS BLANK AND D210
002940*    MUST NOT WASTE A TABLE SEARCH ON IT.
002950*-----------------------------------------------------------*
002960     IF WK-RULE-REMAPPED-LEN = ZERO
002970        GO TO E229-FIND-REMAPPED-LEN-EX
002980     END-IF.
002990     IF WK-RULE-REMAPPED-CHAR (WK-RULE-REMAPPED-LEN) NOT = SPACE
003000        GO TO E229-FIND-REMAPPED-LEN-EX
003010     END-IF.
003020     SUBTRACT 1 FROM WK-RULE-REMAPPED-LEN.
003030     GO TO E225-FIND-REMAPPED-LEN.
003040 E229-FIND-REMAPPED-LEN-EX.
003050     EXIT.
003060*
003070*-----------------------------------------------------------*
003080 E205-FIND-SRC-PATTERN-LEN.
003090*-----------------------------------------------------------*
003100     IF WK-RULE-PATTERN-LEN = ZERO
003110        GO TO E209-FIND-SRC-PATTERN-LEN-EX
003120     END-IF.
003130     IF WK-RULE-MAP-SOURCE-PATTERN (WK-RULE-I)
003140           (WK-RULE-PATTERN-LEN : 1) NOT = SPACE
003150        GO TO E209-FIND-SRC-PATTERN-LEN-EX
003160     END-IF.
003170     SUBTRACT 1 FROM WK-RULE-PATTERN-LEN.
003180     GO TO E205-FIND-SRC-PATTERN-LEN.
003190 E209-FIND-SRC-PATTERN-LEN-EX.
003200     EXIT.
003210*
003220*-----------------------------------------------------------*
003230 E300-PATH-EXISTS-IN-TARGET.
003240*-----------------------------------------------------------*
003250*    LINEAR SEARCH OF THE MERGED TARGET PATH TABLE MFCDRV0
003260*    BUILT ONCE AT D000, PASSED IN ON EVERY CALL.
003270*-----------------------------------------------------------*
003280     SET WK-RULE-TABLE-NOT-FOUND TO TRUE.
003290     MOVE 1 TO WK-RULE-J.
003300     PERFORM E310-TARGET-SEARCH-LOOP
003310        THRU E319-TARGET-SEARCH-LOOP-EX.
003320 E399-PATH-EXISTS-IN-TARGET-EX.
003330     EXIT.
003340*
003350*-----------------------------------------------------------*
003360 E310-TARGET-SEARCH-LOOP.
003370*-----------------------------------------------------------*
003380     IF WK-RULE-J > WK-RULE-TARGET-COUNT
003390        GO TO E319-TARGET-SEARCH-LOOP-EX
003400     END-IF.
003410     IF WK-RULE-TABLE-FOUND
003420        GO TO E319-TARGET-SEARCH-LOOP-EX
003430     END-IF.
003440     IF WK-RULE-TARGET-PATHS (WK-RULE-J)
003450           = WK-RULE-REMAPPED-WORK
003460        SET WK-RULE-TABLE-FOUND TO TRUE
003470     END-IF.
003480     ADD 1 TO WK-RULE-J.
003490     GO TO E310-TARGET-SEARCH-LOOP.
003500 E319-TARGET-SEARCH-LOOP-EX.
003510     EXIT.
003520*
003530************************************************************
003540********** END OF PROGRAM SOURCE - MFCRULE *****************
003550************************************************************
