000010*-----------------------------------------------------------*
000020* MFSUMR.cpybk
000030*-----------------------------------------------------------*
000040* RUN-RESULT-SUMMARY RECORD - ONE PER TASK RUN.
000050*-----------------------------------------------------------*
000060*   DEV     DATE        DESCRIPTION
000070*-- ------- ----------  -----------------------------------*
000080* 01 SSYUEN  03/03/1998  INITIAL VERSION.
000090*-----------------------------------------------------------*
000100 01  MFSUMR-RECORD.
000110     05  MFSUMR-TASK-ID           PIC X(10).
000120*                                 TASK IDENTIFIER
000130     05  MFSUMR-RUN-STATUS        PIC X(10).
000140*                                 "completed" OR "failed"
000150     05  MFSUMR-MISSED-COUNT      PIC 9(07).
000160*                                 FILES ABSENT FROM TARGET
000170     05  MFSUMR-FAILED-COUNT      PIC 9(07).
000180*                                 PRESENT BUT FAILED STATUS
000190     05  MFSUMR-PASSED-COUNT      PIC 9(07).
000200*                                 SHIELDED + REMAPPED
000210     05  MFSUMR-SHIELDED-COUNT    PIC 9(07).
000220*                                 SUBSET OF PASSED
000230     05  MFSUMR-REMAPPED-COUNT    PIC 9(07).
000240*                                 SUBSET OF PASSED
000250     05  MFSUMR-TARGET-FILE-CNT   PIC 9(07).
000260*                                 RAW TARGET FILE ENTRIES
000270     05  MFSUMR-BASELINE-FILE-CNT PIC 9(07).
000280*                                 RAW BASELINE FILE ENTRIES
000290     05  MFSUMR-TARGET-PROJ-CNT   PIC 9(03).
000300*                                 TARGET PROJECTS FETCHED
000310     05  MFSUMR-BASELINE-PROJ-CNT PIC 9(03).
000320*                                 BASELINE PROJECTS SELECTED
000330     05  FILLER                   PIC X(03) VALUE SPACES.
000340*                                 RESERVED - ROUNDS RECORD TO
000350*                                 THE 78-BYTE OUTPUT LENGTH
