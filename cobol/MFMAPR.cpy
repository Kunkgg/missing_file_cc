000010*-----------------------------------------------------------*
000020* MFMAPR.cpybk
000030*-----------------------------------------------------------*
000040* MAPPING-RULE RECORD - RECOGNISES A FILE THAT WAS RENAMED OR
000050* RELOCATED.  CONFIG ORDER IN THE FILE IS THE EVALUATION ORDER.
000060*-----------------------------------------------------------*
000070*   DEV     DATE        DESCRIPTION
000080*-- ------- ----------  -----------------------------------*
000090* 01 SSYUEN  03/03/1998  INITIAL VERSION.
000100*-----------------------------------------------------------*
000110 01  MFMAPR-RECORD.
000120     05  MFMAPR-RULE-ID           PIC X(20).
000130*                                 USER-ASSIGNED RULE ID
000140     05  MFMAPR-SOURCE-PATTERN    PIC X(100).
000150*                                 OLD-PATH PREFIX TO MATCH
000160     05  MFMAPR-TARGET-PATTERN    PIC X(100).
000170*                                 REPLACEMENT PREFIX FOR THE NEW
000180*                                 LOCATION
000190     05  MFMAPR-REMARK            PIC X(50).
000200*                                 NOTE
000210     05  MFMAPR-ENABLED           PIC X(01).
000220*                                 "Y" OR "N"
000230     05  FILLER                   PIC X(04) VALUE SPACES.
