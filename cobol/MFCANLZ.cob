000010 IDENTIFICATION DIVISION.
000020*******************************
000030 PROGRAM-ID.     MFCANLZ IS INITIAL.
000040 AUTHOR.         S SYUEN.
000050 INSTALLATION.   CASH MGT INTERFACE UNIT.
000060 DATE-WRITTEN.   09 MAR 1989.
000070 DATE-COMPILED.
000080 SECURITY.       UNCLASSIFIED.
000090*
000100* DESCRIPTION :  ENRICHES ONE DETAIL RECORD ALREADY CATEGORIZED
000110*                BY MFCRULE WITH AN OWNERSHIP GUESS, A HUMAN-
000120*                READABLE MISS REASON, AND THE EARLIEST DATE
000130*                THE FILE WAS SEEN MISSING.  CALLED BY MFCDRV0
000140*                ONCE PER DETAIL RECORD.  EACH ANALYSIS PASS IS
000150*                INDEPENDENT - A FAILURE IN ONE PASS DOES NOT
000160*                STOP THE OTHERS FROM RUNNING.
000170*
000180*===========================================================*
000190*                  HISTORY OF MODIFICATION:
000200*===========================================================*
000210* 21 - PLOWEE  - 10/11/1998 - SCANQA-030.
000220*               - INITIAL VERSION - OWNERSHIP AND MISS REASON
000230*                 ONLY.
000240*-----------------------------------------------------------*
000250* 27 - PLOWEE  - 12/11/1998 - SCANQA-033.
000260*               - ADDED THE HISTORY LOOKUP FOR FIRST-DETECTED -
000270*                 SCAN TEAM WANTED TO KNOW HOW LONG A FILE HAD
000280*                 BEEN MISSING, NOT JUST THAT IT WAS MISSING
000290*                 TODAY.
000300*-----------------------------------------------------------*
000310* 33 - RTANGJ  - 26/10/1998 - Y2K READINESS REVIEW.
000320*               - WK-ANLZ-HST-DETECTED-AT IS FULL 4-DIGIT-YEAR
000330*                 TEXT SO THE STRING COMPARE AT C300 ORDERS
000340*                 CORRECTLY PAST THE CENTURY - NO CHANGE
000350*                 REQUIRED.
000360*-----------------------------------------------------------*
000370* 41 - RTANGJ  - 14/02/2001 - SCANQA-058.
000380*               - C200-ANALYZE-REASON WAS MOVING FIVE CANNED
000390*                 PROSE LINES THAT NEVER REFERENCED THE SHIELD
000400*                 REMARK OR THE REMAPPED-TO PATH MFCDRV0 WAS
000410*                 ALREADY PASSING IN.  REWRITTEN TO BUILD THE
000420*                 REASON TEXT FROM THOSE FIELDS VIA STRING -
000430*                 "shielded: " + REMARK, "remapped: " + PATH.
000440*               - ADDED THE WORK-AREA/CHAR-ARRAY REDEFINES AND
000450*                 THE TWO TRIMMED-LENGTH SCRATCH COUNTERS THE
000460*                 NEW STRING LOGIC NEEDS.
000470*-----------------------------------------------------------*
000480*
000490 ENVIRONMENT DIVISION.
000500****************
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  IBM-AS400.
000530 OBJECT-COMPUTER.  IBM-AS400.
000540 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000550                       ON  STATUS IS U0-ON
000560                       OFF STATUS IS U0-OFF.
000570*
000580 DATA DIVISION.
000590*********
000600 WORKING-STORAGE SECTION.
000610*******************
000620 01  FILLER                  PIC X(24) VALUE
000630         "** PROGRAM MFCANLZ   **".
000640*
000650 COPY MFCMWS.
000660*
000670 01  WK-ANLZ-I                      PIC 9(05) COMP VALUE ZERO.
000680 01  WK-ANLZ-SLASH-POS               PIC 9(03) COMP VALUE ZERO.
000690 01  WK-ANLZ-NEXT-SLASH-POS          PIC 9(03) COMP VALUE ZERO.
000700 01  WK-ANLZ-PATH-LEN                 PIC 9(03) COMP VALUE ZERO.
000710*
000720*-----------------------------------------------------------*
000730* SCRATCH COPIES OF THE LINKAGE FIELDS C100/C200 WALK ONE
000740* CHARACTER AT A TIME - KEPT HERE SO THE REDEFINES BELOW CAN
000750* GIVE EACH ONE A CHAR-ARRAY VIEW FOR THE TRIM/SCAN LOOPS.
000760*-----------------------------------------------------------*
000770 01  WK-ANLZ-PATH-WORK                PIC X(200) VALUE SPACES.
000780 01  WK-ANLZ-PATH-WORK-R REDEFINES WK-ANLZ-PATH-WORK.
000790     05  WK-ANLZ-PATH-CHAR OCCURS 200 TIMES PIC X(01).
000800 01  WK-ANLZ-REMARK-WORK               PIC X(50) VALUE SPACES.
000810 01  WK-ANLZ-REMARK-WORK-R REDEFINES WK-ANLZ-REMARK-WORK.
000820     05  WK-ANLZ-REMARK-CHAR OCCURS 50 TIMES PIC X(01).
000830 01  WK-ANLZ-REMAP-WORK                PIC X(200) VALUE SPACES.
000840 01  WK-ANLZ-REMAP-WORK-R REDEFINES WK-ANLZ-REMAP-WORK.
000850     05  WK-ANLZ-REMAP-CHAR OCCURS 200 TIMES PIC X(01).
000860*
000870 77  WK-ANLZ-REMARK-LEN              PIC 9(03) COMP VALUE ZERO.
000880 77  WK-ANLZ-REMAP-LEN               PIC 9(03) COMP VALUE ZERO.
000890*
000900 LINKAGE SECTION.
000910*******************
000920 COPY MFANLZ.
000930*
000940 PROCEDURE DIVISION USING WK-ANLZ-RECORD.
000950***********
000960 MAIN-MODULE.
000970     MOVE SPACES TO WK-ANLZ-ERROR-FOUND.
000980     MOVE SPACES TO WK-ANLZ-ERROR-MESSAGE.
000990*
001000     PERFORM C100-ANALYZE-OWNERSHIP
001010        THRU C199-ANALYZE-OWNERSHIP-EX.
001020     PERFORM C200-ANALYZE-REASON
001030        THRU C299-ANALYZE-REASON-EX.
001040     PERFORM C300-ANALYZE-HISTORY
001050        THRU C399-ANALYZE-HISTORY-EX.
001060     GOBACK.
001070*
001080*-----------------------------------------------------------*
001090 C100-ANALYZE-OWNERSHIP.
001100*-----------------------------------------------------------*
001110*    R-A1 - THE OWNING TEAM IS TAKEN AS THE PATH SEGMENT
001120*    IMMEDIATELY AFTER "src/" - "src/payments/ledger.cbl"
001130*    OWNS TO "payments".  A PATH WITH NO "src/" SEGMENT, OR
001140*    NOTHING AFTER IT, IS REPORTED "Unknown".
001150*-----------------------------------------------------------*
001160     MOVE "Unknown" TO WK-ANLZ-OWNERSHIP.
001170     MOVE WK-ANLZ-FILE-PATH TO WK-ANLZ-PATH-WORK.
001180*
001190     MOVE 200 TO WK-ANLZ-PATH-LEN.
001200     PERFORM C105-FIND-PATH-LEN
001210        THRU C109-FIND-PATH-LEN-EX.
001220     IF WK-ANLZ-PATH-LEN = ZERO
001230        GO TO C199-ANALYZE-OWNERSHIP-EX
001240     END-IF.
001250*
001260*    FIND THE FIRST "src/" SEGMENT MARKER.
001270     MOVE ZERO TO WK-ANLZ-SLASH-POS.
001280     MOVE 1 TO WK-ANLZ-I.
001290     PERFORM C110-FIND-SRC-MARKER
001300        THRU C119-FIND-SRC-MARKER-EX.
001310     IF WK-ANLZ-SLASH-POS = ZERO
001320        GO TO C199-ANALYZE-OWNERSHIP-EX
001330     END-IF.
001340*
001350*    FIND THE SLASH THAT ENDS THE TEAM SEGMENT, IF ANY.
001360     MOVE ZERO TO WK-ANLZ-NEXT-SLASH-POS.
001370     MOVE WK-ANLZ-SLASH-POS TO WK-ANLZ-I.
001380     ADD 4 TO WK-ANLZ-I.
001390     PERFORM C115-FIND-NEXT-SLASH
001400        THRU C119-FIND-NEXT-SLASH-EX.
001410*
001420     IF WK-ANLZ-SLASH-POS + 4 > WK-ANLZ-PATH-LEN
001430        GO TO C199-ANALYZE-OWNERSHIP-EX
001440     END-IF.
001450*
001460     IF WK-ANLZ-NEXT-SLASH-POS = ZERO
001470        MOVE WK-ANLZ-PATH-WORK
001480                (WK-ANLZ-SLASH-POS + 4 : )
001490           TO WK-ANLZ-OWNERSHIP
001500     ELSE
001510        MOVE WK-ANLZ-PATH-WORK
001520                (WK-ANLZ-SLASH-POS + 4 :
001530                 WK-ANLZ-NEXT-SLASH-POS - WK-ANLZ-SLASH-POS - 4)
001540           TO WK-ANLZ-OWNERSHIP
001550     END-IF.
001560 C199-ANALYZE-OWNERSHIP-EX.
001570     EXIT.
001580*
001590*-----------------------------------------------------------*
001600 C105-FIND-PATH-LEN.
001610*-----------------------------------------------------------*
001620*    WORKS BACKWARD FROM THE END OF THE WORK AREA TO FIND THE
001630*    TRUE LENGTH OF THE FILE PATH - THE FIELD IS BLANK-PADDED.
001640*-----------------------------------------------------------*
001650     IF WK-ANLZ-PATH-LEN = ZERO
001660        GO TO C109-FIND-PATH-LEN-EX
001670     END-IF.
001680     IF WK-ANLZ-PATH-CHAR (WK-ANLZ-PATH-LEN) NOT = SPACE
001690        GO TO C109-FIND-PATH-LEN-EX
001700     END-IF.
001710     SUBTRACT 1 FROM WK-ANLZ-PATH-LEN.
001720     GO TO C105-FIND-PATH-LEN.
001730 C109-FIND-PATH-LEN-EX.
001740     EXIT.
001750*
001760*-----------------------------------------------------------*
001770 C110-FIND-SRC-MARKER.
001780*-----------------------------------------------------------*
001790     IF WK-ANLZ-I > WK-ANLZ-PATH-LEN - 3
001800        GO TO C119-FIND-SRC-MARKER-EX
001810     END-IF.
001820     IF WK-ANLZ-SLASH-POS NOT = ZERO
001830        GO TO C119-FIND-SRC-MARKER-EX
001840     END-IF.
001850     IF WK-ANLZ-PATH-WORK (WK-ANLZ-I : 4) = "src/"
001860        MOVE WK-ANLZ-I TO WK-ANLZ-SLASH-POS
001870     END-IF.
001880     ADD 1 TO WK-ANLZ-I.
001890     GO TO C110-FIND-SRC-MARKER.
001900 C119-FIND-SRC-MARKER-EX.
001910     EXIT.
001920*
001930*-----------------------------------------------------------*
001940 C115-FIND-NEXT-SLASH.
001950*-----------------------------------------------------------*
001960     IF WK-ANLZ-I > WK-ANLZ-PATH-LEN
001970        GO TO C119-FIND-NEXT-SLASH-EX
001980     END-IF.
001990     IF WK-ANLZ-NEXT-SLASH-POS NOT = ZERO
002000        GO TO C119-FIND-NEXT-SLASH-EX
002010     END-IF.
002020     IF WK-ANLZ-PATH-CHAR (WK-ANLZ-I) = "/"
002030        MOVE WK-ANLZ-I TO WK-ANLZ-NEXT-SLASH-POS
002040     END-IF.
002050     ADD 1 TO WK-ANLZ-I.
002060     GO TO C115-FIND-NEXT-SLASH.
002070 C119-FIND-NEXT-SLASH-EX.
002080     EXIT.
002090*
002100*-----------------------------------------------------------*
002110 C200-ANALYZE-REASON.
002120*-----------------------------------------------------------*
002130*    R-A2 - SCANQA-058 - DYNAMIC REASON TEXT, KEYED OFF THE
002140*    STATUS MFCRULE ALREADY SET.  SHIELDED/REMAPPED CARRY THE
002150*    RULE REMARK OR THE REMAPPED-TO PATH FORWARD SO THE SCAN
002160*    TEAM SEES WHY, NOT JUST WHAT.
002170*-----------------------------------------------------------*
002180     EVALUATE WK-ANLZ-STATUS
002190        WHEN "failed"
002200           MOVE "failed_status" TO WK-ANLZ-MISS-REASON
002210        WHEN "missed"
002220           MOVE "not_in_list" TO WK-ANLZ-MISS-REASON
002230        WHEN "shielded"
002240           PERFORM C210-BUILD-SHIELDED-REASON
002250              THRU C219-BUILD-SHIELDED-REASON-EX
002260        WHEN "remapped"
002270           PERFORM C220-BUILD-REMAPPED-REASON
002280              THRU C229-BUILD-REMAPPED-REASON-EX
002290        WHEN OTHER
002300           MOVE "unknown" TO WK-ANLZ-MISS-REASON
002310     END-EVALUATE.
002320 C299-ANALYZE-REASON-EX.
002330     EXIT.
002340*
002350*-----------------------------------------------------------*
002360 C210-BUILD-SHIELDED-REASON.
002370*-----------------------------------------------------------*
002380*    NO REMARK ON THE SHIELD RULE STILL EXPLAINS THE STATUS -
002390*    "shielded: by rule" - RATHER THAN LEAVE THE REASON BLANK.
002400*-----------------------------------------------------------*
002410     IF WK-ANLZ-SHIELDED-REMARK = SPACES
002420        MOVE "shielded: by rule" TO WK-ANLZ-MISS-REASON
002430        GO TO C219-BUILD-SHIELDED-REASON-EX
002440     END-IF.
002450*
002460     MOVE WK-ANLZ-SHIELDED-REMARK TO WK-ANLZ-REMARK-WORK.
002470     MOVE 50 TO WK-ANLZ-REMARK-LEN.
002480     PERFORM C215-FIND-REMARK-LEN
002490        THRU C217-FIND-REMARK-LEN-EX.
002500*
002510     MOVE SPACES TO WK-ANLZ-MISS-REASON.
002520     STRING "shielded: " DELIMITED BY SIZE
002530            WK-ANLZ-REMARK-WORK (1 : WK-ANLZ-REMARK-LEN)
002540               DELIMITED BY SIZE
002550        INTO WK-ANLZ-MISS-REASON
002560     END-STRING.
002570 C219-BUILD-SHIELDED-REASON-EX.
002580     EXIT.
002590*
002600*-----------------------------------------------------------*
002610 C215-FIND-REMARK-LEN.
002620*-----------------------------------------------------------*
002630*    WORKS BACKWARD FROM THE END OF THE REMARK WORK AREA TO
002640*    FIND ITS TRUE LENGTH - THE FIELD IS BLANK-PADDED.
002650*-----------------------------------------------------------*
002660     IF WK-ANLZ-REMARK-LEN = ZERO
002670        GO TO C217-FIND-REMARK-LEN-EX
002680     END-IF.
002690     IF WK-ANLZ-REMARK-CHAR (WK-ANLZ-REMARK-LEN) NOT = SPACE
002700        GO TO C217-FIND-REMARK-LEN-EX
002710     END-IF.
002720     SUBTRACT 1 FROM WK-ANLZ-REMARK-LEN.
002730     GO TO C215-FIND-REMARK-LEN.
002740 C217-FIND-REMARK-LEN-EX.
002750     EXIT.
002760*
002770*-----------------------------------------------------------*
002780 C220-BUILD-REMAPPED-REASON.
002790*-----------------------------------------------------------*
002800*    "remapped: " FOLLOWED BY THE REMAPPED-TO PATH - THE REASON
002810*    FIELD IS NARROWER THAN THE PATH FIELD SO A VERY LONG
002820*    REMAPPED-TO PATH IS SHOWN TRUNCATED, NOT SUPPRESSED.
002830*-----------------------------------------------------------*
002840     MOVE WK-ANLZ-REMAPPED-TO TO WK-ANLZ-REMAP-WORK.
002850     MOVE 200 TO WK-ANLZ-REMAP-LEN.
002860     PERFORM C225-FIND-REMAP-LEN
002870        THRU C227-FIND-REMAP-LEN-EX.
002880*
002890     MOVE SPACES TO WK-ANLZ-MISS-REASON.
002900     IF WK-ANLZ-REMAP-LEN = ZERO
002910        MOVE "remapped: " TO WK-ANLZ-MISS-REASON
002920        GO TO C229-BUILD-REMAPPED-REASON-EX
002930     END-IF.
002940     STRING "remapped: " DELIMITED BY SIZE
002950            WK-ANLZ-REMAP-WORK (1 : WK-ANLZ-REMAP-LEN)
002960               DELIMITED BY SIZE
002970        INTO WK-ANLZ-MISS-REASON
002980     END-STRING.
002990 C229-BUILD-REMAPPED-REASON-EX.
003000     EXIT.
003010*
003020*-----------------------------------------------------------*
003030 C225-FIND-REMAP-LEN.
003040*-----------------------------------------------------------*
003050*    WORKS BACKWARD FROM THE END OF THE REMAPPED-TO WORK AREA
003060*    TO FIND ITS TRUE LENGTH - THE FIELD IS BLANK-PADDED.
003070*-----------------------------------------------------------*
003080     IF WK-ANLZ-REMAP-LEN = ZERO
003090        GO TO C227-FIND-REMAP-LEN-EX
003100     END-IF.
003110     IF WK-ANLZ-REMAP-CHAR (WK-ANLZ-REMAP-LEN) NOT = SPACE
003120        GO TO C227-FIND-REMAP-LEN-EX
003130     END-IF.
003140     SUBTRACT 1 FROM WK-ANLZ-REMAP-LEN.
003150     GO TO C225-FIND-REMAP-LEN.
003160 C227-FIND-REMAP-LEN-EX.
003170     EXIT.
003180*
003190*-----------------------------------------------------------*
003200 C300-ANALYZE-HISTORY.
003210*-----------------------------------------------------------*
003220*    R-A3 - EARLIEST DETECTED-AT ON FILE FOR THIS PATH.  THE
003230*    FIELD IS FULL 4-DIGIT-YEAR TEXT SO A PLAIN STRING COMPARE
003240*    IS AN EARLIEST-DATE COMPARE.  NO HISTORY ROW FOR THIS
003250*    PATH LEAVES FIRST-DETECTED BLANK - NOT AN ERROR, THE
003260*    FILE MAY HAVE GONE MISSING FOR THE FIRST TIME TODAY.
003270*-----------------------------------------------------------*
003280     MOVE SPACES TO WK-ANLZ-FIRST-DETECTED.
003290     MOVE 1 TO WK-ANLZ-I.
003300     PERFORM C310-HISTORY-LOOP
003310        THRU C319-HISTORY-LOOP-EX.
003320     GO TO C399-ANALYZE-HISTORY-EX.
003330*
003340*-----------------------------------------------------------*
003350 C310-HISTORY-LOOP.
003360*-----------------------------------------------------------*
003370     IF WK-ANLZ-I > WK-ANLZ-HISTORY-COUNT
003380        GO TO C319-HISTORY-LOOP-EX
003390     END-IF.
003400     IF WK-ANLZ-HST-FILE-PATH (WK-ANLZ-I) = WK-ANLZ-FILE-PATH
003410        IF WK-ANLZ-FIRST-DETECTED = SPACES
003420           MOVE WK-ANLZ-HST-DETECTED-AT (WK-ANLZ-I)
003430              TO WK-ANLZ-FIRST-DETECTED
003440        ELSE
003450           IF WK-ANLZ-HST-DETECTED-AT (WK-ANLZ-I)
003460                 < WK-ANLZ-FIRST-DETECTED
003470              MOVE WK-ANLZ-HST-DETECTED-AT (WK-ANLZ-I)
003480                 TO WK-ANLZ-FIRST-DETECTED
003490           END-IF
003500        END-IF
003510     END-IF.
003520     ADD 1 TO WK-ANLZ-I.
003530     GO TO C310-HISTORY-LOOP.
003540 C319-HISTORY-LOOP-EX.
003550     EXIT.
003560 C399-ANALYZE-HISTORY-EX.
003570     EXIT.
003580*
003590************************************************************
003600********** END OF PROGRAM SOURCE - MFCANLZ *****************
003610************************************************************
