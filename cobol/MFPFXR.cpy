000010*-----------------------------------------------------------*
000020* MFPFXR.cpybk
000030*-----------------------------------------------------------*
000040* PATH-PREFIX RULE RECORD - LEADING PATH TEXT TO STRIP PER
000050* PROJECT, USED BY MFCNORM.
000060*-----------------------------------------------------------*
000070*   DEV     DATE        DESCRIPTION
000080*-- ------- ----------  -----------------------------------*
000090* 01 SSYUEN  03/03/1998  INITIAL VERSION.
000100*-----------------------------------------------------------*
000110 01  MFPFXR-RECORD.
000120     05  MFPFXR-PROJECT-ID        PIC X(20).
000130*                                 PROJECT THE PREFIX APPLIES TO
000140     05  MFPFXR-PREFIX            PIC X(100).
000150*                                 LEADING PATH TEXT TO STRIP
000160     05  FILLER                   PIC X(04) VALUE SPACES.
