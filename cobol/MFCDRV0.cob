000010 IDENTIFICATION DIVISION.
000020*******************************
000030 PROGRAM-ID.     MFCDRV0 IS INITIAL.
000040 AUTHOR.         S SYUEN.
000050 INSTALLATION.   CASH MGT INTERFACE UNIT.
000060 DATE-WRITTEN.   16 MAR 1989.
000070 DATE-COMPILED.
000080 SECURITY.       UNCLASSIFIED.
000090*
000100* DESCRIPTION :  MAIN BATCH DRIVER FOR THE NIGHTLY MISSING FILE
000110*                CHECK RUN.  READS THE TARGET AND BASELINE FILE
000120*                INVENTORIES, SELECTS THE PARTICIPATING BASELINE
000130*                BUILDS, MERGES AND COMPARES THE TWO INVENTORIES,
000140*                CATEGORIZES EVERY MISSING PATH THROUGH THE RULE
000150*                ENGINE, RUNS THE ANALYSIS PIPELINE OVER EVERY
000160*                FLAGGED FILE, AND WRITES THE DETAIL FILE, THE
000170*                SUMMARY FILE AND THE PRINTED REPORT.  ONE RUN OF
000180*                THIS PROGRAM IS ONE TASK.
000190*
000200*===========================================================*
000210*                  HISTORY OF MODIFICATION:
000220*===========================================================*
000230* 09 - SSYUEN  - 16/03/1998 - INITIAL VERSION.
000240*               - OPEN/LOAD, MERGE, COMPARE STEPS AND THE
000250*                 DETAIL/SUMMARY OUTPUT FILES ONLY - NO
000260*                 PRINTED REPORT YET, SCAN TEAM READ THE
000270*                 DETAIL FILE DIRECTLY FOR THE FIRST MONTH.
000280*-----------------------------------------------------------*
000290* 17 - PLOWEE  - 03/09/1998 - SCANQA-022.
000300*               - ADDED THE CALL TO MFCRULE FOR SHIELD AND
000310*                 MAPPING RULE CATEGORIZATION.  BEFORE THIS
000320*                 EVERY MISSING PATH WAS REPORTED "MISSED".
000330*-----------------------------------------------------------*
000340* 20 - PLOWEE  - 10/11/1998 - SCANQA-030.
000350*               - ADDED THE CALL TO MFCANLZ SO DETAIL
000360*                 RECORDS CARRY OWNERSHIP AND MISS-REASON.
000370*-----------------------------------------------------------*
000380* 32 - RTANGJ  - 22/10/1998 - Y2K READINESS REVIEW.
000390*               - MFCTLR-RUN-TIMESTAMP AND ALL DETECTED-AT/
000400*                 START-TIME/END-TIME FIELDS ARE FULL
000410*                 4-DIGIT-YEAR TEXT - NO CHANGE REQUIRED.
000420*-----------------------------------------------------------*
000430* 45 - KWTEOH  - 05/06/2000 - SCANQA-067.
000440*               - ADDED THE CALL TO MFCRPT FOR THE PRINTED
000450*                 REPORT - DETAIL FILE STAYS FOR DOWNSTREAM
000460*                 PICKUP, PRINTOUT IS FOR THE MORNING SCAN
000470*                 MEETING.
000480*-----------------------------------------------------------*
000490* 59 - KWTEOH  - 24/02/2003 - SCANQA-115.
000500*               - A ZERO-BASELINE SELECTION NOW STOPS THE RUN
000510*                 AT RUN-STATUS "failed" WITH EMPTY DETAIL
000520*                 AND A ZERO-COUNT SUMMARY, INSTEAD OF
000530*                 ABENDING - NIGHT SHIFT CAN SEE THE FAILURE
000540*                 IN THE SUMMARY FILE INSTEAD OF THE JOB LOG.
000550*-----------------------------------------------------------*
000560*
000570 ENVIRONMENT DIVISION.
000580****************
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.  IBM-AS400.
000610 OBJECT-COMPUTER.  IBM-AS400.
000620 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000630                       ON  STATUS IS U0-ON
000640                       OFF STATUS IS U0-OFF.
000650*
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT MFCTLIF  ASSIGN TO DATABASE-MFCTLIF
000690        ORGANIZATION IS SEQUENTIAL
000700        FILE STATUS  IS WK-C-FILE-STATUS.
000710     SELECT MFBLDIF  ASSIGN TO DATABASE-MFBLDIF
000720        ORGANIZATION IS SEQUENTIAL
000730        FILE STATUS  IS WK-C-FILE-STATUS.
000740     SELECT MFPFXIF  ASSIGN TO DATABASE-MFPFXIF
000750        ORGANIZATION IS SEQUENTIAL
000760        FILE STATUS  IS WK-C-FILE-STATUS.
000770     SELECT MFSHDIF  ASSIGN TO DATABASE-MFSHDIF
000780        ORGANIZATION IS SEQUENTIAL
000790        FILE STATUS  IS WK-C-FILE-STATUS.
000800     SELECT MFMAPIF  ASSIGN TO DATABASE-MFMAPIF
000810        ORGANIZATION IS SEQUENTIAL
000820        FILE STATUS  IS WK-C-FILE-STATUS.
000830     SELECT MFHSTIF  ASSIGN TO DATABASE-MFHSTIF
000840        ORGANIZATION IS SEQUENTIAL
000850        FILE STATUS  IS WK-C-FILE-STATUS.
000860     SELECT MFTGTIF  ASSIGN TO DATABASE-MFTGTIF
000870        ORGANIZATION IS SEQUENTIAL
000880        FILE STATUS  IS WK-C-FILE-STATUS.
000890     SELECT MFBASIF  ASSIGN TO DATABASE-MFBASIF
000900        ORGANIZATION IS SEQUENTIAL
000910        FILE STATUS  IS WK-C-FILE-STATUS.
000920     SELECT MFDTLOF  ASSIGN TO DATABASE-MFDTLOF
000930        ORGANIZATION IS SEQUENTIAL
000940        FILE STATUS  IS WK-C-FILE-STATUS.
000950     SELECT MFSUMOF  ASSIGN TO DATABASE-MFSUMOF
000960        ORGANIZATION IS SEQUENTIAL
000970        FILE STATUS  IS WK-C-FILE-STATUS.
000980*
000990 DATA DIVISION.
001000*********
001010 FILE SECTION.
001020*******************
001030 FD  MFCTLIF
001040     LABEL RECORDS ARE STANDARD
001050     RECORDING MODE IS F.
001060 01  MFCTLIF-RECORD.
001070     COPY MFCTLR.
001080*
001090 FD  MFBLDIF
001100     LABEL RECORDS ARE STANDARD
001110     RECORDING MODE IS F.
001120 01  MFBLDIF-RECORD.
001130     COPY MFBLDI.
001140*
001150 FD  MFPFXIF
001160     LABEL RECORDS ARE STANDARD
001170     RECORDING MODE IS F.
001180 01  MFPFXIF-RECORD.
001190     COPY MFPFXR.
001200*
001210 FD  MFSHDIF
001220     LABEL RECORDS ARE STANDARD
001230     RECORDING MODE IS F.
001240 01  MFSHDIF-RECORD.
001250     COPY MFSHDR.
001260*
001270 FD  MFMAPIF
001280     LABEL RECORDS ARE STANDARD
001290     RECORDING MODE IS F.
001300 01  MFMAPIF-RECORD.
001310     COPY MFMAPR.
001320*
001330 FD  MFHSTIF
001340     LABEL RECORDS ARE STANDARD
001350     RECORDING MODE IS F.
001360 01  MFHSTIF-RECORD.
001370     COPY MFHSTR.
001380*
001390 FD  MFTGTIF
001400     LABEL RECORDS ARE STANDARD
001410     RECORDING MODE IS F.
001420 01  COPY MFFENT.
001430*
001440* MFBASIF SHARES MFFENT's SHAPE BUT NOT ITS NAME - MFFENT-
001450* RECORD IS ALREADY CLAIMED BY MFTGTIF ABOVE.
001460 FD  MFBASIF
001470     LABEL RECORDS ARE STANDARD
001480     RECORDING MODE IS F.
001490 01  COPY MFFENT
001500        REPLACING ==MFFENT-RECORD== BY ==MFBASIF-RECORD==
001510                  ==MFFENT-==       BY ==MFBAS-==.
001520*
001530 FD  MFDTLOF
001540     LABEL RECORDS ARE STANDARD
001550     RECORDING MODE IS F.
001560 01  MFDTLOF-RECORD.
001570     COPY MFDTLR.
001580*
001590 FD  MFSUMOF
001600     LABEL RECORDS ARE STANDARD
001610     RECORDING MODE IS F.
001620 01  MFSUMOF-RECORD.
001630     COPY MFSUMR.
001640*
001650 WORKING-STORAGE SECTION.
001660*******************
001670 01  FILLER                  PIC X(24) VALUE
001680         "** PROGRAM MFCDRV0   **".
001690*
001700 COPY MFCMWS.
001710*
001720*-----------  PROGRAM WORKING STORAGE  ---------------------*
001730* THE CONTROL CARD FIELDS ARE COPIED OFF MFCTLIF-RECORD ONCE
001740* AT A200 SO THE REST OF THE DRIVER NEVER TOUCHES THE FD
001750* RECORD AGAIN.
001760*-----------------------------------------------------------*
001770 01  WK-DRV-TASK-ID               PIC X(10)  VALUE SPACES.
001780 01  WK-DRV-RUN-TIMESTAMP         PIC X(19)  VALUE SPACES.
001790*
001800*-----------------------------------------------------------*
001810* BUILD-INFO TABLES - LOADED FROM MFBLDIF, SPLIT BY ROLE.
001820* ONLY THE FIELDS MFCBSEL NEEDS ARE CARRIED HERE - SAME
001830* FOUR-FIELD SHAPE AS WK-BSEL-TARGET-BUILDS/BASELINE-BUILDS -
001840* COPIED STRAIGHT ACROSS AT A300 WITHOUT A SEPARATE TABLE.
001850*-----------------------------------------------------------*
001860*
001870*-----------------------------------------------------------*
001880* PREFIX TABLE - LOADED FROM MFPFXIF, LOOKED UP BY PROJECT-ID
001890* ONCE PER FILE-ENTRY DURING THE MERGE STEPS.
001900*-----------------------------------------------------------*
001910 01  WK-DRV-PFX-TABLE OCCURS 50 TIMES.
001920     05  WK-DRV-PFX-PROJECT-ID        PIC X(20).
001930     05  WK-DRV-PFX-PREFIX            PIC X(100).
001940     05  FILLER                       PIC X(04) VALUE SPACES.
001950*
001960*-----------------------------------------------------------*
001970* MERGED TARGET TABLE - R-M1, LATEST OCCURRENCE WINS.
001980*-----------------------------------------------------------*
001990 01  WK-DRV-TGT-TABLE OCCURS 5000 TIMES.
002000     05  WK-DRV-TGT-PATH              PIC X(200).
002010     05  WK-DRV-TGT-STATUS            PIC X(10).
002020     05  FILLER                       PIC X(04) VALUE SPACES.
002030*
002040*-----------------------------------------------------------*
002050* MERGED BASELINE TABLE - R-M2, FIRST OCCURRENCE WINS, SOURCE
002060* BASELINE PROJECT REMEMBERED FOR THE DETAIL LINE.
002070*-----------------------------------------------------------*
002080 01  WK-DRV-BAS-TABLE OCCURS 5000 TIMES.
002090     05  WK-DRV-BAS-PATH              PIC X(200).
002100     05  WK-DRV-BAS-PROJECT           PIC X(20).
002110     05  FILLER                       PIC X(04) VALUE SPACES.
002120*
002130*-----------------------------------------------------------*
002140* MISSING AND FAILED CANDIDATE TABLES - BUILT BY C000, DRAINED
002150* BY D000/D500 INTO WK-DRV-DETAIL-TABLE.
002160*-----------------------------------------------------------*
002170 01  WK-DRV-MISS-TABLE OCCURS 5000 TIMES.
002180     05  WK-DRV-MISS-PATH             PIC X(200).
002190     05  WK-DRV-MISS-PROJECT          PIC X(20).
002200     05  FILLER                       PIC X(04) VALUE SPACES.
002210*
002220 01  WK-DRV-FAILED-TABLE OCCURS 5000 TIMES.
002230     05  WK-DRV-FLD-PATH               PIC X(200).
002240     05  WK-DRV-FLD-PROJECT            PIC X(20).
002250     05  FILLER                        PIC X(04) VALUE SPACES.
002260*
002270*-----------------------------------------------------------*
002280* OUTPUT DETAIL TABLE - ONE ENTRY PER FLAGGED FILE, CARRYING
002290* EVERY MFDTLR FIELD.  WRITTEN TO MFDTLOF AT F100, PROJECTED
002300* INTO WK-RPTI-DETAIL-TABLE FOR THE PRINTED REPORT AT G000.
002310*-----------------------------------------------------------*
002320 01  WK-DRV-DETAIL-TABLE OCCURS 5000 TIMES.
002330     05  WK-DRV-DTL-PATH                PIC X(200).
002340     05  WK-DRV-DTL-STATUS               PIC X(10).
002350     05  WK-DRV-DTL-SRC-BASELINE         PIC X(20).
002360     05  WK-DRV-DTL-SHIELDED-BY          PIC X(20).
002370     05  WK-DRV-DTL-SHIELDED-REMARK      PIC X(50).
002380     05  WK-DRV-DTL-REMAPPED-BY          PIC X(20).
002390     05  WK-DRV-DTL-REMAPPED-TO          PIC X(200).
002400     05  WK-DRV-DTL-REMAPPED-REMARK      PIC X(50).
002410     05  WK-DRV-DTL-OWNERSHIP            PIC X(30).
002420     05  WK-DRV-DTL-MISS-REASON          PIC X(60).
002430     05  WK-DRV-DTL-FIRST-DETECTED       PIC X(19).
002440     05  FILLER                          PIC X(04) VALUE SPACES.
002450*
002460*-----------------------------------------------------------*
002470* SUBSCRIPTS AND COUNTERS - ALL COMP PER SHOP STANDARD.
002480*-----------------------------------------------------------*
002490 01  WK-DRV-COUNTERS.
002500     05  WK-DRV-I                    PIC 9(05) COMP VALUE ZERO.
002510     05  WK-DRV-J                    PIC 9(05) COMP VALUE ZERO.
002520     05  WK-DRV-PFX-COUNT            PIC 9(03) COMP VALUE ZERO.
002530     05  WK-DRV-TGT-COUNT            PIC 9(05) COMP VALUE ZERO.
002540     05  WK-DRV-BAS-COUNT            PIC 9(05) COMP VALUE ZERO.
002550     05  WK-DRV-MISS-COUNT           PIC 9(05) COMP VALUE ZERO.
002560     05  WK-DRV-FAILED-COUNT         PIC 9(05) COMP VALUE ZERO.
002570     05  WK-DRV-DTL-COUNT            PIC 9(05) COMP VALUE ZERO.
002580     05  WK-DRV-FOUND-SW             PIC X(01) VALUE "N".
002590         88  WK-DRV-FOUND                     VALUE "Y".
002600         88  WK-DRV-NOT-FOUND                 VALUE "N".
002610*
002620 01  WK-STAT-COUNTERS.
002630     05  WK-STAT-TGT-FILE-CNT        PIC 9(07) COMP VALUE ZERO.
002640     05  WK-STAT-BAS-FILE-CNT        PIC 9(07) COMP VALUE ZERO.
002650     05  WK-STAT-TGT-PROJ-CNT        PIC 9(03) COMP VALUE ZERO.
002660     05  WK-STAT-BAS-PROJ-CNT        PIC 9(03) COMP VALUE ZERO.
002670     05  WK-STAT-MISSED-COUNT        PIC 9(07) COMP VALUE ZERO.
002680     05  WK-STAT-FAILED-COUNT        PIC 9(07) COMP VALUE ZERO.
002690     05  WK-STAT-SHIELDED-COUNT      PIC 9(07) COMP VALUE ZERO.
002700     05  WK-STAT-REMAPPED-COUNT      PIC 9(07) COMP VALUE ZERO.
002710     05  WK-STAT-PASSED-COUNT        PIC 9(07) COMP VALUE ZERO.
002720     05  FILLER                      PIC X(04) VALUE SPACES.
002730*
002740 01  WK-STAT-RUN-STATUS              PIC X(10) VALUE SPACES.
002750 01  WK-STAT-RUN-STATUS-R REDEFINES WK-STAT-RUN-STATUS.
002760     05  WK-STAT-STATUS-CHAR OCCURS 10 TIMES PIC X(01).
002770*
002780 01  WK-DRV-CURRENT-PROJECT          PIC X(20)  VALUE SPACES.
002790*                                     PROJECT ID OF THE RAW ENTRY
002800*                                     ABOUT TO BE NORMALIZED -
002810*                                     MFNORM.cpybk HAS NO ROOM
002820*                                     FOR IT, MFCNORM DOESN'T
002830*                                     NEED IT.
002840 01  WK-DRV-MATCH-STATUS             PIC X(10)  VALUE SPACES.
002850*                                     TARGET STATUS OF THE TABLE
002860*                                     ROW MATCHED BY C000's INNER
002870*                                     SEARCH - CAPTURED INSIDE THE
002880*                                     LOOP BODY BECAUSE WK-DRV-J
002890*                                     HAS ALREADY STEPPED PAST
002900*                                     THE HIT BY THE TIME THE
002910*                                     UNTIL ... OR FOUND TEST
002920*                                     STOPS THE PERFORM.
002930*
002940*-----------------------------------------------------------*
002950* TRIMMED-LENGTH WORK AREAS FOR THE JOB-END CONSOLE MESSAGE AT
002960* Z070 - SAME TRAILING-SPACE TRIM MFCRPT USES FOR ITS SECTION
002970* HEADINGS.
002980*-----------------------------------------------------------*
002990 01  WK-DRV-TASK-ID-R REDEFINES WK-DRV-TASK-ID.
003000     05  WK-DRV-TASK-ID-CHAR OCCURS 10 TIMES PIC X(01).
003010 01  WK-DRV-RUN-TIMESTAMP-R REDEFINES WK-DRV-RUN-TIMESTAMP.
003020     05  WK-DRV-RUN-DATE              PIC X(10).
003030     05  FILLER                       PIC X(09).
003040 77  WK-DRV-TASK-ID-LEN              PIC 9(02) COMP VALUE ZERO.
003050 77  WK-DRV-STATUS-LEN               PIC 9(02) COMP VALUE ZERO.
003060*
003070*
003080*-----------------------------------------------------------*
003090* CALL AREAS - COPIED INTO WORKING-STORAGE SO MFCDRV0 CAN
003100* BUILD EACH CALLED ROUTINE'S INPUT AND READ ITS OUTPUT.  THE
003110* SHIELD/MAPPING/TARGET-PATH/HISTORY TABLES INSIDE THESE AREAS
003120* ARE LOADED DIRECTLY, WITHOUT A SEPARATE WORKING-STORAGE
003130* COPY OF THE SAME DATA.
003140*-----------------------------------------------------------*
003150 COPY MFNORM.
003160 COPY MFBSEL.
003170 COPY MFRULE.
003180 COPY MFANLZ.
003190 COPY MFRPTI.
003200*
003210*
003220 PROCEDURE DIVISION.
003230***********
003240 MAIN-MODULE.
003250     PERFORM A100-OPEN-ALL-FILES
003260        THRU A199-OPEN-ALL-FILES-EX.
003270     PERFORM A200-READ-CONTROL-RECORD
003280        THRU A299-READ-CONTROL-RECORD-EX.
003290     PERFORM A300-LOAD-BUILD-INFO
003300        THRU A399-LOAD-BUILD-INFO-EX.
003310     PERFORM A400-LOAD-PREFIX-TABLE
003320        THRU A499-LOAD-PREFIX-TABLE-EX.
003330     PERFORM A500-LOAD-SHIELD-TABLE
003340        THRU A599-LOAD-SHIELD-TABLE-EX.
003350     PERFORM A600-LOAD-MAPPING-TABLE
003360        THRU A699-LOAD-MAPPING-TABLE-EX.
003370     PERFORM A700-LOAD-HISTORY-TABLE
003380        THRU A799-LOAD-HISTORY-TABLE-EX.
003390     PERFORM A800-SELECT-BASELINES
003400        THRU A899-SELECT-BASELINES-EX.
003410*
003420*    SCANQA-115 - A ZERO-BASELINE SELECTION SKIPS THE
003430*    MERGE/COMPARE/CATEGORIZE/ANALYZE STEPS BUT STILL WRITES THE
003440*    DETAIL (EMPTY), SUMMARY AND REPORT.
003450     IF WK-STAT-RUN-STATUS NOT = "failed"
003460        PERFORM B100-MERGE-TARGET-FILES
003470           THRU B199-MERGE-TARGET-FILES-EX
003480        PERFORM B200-MERGE-BASELINE-FILES
003490           THRU B299-MERGE-BASELINE-FILES-EX
003500        PERFORM C000-COMPARE-INVENTORIES
003510           THRU C099-COMPARE-INVENTORIES-EX
003520        PERFORM D000-CATEGORIZE-MISSING
003530           THRU D099-CATEGORIZE-MISSING-EX
003540        PERFORM D500-APPEND-FAILED-FILES
003550           THRU D599-APPEND-FAILED-FILES-EX
003560        PERFORM E000-ANALYZE-DETAILS
003570           THRU E099-ANALYZE-DETAILS-EX
003580     END-IF.
003590*
003600     PERFORM F050-ACCUMULATE-STATISTICS
003610        THRU F099-ACCUMULATE-STATISTICS-EX.
003620     PERFORM F100-WRITE-DETAIL-FILE
003630        THRU F199-WRITE-DETAIL-FILE-EX.
003640     PERFORM F200-WRITE-SUMMARY-FILE
003650        THRU F299-WRITE-SUMMARY-FILE-EX.
003660     PERFORM G000-PRINT-REPORT
003670        THRU G099-PRINT-REPORT-EX.
003680     PERFORM Z070-DISPLAY-COMPLETION
003690        THRU Z079-DISPLAY-COMPLETION-EX.
003700     PERFORM Z000-CLOSE-ALL-FILES
003710        THRU Z099-CLOSE-ALL-FILES-EX.
003720     GOBACK.
003730*
003740*-----------------------------------------------------------*
003750 A100-OPEN-ALL-FILES.
003760*-----------------------------------------------------------*
003770     OPEN INPUT  MFCTLIF.
003780     IF NOT WK-C-SUCCESSFUL
003790        DISPLAY "MFCDRV0 - OPEN FILE ERROR - MFCTLIF"
003800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003810        GO TO Y900-ABNORMAL-TERMINATION
003820     END-IF.
003830     OPEN INPUT  MFBLDIF.
003840     IF NOT WK-C-SUCCESSFUL
003850        DISPLAY "MFCDRV0 - OPEN FILE ERROR - MFBLDIF"
003860        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003870        GO TO Y900-ABNORMAL-TERMINATION
003880     END-IF.
003890     OPEN INPUT  MFPFXIF.
003900     IF NOT WK-C-SUCCESSFUL
003910        DISPLAY "MFCDRV0 - OPEN FILE ERROR - MFPFXIF"
003920        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003930        GO TO Y900-ABNORMAL-TERMINATION
003940     END-IF.
003950     OPEN INPUT  MFSHDIF.
003960     IF NOT WK-C-SUCCESSFUL
003970        DISPLAY "MFCDRV0 - OPEN FILE ERROR - MFSHDIF"
003980        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003990        GO TO Y900-ABNORMAL-TERMINATION
004000     END-IF.
004010     OPEN INPUT  MFMAPIF.
004020     IF NOT WK-C-SUCCESSFUL
004030        DISPLAY "MFCDRV0 - OPEN FILE ERROR - MFMAPIF"
004040        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004050        GO TO Y900-ABNORMAL-TERMINATION
004060     END-IF.
004070     OPEN INPUT  MFHSTIF.
004080     IF NOT WK-C-SUCCESSFUL
004090        DISPLAY "MFCDRV0 - OPEN FILE ERROR - MFHSTIF"
004100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004110        GO TO Y900-ABNORMAL-TERMINATION
004120     END-IF.
004130     OPEN INPUT  MFTGTIF.
004140     IF NOT WK-C-SUCCESSFUL
004150        DISPLAY "MFCDRV0 - OPEN FILE ERROR - MFTGTIF"
004160        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004170        GO TO Y900-ABNORMAL-TERMINATION
004180     END-IF.
004190     OPEN INPUT  MFBASIF.
004200     IF NOT WK-C-SUCCESSFUL
004210        DISPLAY "MFCDRV0 - OPEN FILE ERROR - MFBASIF"
004220        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004230        GO TO Y900-ABNORMAL-TERMINATION
004240     END-IF.
004250     OPEN OUTPUT MFDTLOF.
004260     IF NOT WK-C-SUCCESSFUL
004270        DISPLAY "MFCDRV0 - OPEN FILE ERROR - MFDTLOF"
004280        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004290        GO TO Y900-ABNORMAL-TERMINATION
004300     END-IF.
004310     OPEN OUTPUT MFSUMOF.
004320     IF NOT WK-C-SUCCESSFUL
004330        DISPLAY "MFCDRV0 - OPEN FILE ERROR - MFSUMOF"
004340        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004350        GO TO Y900-ABNORMAL-TERMINATION
004360     END-IF.
004370 A199-OPEN-ALL-FILES-EX.
004380     EXIT.
004390*
004400*-----------------------------------------------------------*
004410 A200-READ-CONTROL-RECORD.
004420*-----------------------------------------------------------*
004430*    ONE RECORD ON MFCTLIF - TASK ID, STRATEGY CODE, STRATEGY
004440*    PARAMETERS AND THE RUN TIMESTAMP.
004450*-----------------------------------------------------------*
004460     READ MFCTLIF.
004470     IF NOT WK-C-SUCCESSFUL
004480        DISPLAY "MFCDRV0 - CANNOT READ MFCTLIF CONTROL RECORD"
004490        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004500        GO TO Y900-ABNORMAL-TERMINATION
004510     END-IF.
004520     MOVE MFCTLR-TASK-ID            TO WK-DRV-TASK-ID.
004530     MOVE MFCTLR-RUN-TIMESTAMP      TO WK-DRV-RUN-TIMESTAMP.
004540     MOVE MFCTLR-STRATEGY-CODE      TO WK-BSEL-STRATEGY-CODE.
004550     MOVE MFCTLR-PARAM-BASELINE-PROJ TO
004560        WK-BSEL-PARAM-BASELINE-PROJ.
004570     MOVE MFCTLR-PARAM-TARGET-PROJ TO
004580        WK-BSEL-PARAM-TARGET-PROJ.
004590     MOVE SPACES TO WK-STAT-RUN-STATUS.
004600 A299-READ-CONTROL-RECORD-EX.
004610     EXIT.
004620*
004630*-----------------------------------------------------------*
004640 A300-LOAD-BUILD-INFO.
004650*-----------------------------------------------------------*
004660*    R-S4 - MFBLDIF CARRIES BOTH ROLES.  EACH "target" RECORD IS
004670*    A TARGET PROJECT FETCHED; EACH "baseline" RECORD IS A
004680*    CANDIDATE FOR A800 TO ACCEPT OR REJECT.
004690*-----------------------------------------------------------*
004700     MOVE ZERO TO WK-BSEL-TARGET-COUNT.
004710     MOVE ZERO TO WK-BSEL-BASELINE-COUNT.
004720     MOVE ZERO TO WK-STAT-TGT-PROJ-CNT.
004730     READ MFBLDIF.
004740     PERFORM A310-LOAD-BUILD-INFO-LOOP
004750        THRU A319-LOAD-BUILD-INFO-LOOP-EX.
004760 A399-LOAD-BUILD-INFO-EX.
004770     EXIT.
004780*
004790*-----------------------------------------------------------*
004800 A310-LOAD-BUILD-INFO-LOOP.
004810*-----------------------------------------------------------*
004820     IF WK-C-AT-END
004830        GO TO A319-LOAD-BUILD-INFO-LOOP-EX
004840     END-IF.
004850     EVALUATE MFBLDI-ROLE
004860        WHEN "target"
004870           ADD 1 TO WK-BSEL-TARGET-COUNT
004880           ADD 1 TO WK-STAT-TGT-PROJ-CNT
004890           MOVE MFBLDI-PROJECT-ID TO
004900              WK-BSEL-TGT-PROJECT-ID (WK-BSEL-TARGET-COUNT)
004910           MOVE MFBLDI-BUILD-STATUS TO
004920              WK-BSEL-TGT-BUILD-STATUS (WK-BSEL-TARGET-COUNT)
004930           MOVE MFBLDI-COMMIT-ID TO
004940              WK-BSEL-TGT-COMMIT-ID (WK-BSEL-TARGET-COUNT)
004950           MOVE MFBLDI-B-VERSION TO
004960              WK-BSEL-TGT-B-VERSION (WK-BSEL-TARGET-COUNT)
004970        WHEN "baseline"
004980           ADD 1 TO WK-BSEL-BASELINE-COUNT
004990           MOVE MFBLDI-PROJECT-ID TO
005000              WK-BSEL-BL-PROJECT-ID (WK-BSEL-BASELINE-COUNT)
005010           MOVE MFBLDI-BUILD-STATUS TO
005020              WK-BSEL-BL-BUILD-STATUS (WK-BSEL-BASELINE-COUNT)
005030           MOVE MFBLDI-COMMIT-ID TO
005040              WK-BSEL-BL-COMMIT-ID (WK-BSEL-BASELINE-COUNT)
005050           MOVE MFBLDI-B-VERSION TO
005060              WK-BSEL-BL-B-VERSION (WK-BSEL-BASELINE-COUNT)
005070        WHEN OTHER
005080           DISPLAY "MFCDRV0 - MFBLDIF RECORD WITH UNKNOWN "
005090                   "ROLE IGNORED - " MFBLDI-ROLE
005100     END-EVALUATE.
005110     READ MFBLDIF.
005120     GO TO A310-LOAD-BUILD-INFO-LOOP.
005130 A319-LOAD-BUILD-INFO-LOOP-EX.
005140     EXIT.
005150*
005160*-----------------------------------------------------------*
005170 A400-LOAD-PREFIX-TABLE.
005180*-----------------------------------------------------------*
005190*    R-N2, R-N4 - ONE ROW PER PROJECT THAT HAS A CONFIGURED
005200*    PREFIX.  A PROJECT WITH NO ROW HERE GETS NO PREFIX STRIP.
005210*-----------------------------------------------------------*
005220     MOVE ZERO TO WK-DRV-PFX-COUNT.
005230     READ MFPFXIF.
005240     PERFORM A410-LOAD-PREFIX-TABLE-LOOP
005250        THRU A419-LOAD-PREFIX-TABLE-LOOP-EX.
005260 A499-LOAD-PREFIX-TABLE-EX.
005270     EXIT.
005280*
005290*-----------------------------------------------------------*
005300 A410-LOAD-PREFIX-TABLE-LOOP.
005310*-----------------------------------------------------------*
005320     IF WK-C-AT-END
005330        GO TO A419-LOAD-PREFIX-TABLE-LOOP-EX
005340     END-IF.
005350     ADD 1 TO WK-DRV-PFX-COUNT.
005360     MOVE MFPFXR-PROJECT-ID TO
005370        WK-DRV-PFX-PROJECT-ID (WK-DRV-PFX-COUNT).
005380     MOVE MFPFXR-PREFIX     TO
005390        WK-DRV-PFX-PREFIX (WK-DRV-PFX-COUNT).
005400     READ MFPFXIF.
005410     GO TO A410-LOAD-PREFIX-TABLE-LOOP.
005420 A419-LOAD-PREFIX-TABLE-LOOP-EX.
005430     EXIT.
005440*
005450*-----------------------------------------------------------*
005460 A500-LOAD-SHIELD-TABLE.
005470*-----------------------------------------------------------*
005480*    CONFIG ORDER ON MFSHDIF IS THE EVALUATION ORDER - LOADED
005490*    STRAIGHT INTO WK-RULE-SHIELD-TABLE, NOT RE-SORTED.
005500*-----------------------------------------------------------*
005510     MOVE ZERO TO WK-RULE-SHIELD-COUNT.
005520     READ MFSHDIF.
005530     PERFORM A510-LOAD-SHIELD-TABLE-LOOP
005540        THRU A519-LOAD-SHIELD-TABLE-LOOP-EX.
005550 A599-LOAD-SHIELD-TABLE-EX.
005560     EXIT.
005570*
005580*-----------------------------------------------------------*
005590 A510-LOAD-SHIELD-TABLE-LOOP.
005600*-----------------------------------------------------------*
005610     IF WK-C-AT-END
005620        GO TO A519-LOAD-SHIELD-TABLE-LOOP-EX
005630     END-IF.
005640     ADD 1 TO WK-RULE-SHIELD-COUNT.
005650     MOVE MFSHDR-RULE-ID  TO
005660        WK-RULE-SHD-RULE-ID (WK-RULE-SHIELD-COUNT).
005670     MOVE MFSHDR-PATTERN  TO
005680        WK-RULE-SHD-PATTERN (WK-RULE-SHIELD-COUNT).
005690     MOVE MFSHDR-REMARK   TO
005700        WK-RULE-SHD-REMARK (WK-RULE-SHIELD-COUNT).
005710     MOVE MFSHDR-ENABLED  TO
005720        WK-RULE-SHD-ENABLED (WK-RULE-SHIELD-COUNT).
005730     READ MFSHDIF.
005740     GO TO A510-LOAD-SHIELD-TABLE-LOOP.
005750 A519-LOAD-SHIELD-TABLE-LOOP-EX.
005760     EXIT.
005770*
005780*-----------------------------------------------------------*
005790 A600-LOAD-MAPPING-TABLE.
005800*-----------------------------------------------------------*
005810*    CONFIG ORDER ON MFMAPIF IS THE EVALUATION ORDER.
005820*-----------------------------------------------------------*
005830     MOVE ZERO TO WK-RULE-MAPPING-COUNT.
005840     READ MFMAPIF.
005850     PERFORM A610-LOAD-MAPPING-TABLE-LOOP
005860        THRU A619-LOAD-MAPPING-TABLE-LOOP-EX.
005870 A699-LOAD-MAPPING-TABLE-EX.
005880     EXIT.
005890*
005900*-----------------------------------------------------------*
005910 A610-LOAD-MAPPING-TABLE-LOOP.
005920*-----------------------------------------------------------*
005930     IF WK-C-AT-END
005940        GO TO A619-LOAD-MAPPING-TABLE-LOOP-EX
005950     END-IF.
005960     ADD 1 TO WK-RULE-MAPPING-COUNT.
005970     MOVE MFMAPR-RULE-ID         TO
005980        WK-RULE-MAP-RULE-ID (WK-RULE-MAPPING-COUNT).
005990     MOVE MFMAPR-SOURCE-PATTERN  TO
006000        WK-RULE-MAP-SOURCE-PATTERN (WK-RULE-MAPPING-COUNT).
006010     MOVE MFMAPR-TARGET-PATTERN  TO
006020        WK-RULE-MAP-TARGET-PATTERN (WK-RULE-MAPPING-COUNT).
006030     MOVE MFMAPR-REMARK          TO
006040        WK-RULE-MAP-REMARK (WK-RULE-MAPPING-COUNT).
006050     MOVE MFMAPR-ENABLED         TO
006060        WK-RULE-MAP-ENABLED (WK-RULE-MAPPING-COUNT).
006070     READ MFMAPIF.
006080     GO TO A610-LOAD-MAPPING-TABLE-LOOP.
006090 A619-LOAD-MAPPING-TABLE-LOOP-EX.
006100     EXIT.
006110*
006120*-----------------------------------------------------------*
006130 A700-LOAD-HISTORY-TABLE.
006140*-----------------------------------------------------------*
006150*    R-A3 - MAY CARRY MORE THAN ONE ROW PER PATH - MFCANLZ TAKES
006160*    THE EARLIEST.
006170*-----------------------------------------------------------*
006180     MOVE ZERO TO WK-ANLZ-HISTORY-COUNT.
006190     READ MFHSTIF.
006200     PERFORM A710-LOAD-HISTORY-TABLE-LOOP
006210        THRU A719-LOAD-HISTORY-TABLE-LOOP-EX.
006220 A799-LOAD-HISTORY-TABLE-EX.
006230     EXIT.
006240*
006250*-----------------------------------------------------------*
006260 A710-LOAD-HISTORY-TABLE-LOOP.
006270*-----------------------------------------------------------*
006280     IF WK-C-AT-END
006290        GO TO A719-LOAD-HISTORY-TABLE-LOOP-EX
006300     END-IF.
006310     ADD 1 TO WK-ANLZ-HISTORY-COUNT.
006320     MOVE MFHSTR-FILE-PATH    TO
006330        WK-ANLZ-HST-FILE-PATH (WK-ANLZ-HISTORY-COUNT).
006340     MOVE MFHSTR-DETECTED-AT  TO
006350        WK-ANLZ-HST-DETECTED-AT (WK-ANLZ-HISTORY-COUNT).
006360     READ MFHSTIF.
006370     GO TO A710-LOAD-HISTORY-TABLE-LOOP.
006380 A719-LOAD-HISTORY-TABLE-LOOP-EX.
006390     EXIT.
006400*
006410*-----------------------------------------------------------*
006420 A800-SELECT-BASELINES.
006430*-----------------------------------------------------------*
006440*    CALLS MFCBSEL TO DECIDE WHICH OF THE CANDIDATE BASELINE
006450*    BUILDS PARTICIPATE.  SCANQA-115 - A ZERO-BASELINE RESULT IS
006460*    A RUN-LEVEL ERROR, NOT AN ABEND.
006470*-----------------------------------------------------------*
006480     MOVE SPACES TO WK-BSEL-ERROR-FOUND.
006490     MOVE SPACES TO WK-BSEL-ERROR-MESSAGE.
006500     CALL "MFCBSEL" USING WK-BSEL-RECORD.
006510*
006520     IF WK-BSEL-ERROR-FOUND = "Y" OR WK-BSEL-SELECTED-COUNT = ZERO
006530        DISPLAY "MFCDRV0 - BASELINE SELECTION FAILED - "
006540                WK-BSEL-ERROR-MESSAGE
006550        MOVE "failed" TO WK-STAT-RUN-STATUS
006560        MOVE ZERO TO WK-STAT-BAS-PROJ-CNT
006570        GO TO A899-SELECT-BASELINES-EX
006580     END-IF.
006590*
006600     MOVE WK-BSEL-SELECTED-COUNT TO WK-STAT-BAS-PROJ-CNT.
006610     MOVE "completed" TO WK-STAT-RUN-STATUS.
006620 A899-SELECT-BASELINES-EX.
006630     EXIT.
006640*
006650*-----------------------------------------------------------*
006660 B100-MERGE-TARGET-FILES.
006670*-----------------------------------------------------------*
006680*    R-M1 - LATEST OCCURRENCE OF A NORMALIZED PATH WINS.  R-S3 -
006690*    WK-STAT-TGT-FILE-CNT COUNTS EVERY RAW ENTRY READ, MERGED OR
006700*    NOT.
006710*-----------------------------------------------------------*
006720     MOVE ZERO TO WK-DRV-TGT-COUNT.
006730     MOVE ZERO TO WK-STAT-TGT-FILE-CNT.
006740     READ MFTGTIF.
006750     PERFORM B110-MERGE-TARGET-FILES-LOOP
006760        THRU B119-MERGE-TARGET-FILES-LOOP-EX.
006770 B199-MERGE-TARGET-FILES-EX.
006780     EXIT.
006790*
006800*-----------------------------------------------------------*
006810 B110-MERGE-TARGET-FILES-LOOP.
006820*-----------------------------------------------------------*
006830     IF WK-C-AT-END
006840        GO TO B119-MERGE-TARGET-FILES-LOOP-EX
006850     END-IF.
006860     ADD 1 TO WK-STAT-TGT-FILE-CNT.
006870     MOVE MFFENT-FILE-PATH      TO WK-NORM-RAW-PATH.
006880     MOVE MFFENT-PROJECT-ID     TO WK-DRV-CURRENT-PROJECT.
006890     PERFORM B150-NORMALIZE-ENTRY
006900        THRU B199-NORMALIZE-ENTRY-EX.
006910     PERFORM B160-UPSERT-TARGET-ENTRY
006920        THRU B169-UPSERT-TARGET-ENTRY-EX.
006930     READ MFTGTIF.
006940     GO TO B110-MERGE-TARGET-FILES-LOOP.
006950 B119-MERGE-TARGET-FILES-LOOP-EX.
006960     EXIT.
006970*
006980*-----------------------------------------------------------*
006990 B150-NORMALIZE-ENTRY.
007000*-----------------------------------------------------------*
007010*    SHARED BY B100 AND B200 - CALLS MFCNORM FOR THE CURRENT FD
007020*    RECORD, WHICHEVER OF MFTGTIF-RECORD/MFBASIF-RECORD IS
007030*    ACTIVE.  THE CALLER MOVES THE RAW PATH AND PREFIX IN BEFORE
007040*    PERFORMING THIS PARAGRAPH.
007050*-----------------------------------------------------------*
007060     PERFORM B155-LOOKUP-PREFIX
007070        THRU B159-LOOKUP-PREFIX-EX.
007080     CALL "MFCNORM" USING WK-NORM-RECORD.
007090 B199-NORMALIZE-ENTRY-EX.
007100     EXIT.
007110*
007120*-----------------------------------------------------------*
007130 B155-LOOKUP-PREFIX.
007140*-----------------------------------------------------------*
007150*    R-N4 - NO MATCHING ROW LEAVES WK-NORM-PREFIX BLANK, WHICH
007160*    MFCNORM TREATS AS "NO PREFIX CONFIGURED".
007170*-----------------------------------------------------------*
007180     MOVE SPACES TO WK-NORM-PREFIX.
007190     SET WK-DRV-NOT-FOUND TO TRUE.
007200     MOVE 1 TO WK-DRV-J.
007210     PERFORM B156-LOOKUP-PREFIX-LOOP
007220        THRU B159-LOOKUP-PREFIX-LOOP-EX.
007230     GO TO B159-LOOKUP-PREFIX-EX.
007240*
007250*-----------------------------------------------------------*
007260 B156-LOOKUP-PREFIX-LOOP.
007270*-----------------------------------------------------------*
007280     IF WK-DRV-J > WK-DRV-PFX-COUNT
007290        GO TO B159-LOOKUP-PREFIX-LOOP-EX
007300     END-IF.
007310     IF WK-DRV-FOUND
007320        GO TO B159-LOOKUP-PREFIX-LOOP-EX
007330     END-IF.
007340     IF WK-DRV-PFX-PROJECT-ID (WK-DRV-J)
007350             = WK-DRV-CURRENT-PROJECT
007360        MOVE WK-DRV-PFX-PREFIX (WK-DRV-J) TO WK-NORM-PREFIX
007370        SET WK-DRV-FOUND TO TRUE
007380     END-IF.
007390     ADD 1 TO WK-DRV-J.
007400     GO TO B156-LOOKUP-PREFIX-LOOP.
007410 B159-LOOKUP-PREFIX-LOOP-EX.
007420     EXIT.
007430 B159-LOOKUP-PREFIX-EX.
007440     EXIT.
007450*
007460*-----------------------------------------------------------*
007470 B160-UPSERT-TARGET-ENTRY.
007480*-----------------------------------------------------------*
007490*    R-M1 - SEARCH THE MERGED TABLE; OVERWRITE A MATCH, ELSE
007500*    APPEND.
007510*-----------------------------------------------------------*
007520*    THE STATUS MOVE HAPPENS INSIDE THE SEARCH LOOP, NOT AFTER
007530*    IT - WK-DRV-J IS ALREADY ONE PAST THE HIT BY THE TIME THE
007540*    "OR WK-DRV-FOUND" TEST STOPS THE PERFORM.
007550     SET WK-DRV-NOT-FOUND TO TRUE.
007560     MOVE 1 TO WK-DRV-J.
007570     PERFORM B161-UPSERT-TARGET-LOOP
007580        THRU B161-UPSERT-TARGET-LOOP-EX.
007590*
007600     IF NOT WK-DRV-FOUND
007610        ADD 1 TO WK-DRV-TGT-COUNT
007620        MOVE WK-NORM-NORMALIZED-PATH
007630           TO WK-DRV-TGT-PATH (WK-DRV-TGT-COUNT)
007640        MOVE MFFENT-FILE-STATUS
007650           TO WK-DRV-TGT-STATUS (WK-DRV-TGT-COUNT)
007660     END-IF.
007670     GO TO B169-UPSERT-TARGET-ENTRY-EX.
007680*
007690*-----------------------------------------------------------*
007700 B161-UPSERT-TARGET-LOOP.
007710*-----------------------------------------------------------*
007720     IF WK-DRV-J > WK-DRV-TGT-COUNT
007730        GO TO B161-UPSERT-TARGET-LOOP-EX
007740     END-IF.
007750     IF WK-DRV-FOUND
007760        GO TO B161-UPSERT-TARGET-LOOP-EX
007770     END-IF.
007780     IF WK-DRV-TGT-PATH (WK-DRV-J) = WK-NORM-NORMALIZED-PATH
007790        MOVE MFFENT-FILE-STATUS TO WK-DRV-TGT-STATUS (WK-DRV-J)
007800        SET WK-DRV-FOUND TO TRUE
007810     END-IF.
007820     ADD 1 TO WK-DRV-J.
007830     GO TO B161-UPSERT-TARGET-LOOP.
007840 B161-UPSERT-TARGET-LOOP-EX.
007850     EXIT.
007860 B169-UPSERT-TARGET-ENTRY-EX.
007870     EXIT.
007880*
007890*-----------------------------------------------------------*
007900 B200-MERGE-BASELINE-FILES.
007910*-----------------------------------------------------------*
007920*    R-M2 - FIRST OCCURRENCE OF A NORMALIZED PATH WINS.  R-S3 -
007930*    ONLY ENTRIES FROM A SELECTED BASELINE PROJECT ARE COUNTED
007940*    AS RAW BASELINE FILES.
007950*-----------------------------------------------------------*
007960     MOVE ZERO TO WK-DRV-BAS-COUNT.
007970     MOVE ZERO TO WK-STAT-BAS-FILE-CNT.
007980     READ MFBASIF.
007990     PERFORM B205-MERGE-BASELINE-FILES-LOOP
008000        THRU B209-MERGE-BASELINE-FILES-LOOP-EX.
008010 B299-MERGE-BASELINE-FILES-EX.
008020     EXIT.
008030*
008040*-----------------------------------------------------------*
008050 B205-MERGE-BASELINE-FILES-LOOP.
008060*-----------------------------------------------------------*
008070     IF WK-C-AT-END
008080        GO TO B209-MERGE-BASELINE-FILES-LOOP-EX
008090     END-IF.
008100     PERFORM B210-PROJECT-IS-SELECTED
008110        THRU B219-PROJECT-IS-SELECTED-EX.
008120     IF WK-DRV-FOUND
008130        ADD 1 TO WK-STAT-BAS-FILE-CNT
008140        MOVE MFBAS-FILE-PATH    TO WK-NORM-RAW-PATH
008150        MOVE MFBAS-PROJECT-ID   TO WK-DRV-CURRENT-PROJECT
008160        PERFORM B150-NORMALIZE-ENTRY
008170           THRU B199-NORMALIZE-ENTRY-EX
008180        PERFORM B260-UPSERT-BASELINE-ENTRY
008190           THRU B269-UPSERT-BASELINE-ENTRY-EX
008200     END-IF.
008210     READ MFBASIF.
008220     GO TO B205-MERGE-BASELINE-FILES-LOOP.
008230 B209-MERGE-BASELINE-FILES-LOOP-EX.
008240     EXIT.
008250*
008260*-----------------------------------------------------------*
008270 B210-PROJECT-IS-SELECTED.
008280*-----------------------------------------------------------*
008290*    WK-BSEL-BL-PROJECT-ID/WK-BSEL-SELECTED-FLAGS ARE PARALLEL
008300*    ARRAYS - SAME SUBSCRIPT NAMES THE SAME BASELINE BUILD.
008310*-----------------------------------------------------------*
008320     SET WK-DRV-NOT-FOUND TO TRUE.
008330     MOVE 1 TO WK-DRV-J.
008340     PERFORM B211-PROJECT-IS-SELECTED-LOOP
008350        THRU B211-PROJECT-IS-SELECTED-LOOP-EX.
008360     GO TO B219-PROJECT-IS-SELECTED-EX.
008370*
008380*-----------------------------------------------------------*
008390 B211-PROJECT-IS-SELECTED-LOOP.
008400*-----------------------------------------------------------*
008410     IF WK-DRV-J > WK-BSEL-BASELINE-COUNT
008420        GO TO B211-PROJECT-IS-SELECTED-LOOP-EX
008430     END-IF.
008440     IF WK-DRV-FOUND
008450        GO TO B211-PROJECT-IS-SELECTED-LOOP-EX
008460     END-IF.
008470     IF WK-BSEL-BL-PROJECT-ID (WK-DRV-J) = MFBAS-PROJECT-ID
008480           AND WK-BSEL-SELECTED-FLAGS (WK-DRV-J) = "Y"
008490        SET WK-DRV-FOUND TO TRUE
008500     END-IF.
008510     ADD 1 TO WK-DRV-J.
008520     GO TO B211-PROJECT-IS-SELECTED-LOOP.
008530 B211-PROJECT-IS-SELECTED-LOOP-EX.
008540     EXIT.
008550 B219-PROJECT-IS-SELECTED-EX.
008560     EXIT.
008570*
008580*-----------------------------------------------------------*
008590 B260-UPSERT-BASELINE-ENTRY.
008600*-----------------------------------------------------------*
008610*    R-M2 - A MATCH IS LEFT ALONE, THE FIRST WRITER KEEPS ITS
008620*    SOURCE PROJECT.
008630*-----------------------------------------------------------*
008640     SET WK-DRV-NOT-FOUND TO TRUE.
008650     MOVE 1 TO WK-DRV-J.
008660     PERFORM B261-UPSERT-BASELINE-LOOP
008670        THRU B261-UPSERT-BASELINE-LOOP-EX.
008680*
008690     IF NOT WK-DRV-FOUND
008700        ADD 1 TO WK-DRV-BAS-COUNT
008710        MOVE WK-NORM-NORMALIZED-PATH
008720           TO WK-DRV-BAS-PATH (WK-DRV-BAS-COUNT)
008730        MOVE MFBAS-PROJECT-ID
008740           TO WK-DRV-BAS-PROJECT (WK-DRV-BAS-COUNT)
008750     END-IF.
008760     GO TO B269-UPSERT-BASELINE-ENTRY-EX.
008770*
008780*-----------------------------------------------------------*
008790 B261-UPSERT-BASELINE-LOOP.
008800*-----------------------------------------------------------*
008810     IF WK-DRV-J > WK-DRV-BAS-COUNT
008820        GO TO B261-UPSERT-BASELINE-LOOP-EX
008830     END-IF.
008840     IF WK-DRV-FOUND
008850        GO TO B261-UPSERT-BASELINE-LOOP-EX
008860     END-IF.
008870     IF WK-DRV-BAS-PATH (WK-DRV-J) = WK-NORM-NORMALIZED-PATH
008880        SET WK-DRV-FOUND TO TRUE
008890     END-IF.
008900     ADD 1 TO WK-DRV-J.
008910     GO TO B261-UPSERT-BASELINE-LOOP.
008920 B261-UPSERT-BASELINE-LOOP-EX.
008930     EXIT.
008940 B269-UPSERT-BASELINE-ENTRY-EX.
008950     EXIT.
008960*
008970*-----------------------------------------------------------*
008980 C000-COMPARE-INVENTORIES.
008990*-----------------------------------------------------------*
009000*    R-C1, R-C2 - EVERY MERGED BASELINE PATH IS EITHER MISSING
009010*    FROM THE TARGET, FAILED IN THE TARGET, OR NEITHER (PASSED
009020*    QUIETLY, NOT CARRIED FORWARD).
009030*-----------------------------------------------------------*
009040     MOVE ZERO TO WK-DRV-MISS-COUNT.
009050     MOVE ZERO TO WK-DRV-FAILED-COUNT.
009060     MOVE 1 TO WK-DRV-I.
009070     PERFORM C010-COMPARE-INVENTORIES-LOOP
009080        THRU C019-COMPARE-INVENTORIES-LOOP-EX.
009090 C099-COMPARE-INVENTORIES-EX.
009100     EXIT.
009110*
009120*-----------------------------------------------------------*
009130 C010-COMPARE-INVENTORIES-LOOP.
009140*-----------------------------------------------------------*
009150     IF WK-DRV-I > WK-DRV-BAS-COUNT
009160        GO TO C019-COMPARE-INVENTORIES-LOOP-EX
009170     END-IF.
009180     SET WK-DRV-NOT-FOUND TO TRUE.
009190     MOVE SPACES TO WK-DRV-MATCH-STATUS.
009200*    THE STATUS IS CAPTURED INSIDE THE LOOP BODY - WK-DRV-J
009210*    HAS ALREADY STEPPED PAST THE HIT ONCE THE FOUND TEST
009220*    STOPS THE LOOP.
009230     MOVE 1 TO WK-DRV-J.
009240     PERFORM C015-MATCH-TARGET-LOOP
009250        THRU C015-MATCH-TARGET-LOOP-EX.
009260*
009270     IF WK-DRV-NOT-FOUND
009280        ADD 1 TO WK-DRV-MISS-COUNT
009290        MOVE WK-DRV-BAS-PATH (WK-DRV-I)
009300           TO WK-DRV-MISS-PATH (WK-DRV-MISS-COUNT)
009310        MOVE WK-DRV-BAS-PROJECT (WK-DRV-I)
009320           TO WK-DRV-MISS-PROJECT (WK-DRV-MISS-COUNT)
009330     ELSE
009340        IF WK-DRV-MATCH-STATUS = "failed"
009350           ADD 1 TO WK-DRV-FAILED-COUNT
009360           MOVE WK-DRV-BAS-PATH (WK-DRV-I)
009370              TO WK-DRV-FLD-PATH (WK-DRV-FAILED-COUNT)
009380           MOVE WK-DRV-BAS-PROJECT (WK-DRV-I)
009390              TO WK-DRV-FLD-PROJECT (WK-DRV-FAILED-COUNT)
009400        END-IF
009410     END-IF.
009420     ADD 1 TO WK-DRV-I.
009430     GO TO C010-COMPARE-INVENTORIES-LOOP.
009440 C019-COMPARE-INVENTORIES-LOOP-EX.
009450     EXIT.
009460*
009470*-----------------------------------------------------------*
009480 C015-MATCH-TARGET-LOOP.
009490*-----------------------------------------------------------*
009500     IF WK-DRV-J > WK-DRV-TGT-COUNT
009510        GO TO C015-MATCH-TARGET-LOOP-EX
009520     END-IF.
009530     IF WK-DRV-FOUND
009540        GO TO C015-MATCH-TARGET-LOOP-EX
009550     END-IF.
009560     IF WK-DRV-TGT-PATH (WK-DRV-J)
009570           = WK-DRV-BAS-PATH (WK-DRV-I)
009580        MOVE WK-DRV-TGT-STATUS (WK-DRV-J)
009590           TO WK-DRV-MATCH-STATUS
009600        SET WK-DRV-FOUND TO TRUE
009610     END-IF.
009620     ADD 1 TO WK-DRV-J.
009630     GO TO C015-MATCH-TARGET-LOOP.
009640 C015-MATCH-TARGET-LOOP-EX.
009650     EXIT.
009660*
009670*-----------------------------------------------------------*
009680 D000-CATEGORIZE-MISSING.
009690*-----------------------------------------------------------*
009700*    R-R1..R-R6 - ONE CALL TO MFCRULE PER MISSING PATH.  THE
009710*    MERGED TARGET TABLE IS COPIED INTO WK-RULE-TARGET-PATHS
009720*    ONCE, NOT ON EVERY CALL.
009730*-----------------------------------------------------------*
009740     MOVE ZERO TO WK-RULE-TARGET-COUNT.
009750     MOVE 1 TO WK-DRV-I.
009760     PERFORM D010-COPY-TARGET-PATHS-LOOP
009770        THRU D019-COPY-TARGET-PATHS-LOOP-EX.
009780*
009790     MOVE ZERO TO WK-DRV-DTL-COUNT.
009800     MOVE 1 TO WK-DRV-I.
009810     PERFORM D020-CATEGORIZE-MISSING-LOOP
009820        THRU D029-CATEGORIZE-MISSING-LOOP-EX.
009830 D099-CATEGORIZE-MISSING-EX.
009840     EXIT.
009850*
009860*-----------------------------------------------------------*
009870 D010-COPY-TARGET-PATHS-LOOP.
009880*-----------------------------------------------------------*
009890     IF WK-DRV-I > WK-DRV-TGT-COUNT
009900        GO TO D019-COPY-TARGET-PATHS-LOOP-EX
009910     END-IF.
009920     ADD 1 TO WK-RULE-TARGET-COUNT.
009930     MOVE WK-DRV-TGT-PATH (WK-DRV-I)
009940        TO WK-RULE-TARGET-PATHS (WK-RULE-TARGET-COUNT).
009950     ADD 1 TO WK-DRV-I.
009960     GO TO D010-COPY-TARGET-PATHS-LOOP.
009970 D019-COPY-TARGET-PATHS-LOOP-EX.
009980     EXIT.
009990*
010000*-----------------------------------------------------------*
010010 D020-CATEGORIZE-MISSING-LOOP.
010020*-----------------------------------------------------------*
010030     IF WK-DRV-I > WK-DRV-MISS-COUNT
010040        GO TO D029-CATEGORIZE-MISSING-LOOP-EX
010050     END-IF.
010060     MOVE WK-DRV-MISS-PATH (WK-DRV-I) TO WK-RULE-MISSING-PATH.
010070     CALL "MFCRULE" USING WK-RULE-RECORD.
010080*
010090     ADD 1 TO WK-DRV-DTL-COUNT.
010100     MOVE WK-DRV-MISS-PATH (WK-DRV-I)
010110        TO WK-DRV-DTL-PATH (WK-DRV-DTL-COUNT).
010120     MOVE WK-RULE-STATUS
010130        TO WK-DRV-DTL-STATUS (WK-DRV-DTL-COUNT).
010140     MOVE WK-DRV-MISS-PROJECT (WK-DRV-I)
010150        TO WK-DRV-DTL-SRC-BASELINE (WK-DRV-DTL-COUNT).
010160     MOVE WK-RULE-SHIELDED-BY
010170        TO WK-DRV-DTL-SHIELDED-BY (WK-DRV-DTL-COUNT).
010180     MOVE WK-RULE-SHIELDED-REMARK
010190        TO WK-DRV-DTL-SHIELDED-REMARK (WK-DRV-DTL-COUNT).
010200     MOVE WK-RULE-REMAPPED-BY
010210        TO WK-DRV-DTL-REMAPPED-BY (WK-DRV-DTL-COUNT).
010220     MOVE WK-RULE-REMAPPED-TO
010230        TO WK-DRV-DTL-REMAPPED-TO (WK-DRV-DTL-COUNT).
010240     MOVE WK-RULE-REMAPPED-REMARK
010250        TO WK-DRV-DTL-REMAPPED-REMARK (WK-DRV-DTL-COUNT).
010260     ADD 1 TO WK-DRV-I.
010270     GO TO D020-CATEGORIZE-MISSING-LOOP.
010280 D029-CATEGORIZE-MISSING-LOOP-EX.
010290     EXIT.
010300*
010310*-----------------------------------------------------------*
010320 D500-APPEND-FAILED-FILES.
010330*-----------------------------------------------------------*
010340*    R-R5 - FAILED FILES NEVER GO THROUGH MFCRULE.
010350*-----------------------------------------------------------*
010360     MOVE 1 TO WK-DRV-I.
010370     PERFORM D510-APPEND-FAILED-FILES-LOOP
010380        THRU D519-APPEND-FAILED-FILES-LOOP-EX.
010390 D599-APPEND-FAILED-FILES-EX.
010400     EXIT.
010410*
010420*-----------------------------------------------------------*
010430 D510-APPEND-FAILED-FILES-LOOP.
010440*-----------------------------------------------------------*
010450     IF WK-DRV-I > WK-DRV-FAILED-COUNT
010460        GO TO D519-APPEND-FAILED-FILES-LOOP-EX
010470     END-IF.
010480     ADD 1 TO WK-DRV-DTL-COUNT.
010490     MOVE WK-DRV-FLD-PATH (WK-DRV-I)
010500        TO WK-DRV-DTL-PATH (WK-DRV-DTL-COUNT).
010510     MOVE "failed"
010520        TO WK-DRV-DTL-STATUS (WK-DRV-DTL-COUNT).
010530     MOVE WK-DRV-FLD-PROJECT (WK-DRV-I)
010540        TO WK-DRV-DTL-SRC-BASELINE (WK-DRV-DTL-COUNT).
010550     ADD 1 TO WK-DRV-I.
010560     GO TO D510-APPEND-FAILED-FILES-LOOP.
010570 D519-APPEND-FAILED-FILES-LOOP-EX.
010580     EXIT.
010590*
010600*-----------------------------------------------------------*
010610 E000-ANALYZE-DETAILS.
010620*-----------------------------------------------------------*
010630*    R-A1..R-A4 - ONE CALL TO MFCANLZ PER DETAIL RECORD.  THE
010640*    HISTORY TABLE IS ALREADY IN WK-ANLZ-RECORD FROM A700.
010650*-----------------------------------------------------------*
010660     MOVE 1 TO WK-DRV-I.
010670     PERFORM E010-ANALYZE-DETAILS-LOOP
010680        THRU E019-ANALYZE-DETAILS-LOOP-EX.
010690 E099-ANALYZE-DETAILS-EX.
010700     EXIT.
010710*
010720*-----------------------------------------------------------*
010730 E010-ANALYZE-DETAILS-LOOP.
010740*-----------------------------------------------------------*
010750     IF WK-DRV-I > WK-DRV-DTL-COUNT
010760        GO TO E019-ANALYZE-DETAILS-LOOP-EX
010770     END-IF.
010780     MOVE WK-DRV-DTL-PATH (WK-DRV-I)      TO WK-ANLZ-FILE-PATH.
010790     MOVE WK-DRV-DTL-STATUS (WK-DRV-I)    TO WK-ANLZ-STATUS.
010800     MOVE WK-DRV-DTL-SHIELDED-REMARK (WK-DRV-I)
010810        TO WK-ANLZ-SHIELDED-REMARK.
010820     MOVE WK-DRV-DTL-REMAPPED-TO (WK-DRV-I)
010830        TO WK-ANLZ-REMAPPED-TO.
010840     MOVE SPACES TO WK-ANLZ-OWNERSHIP.
010850     MOVE SPACES TO WK-ANLZ-MISS-REASON.
010860     MOVE SPACES TO WK-ANLZ-FIRST-DETECTED.
010870*
010880     CALL "MFCANLZ" USING WK-ANLZ-RECORD.
010890*
010900     IF WK-ANLZ-ERROR-FOUND = "Y"
010910        DISPLAY "MFCDRV0 - MFCANLZ WARNING - "
010920                WK-ANLZ-ERROR-MESSAGE
010930     END-IF.
010940*
010950     MOVE WK-ANLZ-OWNERSHIP
010960        TO WK-DRV-DTL-OWNERSHIP (WK-DRV-I).
010970     MOVE WK-ANLZ-MISS-REASON
010980        TO WK-DRV-DTL-MISS-REASON (WK-DRV-I).
010990     MOVE WK-ANLZ-FIRST-DETECTED
011000        TO WK-DRV-DTL-FIRST-DETECTED (WK-DRV-I).
011010     ADD 1 TO WK-DRV-I.
011020     GO TO E010-ANALYZE-DETAILS-LOOP.
011030 E019-ANALYZE-DETAILS-LOOP-EX.
011040     EXIT.
011050*
011060*-----------------------------------------------------------*
011070 F050-ACCUMULATE-STATISTICS.
011080*-----------------------------------------------------------*
011090*    R-S1, R-S2 - STATUS COUNTS FROM THE FINISHED DETAIL TABLE.
011100*-----------------------------------------------------------*
011110     MOVE ZERO TO WK-STAT-MISSED-COUNT.
011120     MOVE ZERO TO WK-STAT-FAILED-COUNT.
011130     MOVE ZERO TO WK-STAT-SHIELDED-COUNT.
011140     MOVE ZERO TO WK-STAT-REMAPPED-COUNT.
011150     MOVE 1 TO WK-DRV-I.
011160     PERFORM F060-ACCUMULATE-STATS-LOOP
011170        THRU F069-ACCUMULATE-STATS-LOOP-EX.
011180     ADD WK-STAT-SHIELDED-COUNT WK-STAT-REMAPPED-COUNT
011190        GIVING WK-STAT-PASSED-COUNT.
011200 F099-ACCUMULATE-STATISTICS-EX.
011210     EXIT.
011220*
011230*-----------------------------------------------------------*
011240 F060-ACCUMULATE-STATS-LOOP.
011250*-----------------------------------------------------------*
011260     IF WK-DRV-I > WK-DRV-DTL-COUNT
011270        GO TO F069-ACCUMULATE-STATS-LOOP-EX
011280     END-IF.
011290     EVALUATE WK-DRV-DTL-STATUS (WK-DRV-I)
011300        WHEN "missed"
011310           ADD 1 TO WK-STAT-MISSED-COUNT
011320        WHEN "failed"
011330           ADD 1 TO WK-STAT-FAILED-COUNT
011340        WHEN "shielded"
011350           ADD 1 TO WK-STAT-SHIELDED-COUNT
011360        WHEN "remapped"
011370           ADD 1 TO WK-STAT-REMAPPED-COUNT
011380     END-EVALUATE.
011390     ADD 1 TO WK-DRV-I.
011400     GO TO F060-ACCUMULATE-STATS-LOOP.
011410 F069-ACCUMULATE-STATS-LOOP-EX.
011420     EXIT.
011430*
011440*-----------------------------------------------------------*
011450 F100-WRITE-DETAIL-FILE.
011460*-----------------------------------------------------------*
011470*    PROCESSING ORDER - ALL MISSING-PATH CATEGORIZATIONS, THEN
011480*    FAILED FILES - IS ALREADY THE ORDER WK-DRV-DETAIL-TABLE WAS
011490*    BUILT IN AT D000/D500.
011500*-----------------------------------------------------------*
011510     MOVE 1 TO WK-DRV-I.
011520     PERFORM F110-WRITE-DETAIL-FILE-LOOP
011530        THRU F119-WRITE-DETAIL-FILE-LOOP-EX.
011540 F199-WRITE-DETAIL-FILE-EX.
011550     EXIT.
011560*
011570*-----------------------------------------------------------*
011580 F110-WRITE-DETAIL-FILE-LOOP.
011590*-----------------------------------------------------------*
011600     IF WK-DRV-I > WK-DRV-DTL-COUNT
011610        GO TO F119-WRITE-DETAIL-FILE-LOOP-EX
011620     END-IF.
011630     MOVE SPACES TO MFDTLOF-RECORD.
011640     MOVE WK-DRV-DTL-PATH (WK-DRV-I)
011650        TO MFDTLR-FILE-PATH.
011660     MOVE WK-DRV-DTL-STATUS (WK-DRV-I)
011670        TO MFDTLR-STATUS.
011680     MOVE WK-DRV-DTL-SRC-BASELINE (WK-DRV-I)
011690        TO MFDTLR-SOURCE-BASELINE.
011700     MOVE WK-DRV-DTL-SHIELDED-BY (WK-DRV-I)
011710        TO MFDTLR-SHIELDED-BY.
011720     MOVE WK-DRV-DTL-SHIELDED-REMARK (WK-DRV-I)
011730        TO MFDTLR-SHIELDED-REMARK.
011740     MOVE WK-DRV-DTL-REMAPPED-BY (WK-DRV-I)
011750        TO MFDTLR-REMAPPED-BY.
011760     MOVE WK-DRV-DTL-REMAPPED-TO (WK-DRV-I)
011770        TO MFDTLR-REMAPPED-TO.
011780     MOVE WK-DRV-DTL-REMAPPED-REMARK (WK-DRV-I)
011790        TO MFDTLR-REMAPPED-REMARK.
011800     MOVE WK-DRV-DTL-OWNERSHIP (WK-DRV-I)
011810        TO MFDTLR-OWNERSHIP.
011820     MOVE WK-DRV-DTL-MISS-REASON (WK-DRV-I)
011830        TO MFDTLR-MISS-REASON.
011840     MOVE WK-DRV-DTL-FIRST-DETECTED (WK-DRV-I)
011850        TO MFDTLR-FIRST-DETECTED.
011860     WRITE MFDTLOF-RECORD.
011870     ADD 1 TO WK-DRV-I.
011880     GO TO F110-WRITE-DETAIL-FILE-LOOP.
011890 F119-WRITE-DETAIL-FILE-LOOP-EX.
011900     EXIT.
011910*
011920*-----------------------------------------------------------*
011930 F200-WRITE-SUMMARY-FILE.
011940*-----------------------------------------------------------*
011950     MOVE SPACES TO MFSUMOF-RECORD.
011960     MOVE WK-DRV-TASK-ID             TO MFSUMR-TASK-ID.
011970     MOVE WK-STAT-RUN-STATUS         TO MFSUMR-RUN-STATUS.
011980     MOVE WK-STAT-MISSED-COUNT       TO MFSUMR-MISSED-COUNT.
011990     MOVE WK-STAT-FAILED-COUNT       TO MFSUMR-FAILED-COUNT.
012000     MOVE WK-STAT-PASSED-COUNT       TO MFSUMR-PASSED-COUNT.
012010     MOVE WK-STAT-SHIELDED-COUNT     TO MFSUMR-SHIELDED-COUNT.
012020     MOVE WK-STAT-REMAPPED-COUNT     TO MFSUMR-REMAPPED-COUNT.
012030     MOVE WK-STAT-TGT-FILE-CNT       TO MFSUMR-TARGET-FILE-CNT.
012040     MOVE WK-STAT-BAS-FILE-CNT       TO MFSUMR-BASELINE-FILE-CNT.
012050     MOVE WK-STAT-TGT-PROJ-CNT       TO MFSUMR-TARGET-PROJ-CNT.
012060     MOVE WK-STAT-BAS-PROJ-CNT       TO MFSUMR-BASELINE-PROJ-CNT.
012070     WRITE MFSUMOF-RECORD.
012080 F299-WRITE-SUMMARY-FILE-EX.
012090     EXIT.
012100*
012110*-----------------------------------------------------------*
012120 G000-PRINT-REPORT.
012130*-----------------------------------------------------------*
012140*    PROJECTS WK-DRV-DETAIL-TABLE DOWN TO THE SEVEN FIELDS THE
012150*    REPORT ACTUALLY PRINTS, THEN CALLS MFCRPT ONCE.
012160*-----------------------------------------------------------*
012170     MOVE WK-DRV-TASK-ID          TO WK-RPTI-TASK-ID.
012180     MOVE WK-STAT-RUN-STATUS      TO WK-RPTI-RUN-STATUS.
012190     MOVE WK-DRV-RUN-TIMESTAMP    TO WK-RPTI-RUN-TIMESTAMP.
012200     MOVE WK-STAT-TGT-PROJ-CNT    TO WK-RPTI-TARGET-PROJ-CNT.
012210     MOVE WK-STAT-BAS-PROJ-CNT    TO WK-RPTI-BASELINE-PROJ-CNT.
012220     MOVE WK-STAT-TGT-FILE-CNT    TO WK-RPTI-TARGET-FILE-CNT.
012230     MOVE WK-STAT-BAS-FILE-CNT    TO WK-RPTI-BASELINE-FILE-CNT.
012240     MOVE WK-STAT-MISSED-COUNT    TO WK-RPTI-MISSED-COUNT.
012250     MOVE WK-STAT-FAILED-COUNT    TO WK-RPTI-FAILED-COUNT.
012260     MOVE WK-STAT-SHIELDED-COUNT  TO WK-RPTI-SHIELDED-COUNT.
012270     MOVE WK-STAT-REMAPPED-COUNT  TO WK-RPTI-REMAPPED-COUNT.
012280     MOVE WK-STAT-PASSED-COUNT    TO WK-RPTI-PASSED-COUNT.
012290*
012300     MOVE WK-DRV-DTL-COUNT TO WK-RPTI-DETAIL-COUNT.
012310     MOVE 1 TO WK-DRV-I.
012320     PERFORM G010-PROJECT-DETAIL-LOOP
012330        THRU G019-PROJECT-DETAIL-LOOP-EX.
012340*
012350     MOVE SPACES TO WK-RPTI-ERROR-FOUND.
012360     CALL "MFCRPT" USING WK-RPTI-RECORD.
012370     IF WK-RPTI-ERROR-FOUND = "Y"
012380        DISPLAY "MFCDRV0 - MFCRPT COULD NOT OPEN THE REPORT "
012390                "PRINT FILE - REPORT NOT PRODUCED"
012400     END-IF.
012410 G099-PRINT-REPORT-EX.
012420     EXIT.
012430*
012440*-----------------------------------------------------------*
012450 G010-PROJECT-DETAIL-LOOP.
012460*-----------------------------------------------------------*
012470     IF WK-DRV-I > WK-DRV-DTL-COUNT
012480        GO TO G019-PROJECT-DETAIL-LOOP-EX
012490     END-IF.
012500     MOVE WK-DRV-DTL-PATH (WK-DRV-I)
012510        TO WK-RPTI-DTL-FILE-PATH (WK-DRV-I).
012520     MOVE WK-DRV-DTL-STATUS (WK-DRV-I)
012530        TO WK-RPTI-DTL-STATUS (WK-DRV-I).
012540     MOVE WK-DRV-DTL-SRC-BASELINE (WK-DRV-I)
012550        TO WK-RPTI-DTL-SOURCE-BASELINE (WK-DRV-I).
012560     MOVE WK-DRV-DTL-SHIELDED-BY (WK-DRV-I)
012570        TO WK-RPTI-DTL-SHIELDED-BY (WK-DRV-I).
012580     MOVE WK-DRV-DTL-REMAPPED-TO (WK-DRV-I)
012590        TO WK-RPTI-DTL-REMAPPED-TO (WK-DRV-I).
012600     MOVE WK-DRV-DTL-OWNERSHIP (WK-DRV-I)
012610        TO WK-RPTI-DTL-OWNERSHIP (WK-DRV-I).
012620     MOVE WK-DRV-DTL-MISS-REASON (WK-DRV-I)
012630        TO WK-RPTI-DTL-MISS-REASON (WK-DRV-I).
012640     ADD 1 TO WK-DRV-I.
012650     GO TO G010-PROJECT-DETAIL-LOOP.
012660 G019-PROJECT-DETAIL-LOOP-EX.
012670     EXIT.
012680*
012690*-----------------------------------------------------------*
012700 Z050-TRIM-TASK-ID-LEN.
012710*-----------------------------------------------------------*
012720*    LENGTH OF WK-DRV-TASK-ID WITH TRAILING SPACES REMOVED.
012730*-----------------------------------------------------------*
012740     MOVE 10 TO WK-DRV-TASK-ID-LEN.
012750     PERFORM Z055-TRIM-TASK-ID-LOOP
012760        THRU Z055-TRIM-TASK-ID-LOOP-EX.
012770     IF WK-DRV-TASK-ID-LEN = ZERO
012780        MOVE 1 TO WK-DRV-TASK-ID-LEN
012790     END-IF.
012800     GO TO Z059-TRIM-TASK-ID-LEN-EX.
012810*
012820*-----------------------------------------------------------*
012830 Z055-TRIM-TASK-ID-LOOP.
012840*-----------------------------------------------------------*
012850     IF WK-DRV-TASK-ID-LEN = 0
012860        GO TO Z055-TRIM-TASK-ID-LOOP-EX
012870     END-IF.
012880     IF WK-DRV-TASK-ID-CHAR (WK-DRV-TASK-ID-LEN) NOT = SPACE
012890        GO TO Z055-TRIM-TASK-ID-LOOP-EX
012900     END-IF.
012910     SUBTRACT 1 FROM WK-DRV-TASK-ID-LEN.
012920     GO TO Z055-TRIM-TASK-ID-LOOP.
012930 Z055-TRIM-TASK-ID-LOOP-EX.
012940     EXIT.
012950 Z059-TRIM-TASK-ID-LEN-EX.
012960     EXIT.
012970*
012980*-----------------------------------------------------------*
012990 Z060-TRIM-STATUS-LEN.
013000*-----------------------------------------------------------*
013010*    LENGTH OF WK-STAT-RUN-STATUS WITH TRAILING SPACES REMOVED.
013020*-----------------------------------------------------------*
013030     MOVE 10 TO WK-DRV-STATUS-LEN.
013040     PERFORM Z065-TRIM-STATUS-LOOP
013050        THRU Z065-TRIM-STATUS-LOOP-EX.
013060     IF WK-DRV-STATUS-LEN = ZERO
013070        MOVE 1 TO WK-DRV-STATUS-LEN
013080     END-IF.
013090     GO TO Z069-TRIM-STATUS-LEN-EX.
013100*
013110*-----------------------------------------------------------*
013120 Z065-TRIM-STATUS-LOOP.
013130*-----------------------------------------------------------*
013140     IF WK-DRV-STATUS-LEN = 0
013150        GO TO Z065-TRIM-STATUS-LOOP-EX
013160     END-IF.
013170     IF WK-STAT-STATUS-CHAR (WK-DRV-STATUS-LEN) NOT = SPACE
013180        GO TO Z065-TRIM-STATUS-LOOP-EX
013190     END-IF.
013200     SUBTRACT 1 FROM WK-DRV-STATUS-LEN.
013210     GO TO Z065-TRIM-STATUS-LOOP.
013220 Z065-TRIM-STATUS-LOOP-EX.
013230     EXIT.
013240 Z069-TRIM-STATUS-LEN-EX.
013250     EXIT.
013260*
013270*-----------------------------------------------------------*
013280 Z070-DISPLAY-COMPLETION.
013290*-----------------------------------------------------------*
013300*    ONE-LINE JOB-END MESSAGE FOR THE OPERATOR CONSOLE/JOB LOG -
013310*    TASK, RUN DATE AND FINAL STATUS.
013320*-----------------------------------------------------------*
013330     PERFORM Z050-TRIM-TASK-ID-LEN
013340        THRU Z059-TRIM-TASK-ID-LEN-EX.
013350     PERFORM Z060-TRIM-STATUS-LEN
013360        THRU Z069-TRIM-STATUS-LEN-EX.
013370     DISPLAY "MFCDRV0 - TASK "
013380          WK-DRV-TASK-ID (1 : WK-DRV-TASK-ID-LEN)
013390          " - RUN DATE " WK-DRV-RUN-DATE
013400          " - STATUS "
013410          WK-STAT-RUN-STATUS (1 : WK-DRV-STATUS-LEN).
013420 Z079-DISPLAY-COMPLETION-EX.
013430     EXIT.
013440*
013450*-----------------------------------------------------------*
013460 Z000-CLOSE-ALL-FILES.
013470*-----------------------------------------------------------*
013480     CLOSE MFCTLIF MFBLDIF MFPFXIF MFSHDIF MFMAPIF MFHSTIF
013490           MFTGTIF MFBASIF MFDTLOF MFSUMOF.
013500 Z099-CLOSE-ALL-FILES-EX.
013510     EXIT.
013520*
013530*-----------------------------------------------------------*
013540*              PROGRAM SUBROUTINE                          *
013550*-----------------------------------------------------------*
013560 Y900-ABNORMAL-TERMINATION.
013570     PERFORM Z000-CLOSE-ALL-FILES
013580        THRU Z099-CLOSE-ALL-FILES-EX.
013590     GOBACK.
013600*
013610************************************************************
013620********** END OF PROGRAM SOURCE - MFCDRV0 *****************
013630************************************************************
