000010 IDENTIFICATION DIVISION.
000020*******************************
000030 PROGRAM-ID.     MFCRPT IS INITIAL.
000040 AUTHOR.         S SYUEN.
000050 INSTALLATION.   CASH MGT INTERFACE UNIT.
000060 DATE-WRITTEN.   12 MAR 1989.
000070 DATE-COMPILED.
000080 SECURITY.       UNCLASSIFIED.
000090*
000100* DESCRIPTION :  CALLED ROUTINE - PRINTS THE MISSING FILE CHECK
000110*                REPORT FOR ONE RUN.  OPENS, WRITES AND CLOSES
000120*                THE MFRPTOF PRINT FILE ITSELF IN ONE CALL.  THE
000130*                DETAIL SECTIONS BREAK ON STATUS IN THE FIXED
000140*                ORDER MISSED, FAILED, SHIELDED, REMAPPED.
000150*                CALLED ONCE BY MFCDRV0 AT THE END OF THE RUN.
000160*
000170*===========================================================*
000180*                  HISTORY OF MODIFICATION:
000190*===========================================================*
000200* 07 - SSYUEN  - 13/03/1998 - INITIAL VERSION.
000210*               - HEADER, STATISTICS BLOCK AND THE MISSED
000220*                 AND FAILED SECTIONS.
000230*-----------------------------------------------------------*
000240* 16 - PLOWEE  - 02/09/1998 - SCANQA-021.
000250*               - ADDED THE SHIELDED AND REMAPPED SECTIONS
000260*                 AND THE GRAND TRAILER.
000270*-----------------------------------------------------------*
000280* 31 - RTANGJ  - 21/10/1998 - Y2K READINESS REVIEW.
000290*               - RUN TIMESTAMP IS FULL 4-DIGIT-YEAR TEXT
000300*                 FROM THE DRIVER - NO CHANGE REQUIRED.
000310*-----------------------------------------------------------*
000320* 52 - KWTEOH  - 25/04/2002 - SCANQA-088.
000330*               - AN EMPTY SECTION NOW STILL PRINTS ITS
000340*                 HEADER AND A "TOTAL xxx : 0" TRAILER -
000350*                 NIGHT SHIFT WAS MISREADING A MISSING
000360*                 SECTION AS A FAILED REPORT RUN.
000370*-----------------------------------------------------------*
000380*
000390 ENVIRONMENT DIVISION.
000400****************
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.  IBM-AS400.
000430 OBJECT-COMPUTER.  IBM-AS400.
000440 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000450                   UPSI-0 IS UPSI-SWITCH-0
000460                      ON  STATUS IS U0-ON
000470                      OFF STATUS IS U0-OFF.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT MFRPTOF ASSIGN TO PRINTER-MFRPTOF
000520        ORGANIZATION IS SEQUENTIAL
000530        FILE STATUS  IS WK-C-FILE-STATUS.
000540*
000550 DATA DIVISION.
000560*********
000570 FILE SECTION.
000580*******************
000590 FD  MFRPTOF
000600     LABEL RECORDS ARE STANDARD
000610     RECORDING MODE IS F.
000620 01  MFRPTOF-LINE.
000630     05  MFRPTOF-TEXT            PIC X(130).
000640     05  FILLER                  PIC X(02).
000650*
000660 WORKING-STORAGE SECTION.
000670*******************
000680 01  FILLER                  PIC X(24) VALUE
000690         "** PROGRAM MFCRPT    **".
000700*
000710 COPY MFCMWS.
000720*
000730*-----------  PROGRAM WORKING STORAGE  ---------------------*
000740 01  WK-RPT-PRINT-LINE.
000750     05  WK-RPT-LINE-PATH            PIC X(60).
000760     05  WK-RPT-LINE-SOURCE-PROJ     PIC X(16).
000770     05  WK-RPT-LINE-RULE-INFO       PIC X(30).
000780     05  WK-RPT-LINE-OWNERSHIP       PIC X(12).
000790     05  WK-RPT-LINE-REASON          PIC X(12).
000800     05  FILLER                      PIC X(02).
000810*
000820 01  WK-RPT-PRINT-LINE-R REDEFINES WK-RPT-PRINT-LINE.
000830     05  WK-RPT-LINE-CHAR OCCURS 132 TIMES
000840             PIC X(01).
000850*
000860 01  WK-RPT-HEADING-LINE             PIC X(132) VALUE SPACES.
000870 01  WK-RPT-HEADING-LINE-R REDEFINES WK-RPT-HEADING-LINE.
000880     05  WK-RPT-HEAD-CHAR OCCURS 132 TIMES
000890             PIC X(01).
000900*
000910 01  WK-RPT-COUNTERS.
000920     05  WK-RPT-I                PIC 9(05) COMP VALUE ZERO.
000930     05  WK-RPT-SECTION-COUNT    PIC 9(07) COMP VALUE ZERO.
000940     05  FILLER                  PIC X(04) VALUE SPACES.
000950*
000960 01  WK-RPT-ISSUES-TOTAL          PIC 9(07) VALUE ZERO.
000970 01  WK-RPT-PASSED-TOTAL          PIC 9(07) VALUE ZERO.
000980 01  WK-RPT-CURRENT-STATUS        PIC X(10) VALUE SPACES.
000990 01  WK-RPT-CURRENT-STATUS-R REDEFINES WK-RPT-CURRENT-STATUS.
001000     05  WK-RPT-STATUS-CHAR OCCURS 10 TIMES
001010             PIC X(01).
001020*
001030 01  WK-RPT-DISPLAY-COUNT          PIC Z(06)9.
001040 77  WK-RPT-STATUS-LEN              PIC 9(02) COMP VALUE ZERO.
001050*
001060 LINKAGE SECTION.
001070***********
001080 COPY MFRPTI.
001090*
001100 PROCEDURE DIVISION USING WK-RPTI-RECORD.
001110************************************
001120 MAIN-MODULE.
001130     MOVE SPACES TO WK-RPTI-ERROR-FOUND.
001140     OPEN OUTPUT MFRPTOF.
001150     IF NOT WK-C-SUCCESSFUL
001160        MOVE "Y" TO WK-RPTI-ERROR-FOUND
001170        GO TO Z099-EXIT-PROGRAM
001180     END-IF.
001190*
001200     PERFORM A100-PRINT-HEADER
001210        THRU A199-PRINT-HEADER-EX.
001220     PERFORM A200-PRINT-STATISTICS
001230        THRU A299-PRINT-STATISTICS-EX.
001240     PERFORM A300-PRINT-DETAIL-SECTION
001250        THRU A399-PRINT-DETAIL-SECTION-EX.
001260     PERFORM A400-PRINT-GRAND-TRAILER
001270        THRU A499-PRINT-GRAND-TRAILER-EX.
001280*
001290     CLOSE MFRPTOF.
001300 Z099-EXIT-PROGRAM.
001310     GOBACK.
001320*
001330*-----------------------------------------------------------*
001340 A100-PRINT-HEADER.
001350*-----------------------------------------------------------*
001360*    TITLE, TASK ID AND RUN TIMESTAMP.
001370*-----------------------------------------------------------*
001380     MOVE SPACES TO MFRPTOF-LINE.
001390     MOVE "MISSING FILE CHECK REPORT" TO WK-RPT-HEADING-LINE.
001400     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
001410        AFTER ADVANCING TOP-OF-FORM.
001420*
001430     MOVE SPACES TO WK-RPT-HEADING-LINE.
001440     STRING "TASK ID        : " DELIMITED BY SIZE
001450            WK-RPTI-TASK-ID     DELIMITED BY SIZE
001460        INTO WK-RPT-HEADING-LINE
001470     END-STRING.
001480     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
001490        AFTER ADVANCING 1 LINE.
001500*
001510     MOVE SPACES TO WK-RPT-HEADING-LINE.
001520     STRING "RUN TIMESTAMP  : " DELIMITED BY SIZE
001530            WK-RPTI-RUN-TIMESTAMP DELIMITED BY SIZE
001540        INTO WK-RPT-HEADING-LINE
001550     END-STRING.
001560     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
001570        AFTER ADVANCING 1 LINE.
001580 A199-PRINT-HEADER-EX.
001590     EXIT.
001600*
001610*-----------------------------------------------------------*
001620 A200-PRINT-STATISTICS.
001630*-----------------------------------------------------------*
001640*    R-S1..R-S4 - PROJECT AND FILE COUNTS, THEN THE FIVE
001650*    STATUS COUNTS.
001660*-----------------------------------------------------------*
001670     MOVE SPACES TO WK-RPT-HEADING-LINE.
001680     MOVE "STATISTICS" TO WK-RPT-HEADING-LINE.
001690     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
001700        AFTER ADVANCING 2 LINES.
001710*
001720     MOVE WK-RPTI-TARGET-PROJ-CNT TO WK-RPT-DISPLAY-COUNT.
001730     MOVE SPACES TO WK-RPT-HEADING-LINE.
001740     STRING "TARGET PROJECTS     : " DELIMITED BY SIZE
001750            WK-RPT-DISPLAY-COUNT    DELIMITED BY SIZE
001760        INTO WK-RPT-HEADING-LINE
001770     END-STRING.
001780     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
001790        AFTER ADVANCING 1 LINE.
001800*
001810     MOVE WK-RPTI-BASELINE-PROJ-CNT TO WK-RPT-DISPLAY-COUNT.
001820     MOVE SPACES TO WK-RPT-HEADING-LINE.
001830     STRING "BASELINE PROJECTS   : " DELIMITED BY SIZE
001840            WK-RPT-DISPLAY-COUNT    DELIMITED BY SIZE
001850        INTO WK-RPT-HEADING-LINE
001860     END-STRING.
001870     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
001880        AFTER ADVANCING 1 LINE.
001890*
001900     MOVE WK-RPTI-TARGET-FILE-CNT TO WK-RPT-DISPLAY-COUNT.
001910     MOVE SPACES TO WK-RPT-HEADING-LINE.
001920     STRING "TARGET FILES        : " DELIMITED BY SIZE
001930            WK-RPT-DISPLAY-COUNT    DELIMITED BY SIZE
001940        INTO WK-RPT-HEADING-LINE
001950     END-STRING.
001960     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
001970        AFTER ADVANCING 1 LINE.
001980*
001990     MOVE WK-RPTI-BASELINE-FILE-CNT TO WK-RPT-DISPLAY-COUNT.
002000     MOVE SPACES TO WK-RPT-HEADING-LINE.
002010     STRING "BASELINE FILES      : " DELIMITED BY SIZE
002020            WK-RPT-DISPLAY-COUNT    DELIMITED BY SIZE
002030        INTO WK-RPT-HEADING-LINE
002040     END-STRING.
002050     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
002060        AFTER ADVANCING 1 LINE.
002070*
002080     MOVE WK-RPTI-MISSED-COUNT TO WK-RPT-DISPLAY-COUNT.
002090     MOVE SPACES TO WK-RPT-HEADING-LINE.
002100     STRING "MISSED              : " DELIMITED BY SIZE
002110            WK-RPT-DISPLAY-COUNT    DELIMITED BY SIZE
002120        INTO WK-RPT-HEADING-LINE
002130     END-STRING.
002140     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
002150        AFTER ADVANCING 1 LINE.
002160*
002170     MOVE WK-RPTI-FAILED-COUNT TO WK-RPT-DISPLAY-COUNT.
002180     MOVE SPACES TO WK-RPT-HEADING-LINE.
002190     STRING "FAILED              : " DELIMITED BY SIZE
002200            WK-RPT-DISPLAY-COUNT    DELIMITED BY SIZE
002210        INTO WK-RPT-HEADING-LINE
002220     END-STRING.
002230     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
002240        AFTER ADVANCING 1 LINE.
002250*
002260     MOVE WK-RPTI-SHIELDED-COUNT TO WK-RPT-DISPLAY-COUNT.
002270     MOVE SPACES TO WK-RPT-HEADING-LINE.
002280     STRING "SHIELDED            : " DELIMITED BY SIZE
002290            WK-RPT-DISPLAY-COUNT    DELIMITED BY SIZE
002300        INTO WK-RPT-HEADING-LINE
002310     END-STRING.
002320     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
002330        AFTER ADVANCING 1 LINE.
002340*
002350     MOVE WK-RPTI-REMAPPED-COUNT TO WK-RPT-DISPLAY-COUNT.
002360     MOVE SPACES TO WK-RPT-HEADING-LINE.
002370     STRING "REMAPPED            : " DELIMITED BY SIZE
002380            WK-RPT-DISPLAY-COUNT    DELIMITED BY SIZE
002390        INTO WK-RPT-HEADING-LINE
002400     END-STRING.
002410     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
002420        AFTER ADVANCING 1 LINE.
002430*
002440     MOVE WK-RPTI-PASSED-COUNT TO WK-RPT-DISPLAY-COUNT.
002450     MOVE SPACES TO WK-RPT-HEADING-LINE.
002460     STRING "PASSED              : " DELIMITED BY SIZE
002470            WK-RPT-DISPLAY-COUNT    DELIMITED BY SIZE
002480        INTO WK-RPT-HEADING-LINE
002490     END-STRING.
002500     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
002510        AFTER ADVANCING 1 LINE.
002520 A299-PRINT-STATISTICS-EX.
002530     EXIT.
002540*
002550*-----------------------------------------------------------*
002560 A300-PRINT-DETAIL-SECTION.
002570*-----------------------------------------------------------*
002580*    SCANQA-088 - FOUR SECTIONS, FIXED ORDER MISSED, FAILED,
002590*    SHIELDED, REMAPPED.  EACH PRINTS ITS HEADER AND TRAILER
002600*    EVEN WHEN THE SECTION HAS NO DETAIL LINES.
002610*-----------------------------------------------------------*
002620     MOVE "missed" TO WK-RPT-CURRENT-STATUS.
002630     PERFORM B100-PRINT-SECTION-HEADER
002640        THRU B199-PRINT-SECTION-HEADER-EX.
002650     MOVE ZERO TO WK-RPT-SECTION-COUNT.
002660     MOVE 1 TO WK-RPT-I.
002670     PERFORM B210-DETAIL-SCAN-LOOP
002680        THRU B219-DETAIL-SCAN-LOOP-EX.
002690     PERFORM B300-PRINT-SECTION-TRAILER
002700        THRU B399-PRINT-SECTION-TRAILER-EX.
002710     ADD WK-RPT-SECTION-COUNT TO WK-RPT-ISSUES-TOTAL.
002720*
002730     MOVE "failed" TO WK-RPT-CURRENT-STATUS.
002740     PERFORM B100-PRINT-SECTION-HEADER
002750        THRU B199-PRINT-SECTION-HEADER-EX.
002760     MOVE ZERO TO WK-RPT-SECTION-COUNT.
002770     MOVE 1 TO WK-RPT-I.
002780     PERFORM B210-DETAIL-SCAN-LOOP
002790        THRU B219-DETAIL-SCAN-LOOP-EX.
002800     PERFORM B300-PRINT-SECTION-TRAILER
002810        THRU B399-PRINT-SECTION-TRAILER-EX.
002820     ADD WK-RPT-SECTION-COUNT TO WK-RPT-ISSUES-TOTAL.
002830*
002840     MOVE "shielded" TO WK-RPT-CURRENT-STATUS.
002850     PERFORM B100-PRINT-SECTION-HEADER
002860        THRU B199-PRINT-SECTION-HEADER-EX.
002870     MOVE ZERO TO WK-RPT-SECTION-COUNT.
002880     MOVE 1 TO WK-RPT-I.
002890     PERFORM B210-DETAIL-SCAN-LOOP
002900        THRU B219-DETAIL-SCAN-LOOP-EX.
002910     PERFORM B300-PRINT-SECTION-TRAILER
002920        THRU B399-PRINT-SECTION-TRAILER-EX.
002930     ADD WK-RPT-SECTION-COUNT TO WK-RPT-PASSED-TOTAL.
002940*
002950     MOVE "remapped" TO WK-RPT-CURRENT-STATUS.
002960     PERFORM B100-PRINT-SECTION-HEADER
002970        THRU B199-PRINT-SECTION-HEADER-EX.
002980     MOVE ZERO TO WK-RPT-SECTION-COUNT.
002990     MOVE 1 TO WK-RPT-I.
003000     PERFORM B210-DETAIL-SCAN-LOOP
003010        THRU B219-DETAIL-SCAN-LOOP-EX.
003020     PERFORM B300-PRINT-SECTION-TRAILER
003030        THRU B399-PRINT-SECTION-TRAILER-EX.
003040     ADD WK-RPT-SECTION-COUNT TO WK-RPT-PASSED-TOTAL.
003050 A399-PRINT-DETAIL-SECTION-EX.
003060     EXIT.
003070*
003080*-----------------------------------------------------------*
003090 B210-DETAIL-SCAN-LOOP.
003100*-----------------------------------------------------------*
003110*    SHARED BY ALL FOUR SECTIONS - WK-RPT-CURRENT-STATUS IS
003120*    SET TO THE SECTION'S STATUS TEXT BEFORE THIS IS PERFORMED.
003130*-----------------------------------------------------------*
003140     IF WK-RPT-I > WK-RPTI-DETAIL-COUNT
003150        GO TO B219-DETAIL-SCAN-LOOP-EX
003160     END-IF.
003170     IF WK-RPTI-DTL-STATUS (WK-RPT-I) = WK-RPT-CURRENT-STATUS
003180        PERFORM B200-PRINT-DETAIL-LINE
003190           THRU B299-PRINT-DETAIL-LINE-EX
003200     END-IF.
003210     ADD 1 TO WK-RPT-I.
003220     GO TO B210-DETAIL-SCAN-LOOP.
003230 B219-DETAIL-SCAN-LOOP-EX.
003240     EXIT.
003250*
003260*-----------------------------------------------------------*
003270 A400-PRINT-GRAND-TRAILER.
003280*-----------------------------------------------------------*
003290     MOVE SPACES TO WK-RPT-HEADING-LINE.
003300     MOVE WK-RPT-ISSUES-TOTAL TO WK-RPT-DISPLAY-COUNT.
003310     STRING "TOTAL ISSUES (MISSED+FAILED)     : "
003320               DELIMITED BY SIZE
003330            WK-RPT-DISPLAY-COUNT  DELIMITED BY SIZE
003340        INTO WK-RPT-HEADING-LINE
003350     END-STRING.
003360     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
003370        AFTER ADVANCING 2 LINES.
003380*
003390     MOVE SPACES TO WK-RPT-HEADING-LINE.
003400     MOVE WK-RPT-PASSED-TOTAL TO WK-RPT-DISPLAY-COUNT.
003410     STRING "TOTAL PASSED (SHIELDED+REMAPPED) : "
003420               DELIMITED BY SIZE
003430            WK-RPT-DISPLAY-COUNT  DELIMITED BY SIZE
003440        INTO WK-RPT-HEADING-LINE
003450     END-STRING.
003460     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
003470        AFTER ADVANCING 1 LINE.
003480*
003490     MOVE SPACES TO WK-RPT-HEADING-LINE.
003500     MOVE "END OF REPORT" TO WK-RPT-HEADING-LINE.
003510     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
003520        AFTER ADVANCING 1 LINE.
003530 A499-PRINT-GRAND-TRAILER-EX.
003540     EXIT.
003550*
003560*-----------------------------------------------------------*
003570 B100-PRINT-SECTION-HEADER.
003580*-----------------------------------------------------------*
003590*    WK-RPT-CURRENT-STATUS IS SET BY A300 BEFORE THIS
003600*    PARAGRAPH IS PERFORMED.  SCANQA-088 - TRIM THE STATUS
003610*    NAME SO THE HEADER DOES NOT CARRY A RAGGED TAIL OF
003620*    SPACES.
003630*-----------------------------------------------------------*
003640     PERFORM B400-TRIM-STATUS-LEN
003650        THRU B499-TRIM-STATUS-LEN-EX.
003660     MOVE SPACES TO WK-RPT-HEADING-LINE.
003670     STRING "SECTION: " DELIMITED BY SIZE
003680            WK-RPT-CURRENT-STATUS (1 : WK-RPT-STATUS-LEN)
003690               DELIMITED BY SIZE
003700        INTO WK-RPT-HEADING-LINE
003710     END-STRING.
003720     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
003730        AFTER ADVANCING 2 LINES.
003740 B199-PRINT-SECTION-HEADER-EX.
003750     EXIT.
003760*
003770*-----------------------------------------------------------*
003780 B200-PRINT-DETAIL-LINE.
003790*-----------------------------------------------------------*
003800*    ONE DETAIL LINE - PATH(60) SOURCE-PROJECT(16) RULE/
003810*    MAPPED-INFO(30) OWNERSHIP(12) REASON(12).
003820*-----------------------------------------------------------*
003830     MOVE SPACES TO WK-RPT-PRINT-LINE.
003840     MOVE WK-RPTI-DTL-FILE-PATH (WK-RPT-I)
003850        TO WK-RPT-LINE-PATH.
003860     MOVE WK-RPTI-DTL-SOURCE-BASELINE (WK-RPT-I)
003870        TO WK-RPT-LINE-SOURCE-PROJ.
003880*
003890     EVALUATE WK-RPTI-DTL-STATUS (WK-RPT-I)
003900        WHEN "shielded"
003910           MOVE WK-RPTI-DTL-SHIELDED-BY (WK-RPT-I)
003920              TO WK-RPT-LINE-RULE-INFO
003930        WHEN "remapped"
003940           MOVE WK-RPTI-DTL-REMAPPED-TO (WK-RPT-I)
003950              TO WK-RPT-LINE-RULE-INFO
003960        WHEN OTHER
003970           MOVE SPACES TO WK-RPT-LINE-RULE-INFO
003980     END-EVALUATE.
003990*
004000     MOVE WK-RPTI-DTL-OWNERSHIP (WK-RPT-I)
004010        TO WK-RPT-LINE-OWNERSHIP.
004020     MOVE WK-RPTI-DTL-MISS-REASON (WK-RPT-I)
004030        TO WK-RPT-LINE-REASON.
004040*
004050     WRITE MFRPTOF-LINE FROM WK-RPT-PRINT-LINE
004060        AFTER ADVANCING 1 LINE.
004070     ADD 1 TO WK-RPT-SECTION-COUNT.
004080 B299-PRINT-DETAIL-LINE-EX.
004090     EXIT.
004100*
004110*-----------------------------------------------------------*
004120 B300-PRINT-SECTION-TRAILER.
004130*-----------------------------------------------------------*
004140     PERFORM B400-TRIM-STATUS-LEN
004150        THRU B499-TRIM-STATUS-LEN-EX.
004160     MOVE SPACES TO WK-RPT-HEADING-LINE.
004170     MOVE WK-RPT-SECTION-COUNT TO WK-RPT-DISPLAY-COUNT.
004180     STRING "TOTAL " DELIMITED BY SIZE
004190            WK-RPT-CURRENT-STATUS (1 : WK-RPT-STATUS-LEN)
004200               DELIMITED BY SIZE
004210            " : "  DELIMITED BY SIZE
004220            WK-RPT-DISPLAY-COUNT DELIMITED BY SIZE
004230        INTO WK-RPT-HEADING-LINE
004240     END-STRING.
004250     WRITE MFRPTOF-LINE FROM WK-RPT-HEADING-LINE
004260        AFTER ADVANCING 2 LINES.
004270 B399-PRINT-SECTION-TRAILER-EX.
004280     EXIT.
004290*
004300*-----------------------------------------------------------*
004310 B400-TRIM-STATUS-LEN.
004320*-----------------------------------------------------------*
004330*    SCANQA-088 - LENGTH OF WK-RPT-CURRENT-STATUS WITH
004340*    TRAILING SPACES REMOVED, FOR THE SECTION HEADER AND
004350*    TRAILER LINES.
004360*-----------------------------------------------------------*
004370     MOVE 10 TO WK-RPT-STATUS-LEN.
004380     PERFORM B410-TRIM-STATUS-LEN-LOOP
004390        THRU B419-TRIM-STATUS-LEN-LOOP-EX.
004400     IF WK-RPT-STATUS-LEN = ZERO
004410        MOVE 1 TO WK-RPT-STATUS-LEN
004420     END-IF.
004430 B499-TRIM-STATUS-LEN-EX.
004440     EXIT.
004450*
004460*-----------------------------------------------------------*
004470 B410-TRIM-STATUS-LEN-LOOP.
004480*-----------------------------------------------------------*
004490     IF WK-RPT-STATUS-LEN = ZERO
004500        GO TO B419-TRIM-STATUS-LEN-LOOP-EX
004510     END-IF.
004520     IF WK-RPT-STATUS-CHAR (WK-RPT-STATUS-LEN) NOT = SPACE
004530        GO TO B419-TRIM-STATUS-LEN-LOOP-EX
004540     END-IF.
004550     SUBTRACT 1 FROM WK-RPT-STATUS-LEN.
004560     GO TO B410-TRIM-STATUS-LEN-LOOP.
004570 B419-TRIM-STATUS-LEN-LOOP-EX.
004580     EXIT.
004590*
004600************************************************************
004610********** END OF PROGRAM SOURCE - MFCRPT ******************
004620************************************************************
