000010*-----------------------------------------------------------*
000020* MFBLDI.cpybk
000030*-----------------------------------------------------------*
000040* BUILD-INFO RECORD - ONE PER PROJECT INVENTORY, EITHER ROLE.
000050*-----------------------------------------------------------*
000060*   DEV     DATE        DESCRIPTION
000070*-- ------- ----------  -----------------------------------*
000080* 01 SSYUEN  03/03/1998  INITIAL VERSION.
000090* 09 PLOWEE  22/07/1998  ADD B-VERSION FOR THE VERSION-MATCH
000100*                        BASELINE STRATEGIES.
000110*-----------------------------------------------------------*
000120 01  MFBLDI-RECORD.
000130     05  MFBLDI-PROJECT-ID        PIC X(20).
000140*                                 PROJECT ID
000150     05  MFBLDI-ROLE              PIC X(10).
000160*                                 "target" OR "baseline"
000170     05  MFBLDI-BUILD-NO          PIC X(20).
000180*                                 BUILD IDENTIFIER
000190     05  MFBLDI-BUILD-STATUS      PIC X(10).
000200*                                 "success" OR "failed"
000210     05  MFBLDI-BRANCH            PIC X(30).
000220*                                 BRANCH NAME
000230     05  MFBLDI-COMMIT-ID         PIC X(40).
000240*                                 COMMIT HASH
000250     05  MFBLDI-B-VERSION         PIC X(20).
000260*                                 BUILD VERSION LABEL
000270     05  MFBLDI-START-TIME        PIC X(19).
000280*                                 YYYY-MM-DD HH:MM:SS
000290     05  MFBLDI-END-TIME          PIC X(19).
000300*                                 YYYY-MM-DD HH:MM:SS
000310     05  FILLER                   PIC X(08) VALUE SPACES.
