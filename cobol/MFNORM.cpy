000010*-----------------------------------------------------------*
000020* MFNORM.cpybk
000030*-----------------------------------------------------------*
000040* INTERFACE FOR MFCNORM (PATH NORMALIZER).  COPIED INTO
000050* MFCDRV0's WORKING-STORAGE (TO BUILD THE CALL AREA) AND INTO
000060* MFCNORM's LINKAGE SECTION (TO RECEIVE IT) - SAME HABIT THE OLD
000070* PROGRAMS USED FOR VTF2/XPARA/CUYP.
000080*-----------------------------------------------------------*
000090*   DEV     DATE        DESCRIPTION
000100*-- ------- ----------  -----------------------------------*
000110* 02 SSYUEN  04/03/1998  INITIAL VERSION.
000120*-----------------------------------------------------------*
000130 01  WK-NORM-RECORD.
000140     05  WK-NORM-INPUT.
000150         10  WK-NORM-RAW-PATH         PIC X(200).
000160*                                      PATH AS SCANNED
000170         10  WK-NORM-PREFIX           PIC X(100).
000180*                                      PROJECT'S CONFIGURED
000190*                                      PREFIX, SPACES IF NONE
000200         10  FILLER                   PIC X(04) VALUE SPACES.
000210     05  WK-NORM-OUTPUT.
000220         10  WK-NORM-NORMALIZED-PATH  PIC X(200).
000230         10  FILLER                   PIC X(04) VALUE SPACES.
