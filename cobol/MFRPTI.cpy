000010*-----------------------------------------------------------*
000020* MFRPTI.cpybk
000030*-----------------------------------------------------------*
000040* INTERFACE FOR MFCRPT (REPORT GENERATOR).  CALLED ONCE AT THE
000050* END OF THE RUN.  MFCRPT OWNS THE MFRPTOF PRINT FILE ITSELF -
000060* OPENS/WRITES/CLOSES IT IN ONE CALL.
000070*-----------------------------------------------------------*
000080*   DEV     DATE        DESCRIPTION
000090*-- ------- ----------  -----------------------------------*
000100* 07 SSYUEN  13/03/1998  INITIAL VERSION.
000110*-----------------------------------------------------------*
000120 01  WK-RPTI-RECORD.
000130     05  WK-RPTI-INPUT.
000140         10  WK-RPTI-TASK-ID             PIC X(10).
000150         10  WK-RPTI-RUN-STATUS          PIC X(10).
000160         10  WK-RPTI-RUN-TIMESTAMP       PIC X(19).
000170         10  WK-RPTI-TARGET-PROJ-CNT     PIC 9(03).
000180         10  WK-RPTI-BASELINE-PROJ-CNT   PIC 9(03).
000190         10  WK-RPTI-TARGET-FILE-CNT     PIC 9(07).
000200         10  WK-RPTI-BASELINE-FILE-CNT   PIC 9(07).
000210         10  WK-RPTI-MISSED-COUNT        PIC 9(07).
000220         10  WK-RPTI-FAILED-COUNT        PIC 9(07).
000230         10  WK-RPTI-SHIELDED-COUNT      PIC 9(07).
000240         10  WK-RPTI-REMAPPED-COUNT      PIC 9(07).
000250         10  WK-RPTI-PASSED-COUNT        PIC 9(07).
000260         10  WK-RPTI-DETAIL-COUNT        PIC 9(05) COMP.
000270         10  WK-RPTI-DETAIL-TABLE OCCURS 5000 TIMES.
000280             15  WK-RPTI-DTL-FILE-PATH       PIC X(200).
000290             15  WK-RPTI-DTL-STATUS          PIC X(10).
000300             15  WK-RPTI-DTL-SOURCE-BASELINE PIC X(20).
000310             15  WK-RPTI-DTL-SHIELDED-BY     PIC X(20).
000320             15  WK-RPTI-DTL-REMAPPED-TO     PIC X(200).
000330             15  WK-RPTI-DTL-OWNERSHIP       PIC X(30).
000340             15  WK-RPTI-DTL-MISS-REASON     PIC X(60).
000350             15  FILLER                  PIC X(04) VALUE SPACES.
000360         10  FILLER                      PIC X(04) VALUE SPACES.
000370     05  WK-RPTI-OUTPUT.
000380         10  WK-RPTI-ERROR-FOUND         PIC X(01).
000390         10  FILLER                      PIC X(04) VALUE SPACES.
