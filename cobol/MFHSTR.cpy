000010*-----------------------------------------------------------*
000020* MFHSTR.cpybk
000030*-----------------------------------------------------------*
000040* HISTORY RECORD - PRIOR DETECTIONS, KEYED LOOKUP BY FILE PATH.
000050* MAY CARRY MORE THAN ONE RECORD FOR THE SAME PATH - MFCANLZ
000060* KEEPS THE EARLIEST DETECTED-AT.
000070*-----------------------------------------------------------*
000080*   DEV     DATE        DESCRIPTION
000090*-- ------- ----------  -----------------------------------*
000100* 01 SSYUEN  03/03/1998  INITIAL VERSION.
000110*-----------------------------------------------------------*
000120 01  MFHSTR-RECORD.
000130     05  MFHSTR-FILE-PATH         PIC X(200).
000140*                                 PATH PREVIOUSLY FLAGGED
000150     05  MFHSTR-DETECTED-AT       PIC X(19).
000160*                                 TIMESTAMP OF THAT DETECTION
000170     05  FILLER                   PIC X(04) VALUE SPACES.
