000010 IDENTIFICATION DIVISION.
000020*******************************
000030 PROGRAM-ID.     MFCNORM IS INITIAL.
000040 AUTHOR.         S SYUEN.
000050 INSTALLATION.   CASH MGT INTERFACE UNIT.
000060 DATE-WRITTEN.   06 MAR 1989.
000070 DATE-COMPILED.
000080 SECURITY.       UNCLASSIFIED.
000090*
000100* DESCRIPTION :  NORMALIZES ONE RAW SCANNED PATH SO THE SAME
000110*                PHYSICAL FILE SCANNED THROUGH DIFFERENT
000120*                PROJECT PREFIXES OR WITH DIFFERENT SLASH
000130*                CONVENTIONS COMPARES EQUAL.  CALLED BY
000140*                MFCDRV0 ONCE PER RAW FILE ENTRY, TARGET OR
000150*                BASELINE.
000160*
000170*===========================================================*
000180*                  HISTORY OF MODIFICATION:
000190*===========================================================*
000200* 04 - SSYUEN  - 06/03/1998 - INITIAL VERSION.
000210*               - BACKSLASH-TO-SLASH AND LEADING-SLASH STRIP
000220*                 ONLY, NO PREFIX HANDLING.
000230*-----------------------------------------------------------*
000240* 15 - PLOWEE  - 02/09/1998 - SCANQA-021.
000250*               - ADDED THE PROJECT PREFIX STRIP - SCAN
000260*                 AGENTS ON DIFFERENT HOSTS WERE REPORTING
000270*                 THE SAME FILE UNDER DIFFERENT ROOT PATHS.
000280*-----------------------------------------------------------*
000290* 29 - PLOWEE  - 17/11/1998 - SCANQA-114.
000300*               - PREFIX STRIP IS CASE-SENSITIVE AND MUST
000310*                 MATCH EXACTLY - A PARTIAL-WORD MATCH WAS
000320*                 STRIPPING "/srcold/" WHEN THE PREFIX WAS
000330*                 CONFIGURED AS "/src".
000340*-----------------------------------------------------------*
000350* 39 - KWTEOH  - 09/05/2000 - SCANQA-065.
000360*               - ADDED B220-VERIFY-CLEAN AS A BELT-AND-
000370*                 SUSPENDERS CHECK AFTER THE LEADING-SLASH
000380*                 STRIP - A RELOAD OF A DOUBLE-PREFIXED RUN
000390*                 CARD WAS GETTING PAST B200 WITH ONE SLASH
000400*                 STILL ON THE FRONT.
000410*-----------------------------------------------------------*
000420*
000430 ENVIRONMENT DIVISION.
000440****************
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  IBM-AS400.
000470 OBJECT-COMPUTER.  IBM-AS400.
000480 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000490                       ON  STATUS IS U0-ON
000500                       OFF STATUS IS U0-OFF.
000510*
000520 DATA DIVISION.
000530*********
000540 WORKING-STORAGE SECTION.
000550*******************
000560 01  FILLER                  PIC X(24) VALUE
000570         "** PROGRAM MFCNORM   **".
000580*
000590 COPY MFCMWS.
000600*
000610 01  WK-NORM-WORK-PATH               PIC X(200) VALUE SPACES.
000620 01  WK-NORM-WORK-PATH-R REDEFINES WK-NORM-WORK-PATH.
000630     05  WK-NORM-WORK-CHAR OCCURS 200 TIMES PIC X(01).
000640 77  WK-NORM-PREFIX-LEN              PIC 9(03) COMP VALUE ZERO.
000650 01  WK-NORM-PATH-LEN                PIC 9(03) COMP VALUE ZERO.
000660 01  WK-NORM-SLASH-SW                PIC X(01) VALUE "N".
000670     88  WK-NORM-MORE-SLASHES                 VALUE "Y".
000680     88  WK-NORM-NO-MORE-SLASHES              VALUE "N".
000690*
000700*-----------------------------------------------------------*
000710* WORKING COPY OF THE CONFIGURED PREFIX - THE FIND-LEN LOOP
000720* AND THE COMPARE IN B100 WALK THIS CHAR-ARRAY VIEW RATHER
000730* THAN THE LINKAGE FIELD ITSELF.
000740*-----------------------------------------------------------*
000750 01  WK-NORM-PREFIX-WORK              PIC X(100) VALUE SPACES.
000760 01  WK-NORM-PREFIX-WORK-R REDEFINES WK-NORM-PREFIX-WORK.
000770     05  WK-NORM-PREFIX-CHAR OCCURS 100 TIMES PIC X(01).
000780*
000790*-----------------------------------------------------------*
000800* SCANQA-065 - SECOND LOOK AT THE NORMALIZED PATH AFTER B200,
000810* IN CASE A RELOADED RUN CARD LEFT A SLASH ON THE FRONT.
000820*-----------------------------------------------------------*
000830 01  WK-NORM-OUTPUT-WORK              PIC X(200) VALUE SPACES.
000840 01  WK-NORM-OUTPUT-WORK-R REDEFINES WK-NORM-OUTPUT-WORK.
000850     05  WK-NORM-OUTPUT-CHAR OCCURS 200 TIMES PIC X(01).
000860*
000870 LINKAGE SECTION.
000880*******************
000890 COPY MFNORM.
000900*
000910 PROCEDURE DIVISION USING WK-NORM-RECORD.
000920***********
000930 MAIN-MODULE.
000940     PERFORM B000-NORMALIZE-PATH
000950        THRU B099-NORMALIZE-PATH-EX.
000960     GOBACK.
000970*
000980*-----------------------------------------------------------*
000990 B000-NORMALIZE-PATH.
001000*-----------------------------------------------------------*
001010*    R1 - BACKSLASH BECOMES FORWARD SLASH FIRST, SO THE PREFIX
001020*    STRIP AND THE LEADING-SLASH STRIP BELOW ONLY EVER SEE ONE
001030*    SEPARATOR CHARACTER.
001040*-----------------------------------------------------------*
001050     MOVE WK-NORM-RAW-PATH TO WK-NORM-WORK-PATH.
001060     INSPECT WK-NORM-WORK-PATH REPLACING ALL "\" BY "/".
001070*
001080     PERFORM B100-STRIP-PREFIX
001090        THRU B199-STRIP-PREFIX-EX.
001100     PERFORM B200-STRIP-LEADING-SLASHES
001110        THRU B299-STRIP-LEADING-SLASHES-EX.
001120     PERFORM B220-VERIFY-CLEAN
001130        THRU B229-VERIFY-CLEAN-EX.
001140*
001150     MOVE WK-NORM-WORK-PATH TO WK-NORM-NORMALIZED-PATH.
001160 B099-NORMALIZE-PATH-EX.
001170     EXIT.
001180*
001190*-----------------------------------------------------------*
001200 B100-STRIP-PREFIX.
001210*-----------------------------------------------------------*
001220*    R2, R4 - SCANQA-114 - AN EMPTY PREFIX SKIPS THIS STEP.  A
001230*    CONFIGURED PREFIX MUST MATCH EXACTLY, CASE-SENSITIVE, AT
001240*    THE FRONT OF THE PATH - NO PARTIAL-WORD MATCH.
001250*-----------------------------------------------------------*
001260     IF WK-NORM-PREFIX = SPACES
001270        GO TO B199-STRIP-PREFIX-EX
001280     END-IF.
001290*
001300     MOVE WK-NORM-PREFIX TO WK-NORM-PREFIX-WORK.
001310     MOVE 100 TO WK-NORM-PREFIX-LEN.
001320     PERFORM B110-FIND-PREFIX-LEN
001330        THRU B119-FIND-PREFIX-LEN-EX.
001340     IF WK-NORM-PREFIX-LEN = ZERO
001350        GO TO B199-STRIP-PREFIX-EX
001360     END-IF.
001370*
001380     IF WK-NORM-WORK-PATH (1 : WK-NORM-PREFIX-LEN)
001390           = WK-NORM-PREFIX-WORK (1 : WK-NORM-PREFIX-LEN)
001400        MOVE WK-NORM-WORK-PATH
001410                (WK-NORM-PREFIX-LEN + 1 : )
001420           TO WK-NORM-WORK-PATH
001430     END-IF.
001440 B199-STRIP-PREFIX-EX.
001450     EXIT.
001460*
001470*-----------------------------------------------------------*
001480 B110-FIND-PREFIX-LEN.
001490*-----------------------------------------------------------*
001500*    WORKS BACKWARD FROM THE END OF THE CONFIGURED PREFIX TO
001510*    FIND ITS TRUE LENGTH - THE WORK COPY IS BLANK-PADDED.
001520*-----------------------------------------------------------*
001530     IF WK-NORM-PREFIX-LEN = ZERO
001540        GO TO B119-FIND-PREFIX-LEN-EX
001550     END-IF.
001560     IF WK-NORM-PREFIX-CHAR (WK-NORM-PREFIX-LEN) NOT = SPACE
001570        GO TO B119-FIND-PREFIX-LEN-EX
001580     END-IF.
001590     SUBTRACT 1 FROM WK-NORM-PREFIX-LEN.
001600     GO TO B110-FIND-PREFIX-LEN.
001610 B119-FIND-PREFIX-LEN-EX.
001620     EXIT.
001630*
001640*-----------------------------------------------------------*
001650 B200-STRIP-LEADING-SLASHES.
001660*-----------------------------------------------------------*
001670*    R3 - STRIP EVERY LEADING "/" LEFT ON THE PATH, NOT JUST
001680*    THE FIRST ONE - A PREFIX STRIP THAT LEAVES A DOUBLE
001690*    SLASH BEHIND (".../src//module.cbl") MUST STILL COMPARE
001700*    EQUAL TO THE SINGLE-SLASH FORM.
001710*-----------------------------------------------------------*
001720     SET WK-NORM-MORE-SLASHES TO TRUE.
001730     PERFORM B210-STRIP-SLASH-LOOP
001740        THRU B219-STRIP-SLASH-LOOP-EX.
001750     GO TO B299-STRIP-LEADING-SLASHES-EX.
001760*
001770*-----------------------------------------------------------*
001780 B210-STRIP-SLASH-LOOP.
001790*-----------------------------------------------------------*
001800     IF WK-NORM-NO-MORE-SLASHES
001810        GO TO B219-STRIP-SLASH-LOOP-EX
001820     END-IF.
001830     IF WK-NORM-WORK-CHAR (1) = "/"
001840        MOVE WK-NORM-WORK-PATH (2 : ) TO WK-NORM-WORK-PATH
001850     ELSE
001860        SET WK-NORM-NO-MORE-SLASHES TO TRUE
001870     END-IF.
001880     GO TO B210-STRIP-SLASH-LOOP.
001890 B219-STRIP-SLASH-LOOP-EX.
001900     EXIT.
001910 B299-STRIP-LEADING-SLASHES-EX.
001920     EXIT.
001930*
001940*-----------------------------------------------------------*
001950 B220-VERIFY-CLEAN.
001960*-----------------------------------------------------------*
001970*    SCANQA-065 - BELT AND SUSPENDERS.  STAGE THE RESULT
001980*    THROUGH A SECOND WORK AREA AND RUN B200 AGAIN IF A
001990*    LEADING SLASH IS STILL THERE - A RELOADED RUN CARD WAS
002000*    SEEN TO CARRY A DOUBLE-STRIPPED PREFIX PAST B200 ONCE.
002010*-----------------------------------------------------------*
002020     MOVE WK-NORM-WORK-PATH TO WK-NORM-OUTPUT-WORK.
002030     IF WK-NORM-OUTPUT-CHAR (1) = "/"
002040        PERFORM B200-STRIP-LEADING-SLASHES
002050           THRU B299-STRIP-LEADING-SLASHES-EX
002060     END-IF.
002070 B229-VERIFY-CLEAN-EX.
002080     EXIT.
002090*
002100************************************************************
002110********** END OF PROGRAM SOURCE - MFCNORM *****************
002120************************************************************
