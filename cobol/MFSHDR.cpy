000010*-----------------------------------------------------------*
000020* MFSHDR.cpybk
000030*-----------------------------------------------------------*
000040* SHIELD-RULE RECORD - EXCLUDES A KNOWN/ACCEPTABLE MISSING
000050* PATH.  CONFIG ORDER IN THE FILE IS THE EVALUATION ORDER -
000060* DO NOT SORT THE FILE BEFORE FEEDING MFCDRV0.
000070*-----------------------------------------------------------*
000080*   DEV     DATE        DESCRIPTION
000090*-- ------- ----------  -----------------------------------*
000100* 01 SSYUEN  03/03/1998  INITIAL VERSION.
000110*-----------------------------------------------------------*
000120 01  MFSHDR-RECORD.
000130     05  MFSHDR-RULE-ID           PIC X(20).
000140*                                 USER-ASSIGNED RULE ID
000150     05  MFSHDR-PATTERN           PIC X(100).
000160*                                 PATH PATTERN - PREFIX OR
000170*                                 PREFIX* WILDCARD
000180     05  MFSHDR-REMARK            PIC X(50).
000190*                                 REASON THE PATH IS EXCLUDED
000200     05  MFSHDR-ENABLED           PIC X(01).
000210*                                 "Y" OR "N"
000220     05  FILLER                   PIC X(04) VALUE SPACES.
