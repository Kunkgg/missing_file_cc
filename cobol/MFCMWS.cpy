000010*-----------------------------------------------------------*
000020* MFCMWS.cpybk
000030*-----------------------------------------------------------*
000040* COMMON WORK AREA - FILE STATUS TESTING.  COPIED INTO
000050* WORKING-STORAGE BY EVERY MFC PROGRAM THAT OPENS A FILE,
000060* THE SAME WAY ASCMWS WAS COPIED BY THE OLD TRF PROGRAMS.
000070*-----------------------------------------------------------*
000080*   DEV     DATE        DESCRIPTION
000090*-- ------- ----------  -----------------------------------*
000100* 01 SSYUEN  03/03/1998  INITIAL VERSION - LIFTED OUT OF
000110*                        ASCMWS SO EVERY MFC PROGRAM SHARES
000120*                        ONE FILE-STATUS TEST.
000130* 14 RTANGJ  14/09/1999  Y2K - NO DATE FIELDS HERE, CHECKED
000140*                        FOR COMPLETENESS PER Y2K AUDIT.
000150*-----------------------------------------------------------*
000160 05  WK-C-FILE-STATUS        PIC X(02) VALUE "00".
000170     88  WK-C-SUCCESSFUL              VALUE "00" "02" "04".
000180     88  WK-C-RECORD-NOT-FOUND        VALUE "23" "41" "46".
000190     88  WK-C-AT-END                  VALUE "10".
000200     88  WK-C-DUPLICATE-KEY           VALUE "22".
000210 05  WK-C-COMMON-FILLER       PIC X(10) VALUE SPACES.
