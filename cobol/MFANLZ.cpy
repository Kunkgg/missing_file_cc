000010*-----------------------------------------------------------*
000020* MFANLZ.cpybk
000030*-----------------------------------------------------------*
000040* INTERFACE FOR MFCANLZ (ANALYSIS PIPELINE).  CALLED ONCE PER
000050* FLAGGED DETAIL RECORD, AFTER MFCRULE HAS CATEGORIZED IT.
000060*-----------------------------------------------------------*
000070*   DEV     DATE        DESCRIPTION
000080*-- ------- ----------  -----------------------------------*
000090* 05 SSYUEN  09/03/1998  INITIAL VERSION.
000100*-----------------------------------------------------------*
000110 01  WK-ANLZ-RECORD.
000120     05  WK-ANLZ-INPUT.
000130         10  WK-ANLZ-FILE-PATH           PIC X(200).
000140         10  WK-ANLZ-STATUS              PIC X(10).
000150         10  WK-ANLZ-SHIELDED-REMARK     PIC X(50).
000160         10  WK-ANLZ-REMAPPED-TO         PIC X(200).
000170         10  WK-ANLZ-HISTORY-COUNT       PIC 9(05) COMP.
000180         10  WK-ANLZ-HISTORY-TABLE OCCURS 3000 TIMES.
000190             15  WK-ANLZ-HST-FILE-PATH       PIC X(200).
000200             15  WK-ANLZ-HST-DETECTED-AT     PIC X(19).
000210             15  FILLER                  PIC X(04) VALUE SPACES.
000220         10  FILLER                  PIC X(04) VALUE SPACES.
000230     05  WK-ANLZ-OUTPUT.
000240         10  WK-ANLZ-OWNERSHIP           PIC X(30).
000250         10  WK-ANLZ-MISS-REASON         PIC X(60).
000260         10  WK-ANLZ-FIRST-DETECTED      PIC X(19).
000270         10  FILLER                      PIC X(04) VALUE SPACES.
000280     05  WK-ANLZ-ERROR-LOG.
000290         10  WK-ANLZ-ERROR-FOUND         PIC X(01).
000300         10  WK-ANLZ-ERROR-MESSAGE       PIC X(50).
000310         10  FILLER                      PIC X(04) VALUE SPACES.
