000010*-----------------------------------------------------------*
000020* MFDTLR.cpybk
000030*-----------------------------------------------------------*
000040* MISSING-FILE-DETAIL RECORD - ONE PER FLAGGED FILE, WRITTEN BY
000050* MFCDRV0 AFTER MFCRULE AND MFCANLZ HAVE BOTH RUN AGAINST IT.
000060*-----------------------------------------------------------*
000070*   DEV     DATE        DESCRIPTION
000080*-- ------- ----------  -----------------------------------*
000090* 01 SSYUEN  03/03/1998  INITIAL VERSION.
000100* 06 PLOWEE  11/06/1998  ADD REMAPPED-TO/REMAPPED-BY/REMARK
000110*                        SO A REMAPPED FILE CARRIES ITS NEW
000120*                        LOCATION ON THE DETAIL LINE.
000130*-----------------------------------------------------------*
000140 01  MFDTLR-RECORD.
000150     05  MFDTLR-FILE-PATH         PIC X(200).
000160*                                 NORMALIZED PATH
000170     05  MFDTLR-STATUS            PIC X(10).
000180*                                 "missed"/"shielded"/"remapped"/
000190*                                 "failed"
000200     05  MFDTLR-SOURCE-BASELINE   PIC X(20).
000210*                                 BASELINE PROJECT THE FILE CAME
000220*                                 FROM
000230     05  MFDTLR-SHIELDED-BY       PIC X(20).
000240*                                 SHIELD RULE ID WHEN SHIELDED
000250     05  MFDTLR-SHIELDED-REMARK   PIC X(50).
000260*                                 SHIELD RULE REMARK
000270     05  MFDTLR-REMAPPED-BY       PIC X(20).
000280*                                 MAPPING RULE ID WHEN REMAPPED
000290     05  MFDTLR-REMAPPED-TO       PIC X(200).
000300*                                 PATH THE FILE WAS RELOCATED TO
000310     05  MFDTLR-REMAPPED-REMARK   PIC X(50).
000320*                                 MAPPING RULE REMARK
000330     05  MFDTLR-OWNERSHIP         PIC X(30).
000340*                                 OWNING TEAM, FROM MFCANLZ
000350     05  MFDTLR-MISS-REASON       PIC X(60).
000360*                                 CLASSIFIED REASON, FROM MFCANLZ
000370     05  MFDTLR-FIRST-DETECTED    PIC X(19).
000380*                                 EARLIEST PRIOR DETECTION, OR
000390*                                 SPACES WHEN FIRST TIME
000400     05  FILLER                   PIC X(110) VALUE SPACES.
000410*                                 RESERVED - ROUNDS RECORD TO
000420*                                 THE 789-BYTE OUTPUT LENGTH
