000010*-----------------------------------------------------------*
000020* MFFENT.cpybk
000030*-----------------------------------------------------------*
000040* FILE-ENTRY RECORD - ONE LINE PER SCANNED FILE IN A PROJECT
000050* INVENTORY.  SHARED LAYOUT FOR THE TARGET AND THE BASELINE
000060* INVENTORY FILES - SAME SHAPE, DIFFERENT FD IN MFCDRV0.
000070*-----------------------------------------------------------*
000080*   DEV     DATE        DESCRIPTION
000090*-- ------- ----------  -----------------------------------*
000100* 01 SSYUEN  03/03/1998  INITIAL VERSION.
000110*-----------------------------------------------------------*
000120 01  MFFENT-RECORD.
000130     05  MFFENT-PROJECT-ID        PIC X(20).
000140*                                 PROJECT THE ENTRY BELONGS TO
000150     05  MFFENT-FILE-PATH         PIC X(200).
000160*                                 RAW PATH AS SCANNED, MAY CARRY
000170*                                 A PREFIX OR BACKSLASHES
000180     05  MFFENT-FILE-STATUS       PIC X(10).
000190*                                 "success" OR "failed"
000200     05  FILLER                   PIC X(04) VALUE SPACES.
