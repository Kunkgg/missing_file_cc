000010*-----------------------------------------------------------*
000020* MFRULE.cpybk
000030*-----------------------------------------------------------*
000040* INTERFACE FOR MFCRULE (RULE ENGINE).  CALLED ONCE PER MISS-
000050* ING PATH.  THE SHIELD/MAPPING TABLES AND THE MERGED TARGET
000060* PATH TABLE ARE BUILT ONCE BY MFCDRV0 AND PASSED BY REFERENCE
000070* ON EVERY CALL.
000080*-----------------------------------------------------------*
000090*   DEV     DATE        DESCRIPTION
000100*-- ------- ----------  -----------------------------------*
000110* 04 SSYUEN  06/03/1998  INITIAL VERSION.
000120*-----------------------------------------------------------*
000130 01  WK-RULE-RECORD.
000140     05  WK-RULE-INPUT.
000150         10  WK-RULE-MISSING-PATH        PIC X(200).
000160         10  WK-RULE-SHIELD-COUNT        PIC 9(03) COMP.
000170         10  WK-RULE-SHIELD-TABLE OCCURS 200 TIMES.
000180             15  WK-RULE-SHD-RULE-ID         PIC X(20).
000190             15  WK-RULE-SHD-PATTERN         PIC X(100).
000200             15  WK-RULE-SHD-REMARK          PIC X(50).
000210             15  WK-RULE-SHD-ENABLED         PIC X(01).
000220             15  FILLER                  PIC X(04) VALUE SPACES.
000230         10  WK-RULE-MAPPING-COUNT       PIC 9(03) COMP.
000240         10  WK-RULE-MAPPING-TABLE OCCURS 200 TIMES.
000250             15  WK-RULE-MAP-RULE-ID         PIC X(20).
000260             15  WK-RULE-MAP-SOURCE-PATTERN  PIC X(100).
000270             15  WK-RULE-MAP-TARGET-PATTERN  PIC X(100).
000280             15  WK-RULE-MAP-REMARK          PIC X(50).
000290             15  WK-RULE-MAP-ENABLED         PIC X(01).
000300             15  FILLER                  PIC X(04) VALUE SPACES.
000310         10  WK-RULE-TARGET-COUNT        PIC 9(05) COMP.
000320         10  WK-RULE-TARGET-PATHS OCCURS 5000 TIMES
000330                 PIC X(200).
000340         10  FILLER                      PIC X(04) VALUE SPACES.
000350     05  WK-RULE-OUTPUT.
000360         10  WK-RULE-STATUS               PIC X(10).
000370*                                          "shielded"/"remapped"/
000380*                                          "missed"
000390         10  WK-RULE-SHIELDED-BY          PIC X(20).
000400         10  WK-RULE-SHIELDED-REMARK      PIC X(50).
000410         10  WK-RULE-REMAPPED-BY          PIC X(20).
000420         10  WK-RULE-REMAPPED-TO          PIC X(200).
000430         10  WK-RULE-REMAPPED-REMARK      PIC X(50).
000440         10  FILLER                       PIC X(04) VALUE SPACES.
