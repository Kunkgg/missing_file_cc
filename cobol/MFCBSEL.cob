000010 IDENTIFICATION DIVISION.
000020*******************************
000030 PROGRAM-ID.     MFCBSEL IS INITIAL.
000040 AUTHOR.         S SYUEN.
000050 INSTALLATION.   CASH MGT INTERFACE UNIT.
000060 DATE-WRITTEN.   05 MAR 1989.
000070 DATE-COMPILED.
000080 SECURITY.       UNCLASSIFIED.
000090*
000100* DESCRIPTION :  DECIDES WHICH CANDIDATE BASELINE BUILDS PARTI-
000110*                CIPATE IN THE RUN, ACCORDING TO THE STRATEGY
000120*                CODE ON THE CONTROL CARD.  CALLED ONCE BY
000130*                MFCDRV0 AT A800.
000140*
000150*===========================================================*
000160*                  HISTORY OF MODIFICATION:
000170*===========================================================*
000180* 03 - SSYUEN  - 05/03/1998 - INITIAL VERSION.
000190*               - STRATEGIES 1, 5 AND 6 ONLY.
000200*-----------------------------------------------------------*
000210* 11 - PLOWEE  - 19/08/1998 - SCANQA-019.
000220*               - ADDED STRATEGIES 2, 3 AND 4 - SPECIFIC
000230*                 BASELINE PROJECT CAN NOW BE PINNED TO A
000240*                 COMMIT ID OR A VERSION LABEL.
000250*-----------------------------------------------------------*
000260* 22 - RTANGJ  - 28/10/1998 - Y2K READINESS REVIEW.
000270*               - NO DATE ARITHMETIC IN THIS PROGRAM - NO
000280*                 CHANGE REQUIRED.
000290*-----------------------------------------------------------*
000300* 34 - KWTEOH  - 14/07/2000 - SCANQA-071.
000310*               - "no_restriction" WAS SELECTING TARGET
000320*                 BUILDS TOO - NOW FILTERS TO BASELINE ROLE
000330*                 ONLY, AS THE OTHER FIVE STRATEGIES DO.
000340*-----------------------------------------------------------*
000350* 41 - KWTEOH  - 03/11/2003 - SCANQA-142.
000360*               - STRATEGIES 1, 2 AND 5 WERE KEEPING ONLY THE
000370*                 LAST QUALIFYING BASELINE BUILD INSTEAD OF
000380*                 ACCEPTING EVERY ONE - UNDERCOUNTING
000390*                 BASELINE-PROJECT-COUNT WHEN MORE THAN ONE
000400*                 BUILD QUALIFIED.  C110/C210 NOW ACCUMULATE
000410*                 SELECTED-FLAGS/COUNT FOR EVERY QUALIFYING
000420*                 BUILD, AS C610 ALREADY DID FOR STRATEGY 6.
000430*                 C110/C210 ALSO NOW TEST THE CANDIDATE'S
000440*                 COMMIT-ID/B-VERSION AGAINST THE FULL TARGET
000450*                 BUILDS TABLE (NEW C115/C215) INSTEAD OF
000460*                 JUST CHECKING IT WAS NON-BLANK.
000470*-----------------------------------------------------------*
000480*
000490 ENVIRONMENT DIVISION.
000500****************
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  IBM-AS400.
000530 OBJECT-COMPUTER.  IBM-AS400.
000540 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000550                       ON  STATUS IS U0-ON
000560                       OFF STATUS IS U0-OFF.
000570*
000580 DATA DIVISION.
000590*********
000600 WORKING-STORAGE SECTION.
000610*******************
000620 01  FILLER                  PIC X(24) VALUE
000630         "** PROGRAM MFCBSEL   **".
000640*
000650 COPY MFCMWS.
000660*
000670 01  WK-BSEL-STRATEGY-DISPLAY       PIC 9(01) VALUE ZERO.
000680 01  WK-BSEL-I                      PIC 9(03) COMP VALUE ZERO.
000690 01  WK-BSEL-J                      PIC 9(03) COMP VALUE ZERO.
000700 01  WK-BSEL-BEST-IDX               PIC 9(03) COMP VALUE ZERO.
000710 01  WK-BSEL-MATCH-SW                PIC X(01) VALUE "N".
000720     88  WK-BSEL-MATCH-FOUND                  VALUE "Y".
000730     88  WK-BSEL-MATCH-NOT-FOUND              VALUE "N".
000740 01  WK-BSEL-BEST-COMMIT            PIC X(40) VALUE SPACES.
000750 01  WK-BSEL-BEST-COMMIT-R REDEFINES WK-BSEL-BEST-COMMIT.
000760     05  WK-BSEL-BEST-COMMIT-CHAR OCCURS 40 TIMES PIC X(01).
000770 01  WK-BSEL-BEST-VERSION           PIC X(20) VALUE SPACES.
000780 01  WK-BSEL-BEST-VERSION-R REDEFINES WK-BSEL-BEST-VERSION.
000790     05  WK-BSEL-BEST-VERSION-CHAR OCCURS 20 TIMES PIC X(01).
000800*
000810*-----------------------------------------------------------*
000820* TRIMMED-LENGTH WORK AREA FOR THE "PROJECT NOT FOUND" ERROR
000830* TEXT - SAME TRAILING-SPACE TRIM MFCRPT USES.
000840*-----------------------------------------------------------*
000850 01  WK-BSEL-PARAM-BASELINE-PROJ-HOLD PIC X(20) VALUE SPACES.
000860 01  WK-BSEL-PROJ-HOLD-R
000870                    REDEFINES WK-BSEL-PARAM-BASELINE-PROJ-HOLD.
000880     05  WK-BSEL-PROJ-HOLD-CHAR OCCURS 20 TIMES PIC X(01).
000890 77  WK-BSEL-PROJ-LEN                 PIC 9(02) COMP VALUE ZERO.
000900*
000910 LINKAGE SECTION.
000920*******************
000930 COPY MFBSEL.
000940*
000950 PROCEDURE DIVISION USING WK-BSEL-RECORD.
000960***********
000970 MAIN-MODULE.
000980     MOVE SPACES TO WK-BSEL-ERROR-FOUND.
000990     MOVE SPACES TO WK-BSEL-ERROR-MESSAGE.
001000     MOVE ZERO   TO WK-BSEL-SELECTED-COUNT.
001010     MOVE 1 TO WK-BSEL-I.
001020     PERFORM A110-INIT-FLAGS-LOOP
001030        THRU A119-INIT-FLAGS-LOOP-EX.
001040     MOVE WK-BSEL-STRATEGY-CODE TO WK-BSEL-STRATEGY-DISPLAY.
001050*
001060     EVALUATE WK-BSEL-STRATEGY-DISPLAY
001070        WHEN 1
001080           PERFORM C100-LATEST-SUCCESS-COMMIT-ID
001090              THRU C100-LATEST-SUCCESS-COMMIT-ID-EX
001100        WHEN 2
001110           PERFORM C200-LATEST-SUCCESS-VERSION
001120              THRU C200-LATEST-SUCCESS-VERSION-EX
001130        WHEN 3
001140           PERFORM C300-SPECIFIC-BASELINE-COMMIT-ID
001150              THRU C300-SPECIFIC-BASELINE-COMMIT-ID-EX
001160        WHEN 4
001170           PERFORM C400-SPECIFIC-BASELINE-VERSION
001180              THRU C400-SPECIFIC-BASELINE-VERSION-EX
001190        WHEN 5
001200           PERFORM C500-LATEST-SUCCESS
001210              THRU C500-LATEST-SUCCESS-EX
001220        WHEN 6
001230           PERFORM C600-NO-RESTRICTION
001240              THRU C600-NO-RESTRICTION-EX
001250        WHEN OTHER
001260           MOVE "Y" TO WK-BSEL-ERROR-FOUND
001270           STRING "UNKNOWN STRATEGY CODE"
001280              DELIMITED BY SIZE
001290              INTO WK-BSEL-ERROR-MESSAGE
001300     END-EVALUATE.
001310     GOBACK.
001320*
001330*-----------------------------------------------------------*
001340 A110-INIT-FLAGS-LOOP.
001350*-----------------------------------------------------------*
001360     IF WK-BSEL-I > 50
001370        GO TO A119-INIT-FLAGS-LOOP-EX
001380     END-IF.
001390     MOVE "N" TO WK-BSEL-SELECTED-FLAGS (WK-BSEL-I).
001400     ADD 1 TO WK-BSEL-I.
001410     GO TO A110-INIT-FLAGS-LOOP.
001420 A119-INIT-FLAGS-LOOP-EX.
001430     EXIT.
001440*
001450*-----------------------------------------------------------*
001460 C100-LATEST-SUCCESS-COMMIT-ID.
001470*-----------------------------------------------------------*
001480*    R-B1 - STRATEGY 1 - SCANQA-142 - EVERY BASELINE PROJECT'S
001490*    BUILD IS ACCEPTED WHEN BUILD-STATUS = "success" AND ITS
001500*    COMMIT-ID MATCHES ANY TARGET'S COMMIT-ID - NOT JUST THE
001510*    LAST ONE FOUND.
001520*-----------------------------------------------------------*
001530     MOVE 1 TO WK-BSEL-I.
001540     PERFORM C110-COMMIT-ID-LOOP
001550        THRU C119-COMMIT-ID-LOOP-EX.
001560*
001570     IF WK-BSEL-SELECTED-COUNT = ZERO
001580        MOVE "Y" TO WK-BSEL-ERROR-FOUND
001590        STRING "NO SUCCESSFUL BASELINE BUILD WITH A COMMIT ID "
001600               "WAS FOUND"
001610           DELIMITED BY SIZE
001620           INTO WK-BSEL-ERROR-MESSAGE
001630     END-IF.
001640 C100-LATEST-SUCCESS-COMMIT-ID-EX.
001650     EXIT.
001660*
001670*-----------------------------------------------------------*
001680 C110-COMMIT-ID-LOOP.
001690*-----------------------------------------------------------*
001700     IF WK-BSEL-I > WK-BSEL-BASELINE-COUNT
001710        GO TO C119-COMMIT-ID-LOOP-EX
001720     END-IF.
001730     IF WK-BSEL-BL-BUILD-STATUS (WK-BSEL-I) = "success"
001740           AND WK-BSEL-BL-COMMIT-ID (WK-BSEL-I) NOT = SPACES
001750        MOVE 1 TO WK-BSEL-J
001760        SET WK-BSEL-MATCH-NOT-FOUND TO TRUE
001770        PERFORM C115-COMMIT-ID-IN-TARGETS
001780           THRU C117-COMMIT-ID-IN-TARGETS-EX
001790        IF WK-BSEL-MATCH-FOUND
001800           MOVE "Y" TO WK-BSEL-SELECTED-FLAGS (WK-BSEL-I)
001810           ADD 1 TO WK-BSEL-SELECTED-COUNT
001820        END-IF
001830     END-IF.
001840     ADD 1 TO WK-BSEL-I.
001850     GO TO C110-COMMIT-ID-LOOP.
001860 C119-COMMIT-ID-LOOP-EX.
001870     EXIT.
001880*
001890*-----------------------------------------------------------*
001900 C115-COMMIT-ID-IN-TARGETS.
001910*-----------------------------------------------------------*
001920*    SCANQA-142 - DOES THE CANDIDATE BASELINE BUILD AT WK-BSEL-I
001930*    CARRY A COMMIT-ID THAT APPEARS ANYWHERE IN THE TARGET
001940*    BUILDS TABLE?
001950*-----------------------------------------------------------*
001960     IF WK-BSEL-J > WK-BSEL-TARGET-COUNT
001970        GO TO C117-COMMIT-ID-IN-TARGETS-EX
001980     END-IF.
001990     IF WK-BSEL-MATCH-FOUND
002000        GO TO C117-COMMIT-ID-IN-TARGETS-EX
002010     END-IF.
002020     IF WK-BSEL-TGT-COMMIT-ID (WK-BSEL-J)
002030           = WK-BSEL-BL-COMMIT-ID (WK-BSEL-I)
002040        SET WK-BSEL-MATCH-FOUND TO TRUE
002050     END-IF.
002060     ADD 1 TO WK-BSEL-J.
002070     GO TO C115-COMMIT-ID-IN-TARGETS.
002080 C117-COMMIT-ID-IN-TARGETS-EX.
002090     EXIT.
002100*
002110*-----------------------------------------------------------*
002120 C200-LATEST-SUCCESS-VERSION.
002130*-----------------------------------------------------------*
002140*    R-B1 - STRATEGY 2 - SCANQA-142 - EVERY BASELINE PROJECT'S
002150*    BUILD IS ACCEPTED WHEN BUILD-STATUS = "success" AND ITS
002160*    B-VERSION MATCHES ANY TARGET'S B-VERSION - NOT JUST THE
002170*    LAST ONE FOUND.
002180*-----------------------------------------------------------*
002190     MOVE 1 TO WK-BSEL-I.
002200     PERFORM C210-VERSION-LOOP
002210        THRU C219-VERSION-LOOP-EX.
002220*
002230     IF WK-BSEL-SELECTED-COUNT = ZERO
002240        MOVE "Y" TO WK-BSEL-ERROR-FOUND
002250        STRING "NO SUCCESSFUL BASELINE BUILD WITH A VERSION "
002260               "LABEL WAS FOUND"
002270           DELIMITED BY SIZE
002280           INTO WK-BSEL-ERROR-MESSAGE
002290     END-IF.
002300 C200-LATEST-SUCCESS-VERSION-EX.
002310     EXIT.
002320*
002330*-----------------------------------------------------------*
002340 C210-VERSION-LOOP.
002350*-----------------------------------------------------------*
002360     IF WK-BSEL-I > WK-BSEL-BASELINE-COUNT
002370        GO TO C219-VERSION-LOOP-EX
002380     END-IF.
002390     IF WK-BSEL-BL-BUILD-STATUS (WK-BSEL-I) = "success"
002400           AND WK-BSEL-BL-B-VERSION (WK-BSEL-I) NOT = SPACES
002410        MOVE 1 TO WK-BSEL-J
002420        SET WK-BSEL-MATCH-NOT-FOUND TO TRUE
002430        PERFORM C215-VERSION-IN-TARGETS
002440           THRU C217-VERSION-IN-TARGETS-EX
002450        IF WK-BSEL-MATCH-FOUND
002460           MOVE "Y" TO WK-BSEL-SELECTED-FLAGS (WK-BSEL-I)
002470           ADD 1 TO WK-BSEL-SELECTED-COUNT
002480        END-IF
002490     END-IF.
002500     ADD 1 TO WK-BSEL-I.
002510     GO TO C210-VERSION-LOOP.
002520 C219-VERSION-LOOP-EX.
002530     EXIT.
002540*
002550*-----------------------------------------------------------*
002560 C215-VERSION-IN-TARGETS.
002570*-----------------------------------------------------------*
002580*    SCANQA-142 - DOES THE CANDIDATE BASELINE BUILD AT WK-BSEL-I
002590*    CARRY A B-VERSION THAT APPEARS ANYWHERE IN THE TARGET
002600*    BUILDS TABLE?
002610*-----------------------------------------------------------*
002620     IF WK-BSEL-J > WK-BSEL-TARGET-COUNT
002630        GO TO C217-VERSION-IN-TARGETS-EX
002640     END-IF.
002650     IF WK-BSEL-MATCH-FOUND
002660        GO TO C217-VERSION-IN-TARGETS-EX
002670     END-IF.
002680     IF WK-BSEL-TGT-B-VERSION (WK-BSEL-J)
002690           = WK-BSEL-BL-B-VERSION (WK-BSEL-I)
002700        SET WK-BSEL-MATCH-FOUND TO TRUE
002710     END-IF.
002720     ADD 1 TO WK-BSEL-J.
002730     GO TO C215-VERSION-IN-TARGETS.
002740 C217-VERSION-IN-TARGETS-EX.
002750     EXIT.
002760*
002770*-----------------------------------------------------------*
002780 C300-SPECIFIC-BASELINE-COMMIT-ID.
002790*-----------------------------------------------------------*
002800*    R-B1 - STRATEGY 3 - THE ONE BASELINE BUILD OF PARAM-
002810*    BASELINE-PROJ WHOSE COMMIT-ID MATCHES THE CURRENT
002820*    COMMIT-ID OF PARAM-TARGET-PROJ.
002830*-----------------------------------------------------------*
002840     MOVE ZERO TO WK-BSEL-BEST-IDX.
002850     MOVE SPACES TO WK-BSEL-BEST-COMMIT.
002860     MOVE 1 TO WK-BSEL-I.
002870     PERFORM C310-TARGET-COMMIT-LOOP
002880        THRU C319-TARGET-COMMIT-LOOP-EX.
002890*
002900     IF WK-BSEL-BEST-COMMIT-CHAR (1) = SPACE
002910        MOVE "Y" TO WK-BSEL-ERROR-FOUND
002920        MOVE WK-BSEL-PARAM-TARGET-PROJ
002930           TO WK-BSEL-PARAM-BASELINE-PROJ-HOLD
002940        PERFORM F100-TRIM-PROJ-LEN THRU F100-TRIM-PROJ-LEN-EX
002950        STRING "TARGET PROJECT "
002960            WK-BSEL-PARAM-BASELINE-PROJ-HOLD (1 : WK-BSEL-PROJ-LEN)
002970               " NOT FOUND IN THE BUILD-INFO FILE"
002980           DELIMITED BY SIZE
002990           INTO WK-BSEL-ERROR-MESSAGE
003000        GO TO C300-SPECIFIC-BASELINE-COMMIT-ID-EX
003010     END-IF.
003020*
003030     MOVE 1 TO WK-BSEL-I.
003040     PERFORM C320-BASELINE-COMMIT-LOOP
003050        THRU C329-BASELINE-COMMIT-LOOP-EX.
003060*
003070     IF WK-BSEL-BEST-IDX = ZERO
003080        MOVE "Y" TO WK-BSEL-ERROR-FOUND
003090        MOVE WK-BSEL-PARAM-BASELINE-PROJ
003100           TO WK-BSEL-PARAM-BASELINE-PROJ-HOLD
003110        PERFORM F100-TRIM-PROJ-LEN THRU F100-TRIM-PROJ-LEN-EX
003120        STRING "MATCHING BASELINE BUILD "
003130            WK-BSEL-PARAM-BASELINE-PROJ-HOLD (1 : WK-BSEL-PROJ-LEN)
003140               " NOT FOUND"
003150           DELIMITED BY SIZE
003160           INTO WK-BSEL-ERROR-MESSAGE
003170     ELSE
003180        MOVE "Y" TO WK-BSEL-SELECTED-FLAGS (WK-BSEL-BEST-IDX)
003190        MOVE 1   TO WK-BSEL-SELECTED-COUNT
003200     END-IF.
003210 C300-SPECIFIC-BASELINE-COMMIT-ID-EX.
003220     EXIT.
003230*
003240*-----------------------------------------------------------*
003250 C310-TARGET-COMMIT-LOOP.
003260*-----------------------------------------------------------*
003270     IF WK-BSEL-I > WK-BSEL-TARGET-COUNT
003280        GO TO C319-TARGET-COMMIT-LOOP-EX
003290     END-IF.
003300     IF WK-BSEL-TGT-PROJECT-ID (WK-BSEL-I)
003310           = WK-BSEL-PARAM-TARGET-PROJ
003320        MOVE WK-BSEL-TGT-COMMIT-ID (WK-BSEL-I)
003330           TO WK-BSEL-BEST-COMMIT
003340     END-IF.
003350     ADD 1 TO WK-BSEL-I.
003360     GO TO C310-TARGET-COMMIT-LOOP.
003370 C319-TARGET-COMMIT-LOOP-EX.
003380     EXIT.
003390*
003400*-----------------------------------------------------------*
003410 C320-BASELINE-COMMIT-LOOP.
003420*-----------------------------------------------------------*
003430     IF WK-BSEL-I > WK-BSEL-BASELINE-COUNT
003440        GO TO C329-BASELINE-COMMIT-LOOP-EX
003450     END-IF.
003460     IF WK-BSEL-BL-PROJECT-ID (WK-BSEL-I)
003470              = WK-BSEL-PARAM-BASELINE-PROJ
003480           AND WK-BSEL-BL-COMMIT-ID (WK-BSEL-I)
003490              = WK-BSEL-BEST-COMMIT
003500        MOVE WK-BSEL-I TO WK-BSEL-BEST-IDX
003510     END-IF.
003520     ADD 1 TO WK-BSEL-I.
003530     GO TO C320-BASELINE-COMMIT-LOOP.
003540 C329-BASELINE-COMMIT-LOOP-EX.
003550     EXIT.
003560*
003570*-----------------------------------------------------------*
003580 C400-SPECIFIC-BASELINE-VERSION.
003590*-----------------------------------------------------------*
003600*    R-B1 - STRATEGY 4 - THE ONE BASELINE BUILD OF PARAM-
003610*    BASELINE-PROJ WHOSE B-VERSION MATCHES THE CURRENT VERSION
003620*    OF PARAM-TARGET-PROJ.
003630*-----------------------------------------------------------*
003640     MOVE ZERO TO WK-BSEL-BEST-IDX.
003650     MOVE SPACES TO WK-BSEL-BEST-VERSION.
003660     MOVE 1 TO WK-BSEL-I.
003670     PERFORM C410-TARGET-VERSION-LOOP
003680        THRU C419-TARGET-VERSION-LOOP-EX.
003690*
003700     IF WK-BSEL-BEST-VERSION-CHAR (1) = SPACE
003710        MOVE "Y" TO WK-BSEL-ERROR-FOUND
003720        MOVE WK-BSEL-PARAM-TARGET-PROJ
003730           TO WK-BSEL-PARAM-BASELINE-PROJ-HOLD
003740        PERFORM F100-TRIM-PROJ-LEN THRU F100-TRIM-PROJ-LEN-EX
003750        STRING "TARGET PROJECT "
003760            WK-BSEL-PARAM-BASELINE-PROJ-HOLD (1 : WK-BSEL-PROJ-LEN)
003770               " NOT FOUND IN THE BUILD-INFO FILE"
003780           DELIMITED BY SIZE
003790           INTO WK-BSEL-ERROR-MESSAGE
003800        GO TO C400-SPECIFIC-BASELINE-VERSION-EX
003810     END-IF.
003820*
003830     MOVE 1 TO WK-BSEL-I.
003840     PERFORM C420-BASELINE-VERSION-LOOP
003850        THRU C429-BASELINE-VERSION-LOOP-EX.
003860*
003870     IF WK-BSEL-BEST-IDX = ZERO
003880        MOVE "Y" TO WK-BSEL-ERROR-FOUND
003890        MOVE WK-BSEL-PARAM-BASELINE-PROJ
003900           TO WK-BSEL-PARAM-BASELINE-PROJ-HOLD
003910        PERFORM F100-TRIM-PROJ-LEN THRU F100-TRIM-PROJ-LEN-EX
003920        STRING "MATCHING BASELINE BUILD "
003930            WK-BSEL-PARAM-BASELINE-PROJ-HOLD (1 : WK-BSEL-PROJ-LEN)
003940               " NOT FOUND"
003950           DELIMITED BY SIZE
003960           INTO WK-BSEL-ERROR-MESSAGE
003970     ELSE
003980        MOVE "Y" TO WK-BSEL-SELECTED-FLAGS (WK-BSEL-BEST-IDX)
003990        MOVE 1   TO WK-BSEL-SELECTED-COUNT
004000     END-IF.
004010 C400-SPECIFIC-BASELINE-VERSION-EX.
004020     EXIT.
004030*
004040*-----------------------------------------------------------*
004050 C410-TARGET-VERSION-LOOP.
004060*-----------------------------------------------------------*
004070     IF WK-BSEL-I > WK-BSEL-TARGET-COUNT
004080        GO TO C419-TARGET-VERSION-LOOP-EX
004090     END-IF.
004100     IF WK-BSEL-TGT-PROJECT-ID (WK-BSEL-I)
004110           = WK-BSEL-PARAM-TARGET-PROJ
004120        MOVE WK-BSEL-TGT-B-VERSION (WK-BSEL-I)
004130           TO WK-BSEL-BEST-VERSION
004140     END-IF.
004150     ADD 1 TO WK-BSEL-I.
004160     GO TO C410-TARGET-VERSION-LOOP.
004170 C419-TARGET-VERSION-LOOP-EX.
004180     EXIT.
004190*
004200*-----------------------------------------------------------*
004210 C420-BASELINE-VERSION-LOOP.
004220*-----------------------------------------------------------*
004230     IF WK-BSEL-I > WK-BSEL-BASELINE-COUNT
004240        GO TO C429-BASELINE-VERSION-LOOP-EX
004250     END-IF.
004260     IF WK-BSEL-BL-PROJECT-ID (WK-BSEL-I)
004270              = WK-BSEL-PARAM-BASELINE-PROJ
004280           AND WK-BSEL-BL-B-VERSION (WK-BSEL-I)
004290              = WK-BSEL-BEST-VERSION
004300        MOVE WK-BSEL-I TO WK-BSEL-BEST-IDX
004310     END-IF.
004320     ADD 1 TO WK-BSEL-I.
004330     GO TO C420-BASELINE-VERSION-LOOP.
004340 C429-BASELINE-VERSION-LOOP-EX.
004350     EXIT.
004360*
004370*-----------------------------------------------------------*
004380 C500-LATEST-SUCCESS.
004390*-----------------------------------------------------------*
004400*    R-B1 - STRATEGY 5 - SCANQA-142 - EVERY BASELINE BUILD
004410*    WITH BUILD-STATUS "success" PARTICIPATES, REGARDLESS OF
004420*    COMMIT ID OR VERSION - NOT JUST THE LAST ONE FOUND.
004430*-----------------------------------------------------------*
004440     MOVE 1 TO WK-BSEL-I.
004450     PERFORM C510-SUCCESS-LOOP
004460        THRU C519-SUCCESS-LOOP-EX.
004470*
004480     IF WK-BSEL-SELECTED-COUNT = ZERO
004490        MOVE "Y" TO WK-BSEL-ERROR-FOUND
004500        STRING "NO SUCCESSFUL BASELINE BUILD WAS FOUND"
004510           DELIMITED BY SIZE
004520           INTO WK-BSEL-ERROR-MESSAGE
004530     END-IF.
004540 C500-LATEST-SUCCESS-EX.
004550     EXIT.
004560*
004570*-----------------------------------------------------------*
004580 C510-SUCCESS-LOOP.
004590*-----------------------------------------------------------*
004600     IF WK-BSEL-I > WK-BSEL-BASELINE-COUNT
004610        GO TO C519-SUCCESS-LOOP-EX
004620     END-IF.
004630     IF WK-BSEL-BL-BUILD-STATUS (WK-BSEL-I) = "success"
004640        MOVE "Y" TO WK-BSEL-SELECTED-FLAGS (WK-BSEL-I)
004650        ADD 1 TO WK-BSEL-SELECTED-COUNT
004660     END-IF.
004670     ADD 1 TO WK-BSEL-I.
004680     GO TO C510-SUCCESS-LOOP.
004690 C519-SUCCESS-LOOP-EX.
004700     EXIT.
004710*
004720*-----------------------------------------------------------*
004730 C600-NO-RESTRICTION.
004740*-----------------------------------------------------------*
004750*    SCANQA-071 - STRATEGY 6 - EVERY CANDIDATE BASELINE BUILD
004760*    PARTICIPATES, WHATEVER ITS BUILD-STATUS - BUT ONLY THE
004770*    BASELINE-ROLE ROWS, NEVER THE TARGET-ROLE ROWS.
004780*-----------------------------------------------------------*
004790     MOVE 1 TO WK-BSEL-I.
004800     PERFORM C610-SELECT-ALL-LOOP
004810        THRU C619-SELECT-ALL-LOOP-EX.
004820*
004830     IF WK-BSEL-SELECTED-COUNT = ZERO
004840        MOVE "Y" TO WK-BSEL-ERROR-FOUND
004850        STRING "NO BASELINE BUILDS WERE FOUND"
004860           DELIMITED BY SIZE
004870           INTO WK-BSEL-ERROR-MESSAGE
004880     END-IF.
004890 C600-NO-RESTRICTION-EX.
004900     EXIT.
004910*
004920*-----------------------------------------------------------*
004930 C610-SELECT-ALL-LOOP.
004940*-----------------------------------------------------------*
004950     IF WK-BSEL-I > WK-BSEL-BASELINE-COUNT
004960        GO TO C619-SELECT-ALL-LOOP-EX
004970     END-IF.
004980     MOVE "Y" TO WK-BSEL-SELECTED-FLAGS (WK-BSEL-I).
004990     ADD 1 TO WK-BSEL-SELECTED-COUNT.
005000     ADD 1 TO WK-BSEL-I.
005010     GO TO C610-SELECT-ALL-LOOP.
005020 C619-SELECT-ALL-LOOP-EX.
005030     EXIT.
005040*
005050*-----------------------------------------------------------*
005060 F100-TRIM-PROJ-LEN.
005070*-----------------------------------------------------------*
005080*    LENGTH OF WK-BSEL-PARAM-BASELINE-PROJ-HOLD WITH TRAILING
005090*    SPACES REMOVED, FOR THE ERROR MESSAGE STRING CALLS ABOVE.
005100*-----------------------------------------------------------*
005110     MOVE 20 TO WK-BSEL-PROJ-LEN.
005120     PERFORM F110-TRIM-PROJ-LEN-LOOP
005130        THRU F119-TRIM-PROJ-LEN-LOOP-EX.
005140     IF WK-BSEL-PROJ-LEN = ZERO
005150        MOVE 1 TO WK-BSEL-PROJ-LEN
005160     END-IF.
005170 F100-TRIM-PROJ-LEN-EX.
005180     EXIT.
005190*
005200*-----------------------------------------------------------*
005210 F110-TRIM-PROJ-LEN-LOOP.
005220*-----------------------------------------------------------*
005230     IF WK-BSEL-PROJ-LEN = ZERO
005240        GO TO F119-TRIM-PROJ-LEN-LOOP-EX
005250     END-IF.
005260     IF WK-BSEL-PROJ-HOLD-CHAR (WK-BSEL-PROJ-LEN) NOT = SPACE
005270        GO TO F119-TRIM-PROJ-LEN-LOOP-EX
005280     END-IF.
005290     SUBTRACT 1 FROM WK-BSEL-PROJ-LEN.
005300     GO TO F110-TRIM-PROJ-LEN-LOOP.
005310 F119-TRIM-PROJ-LEN-LOOP-EX.
005320     EXIT.
005330*
005340************************************************************
005350********** END OF PROGRAM SOURCE - MFCBSEL *****************
005360************************************************************
