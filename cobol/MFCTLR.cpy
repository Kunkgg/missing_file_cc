000010*-----------------------------------------------------------*
000020* MFCTLR.cpybk
000030*-----------------------------------------------------------*
000040* CONTROL CARD - ONE RECORD PER RUN, TELLS MFCDRV0 WHICH TASK
000050* THIS IS AND WHICH BASELINE SELECTION STRATEGY TO APPLY.
000060* ONE-RECORD-PARM-FILE HABIT THE OLD TRF NIGHTLY JOBS USED
000070* INSTEAD OF A CALL TO TRFVGLAC.
000080*-----------------------------------------------------------*
000090*   DEV     DATE        DESCRIPTION
000100*-- ------- ----------  -----------------------------------*
000110* 08 SSYUEN  16/03/1998  INITIAL VERSION.
000120*-----------------------------------------------------------*
000130 01  MFCTLR-RECORD.
000140     05  MFCTLR-TASK-ID            PIC X(10).
000150*                                  TASK IDENTIFIER FOR THIS RUN
000160     05  MFCTLR-STRATEGY-CODE      PIC 9(01).
000170*                                  BASELINE SELECTION STRATEGY -
000180*                                  1 THRU 6, SEE MFBSEL.cpybk
000190     05  MFCTLR-PARAM-BASELINE-PROJ PIC X(20).
000200*                                  STRATEGIES 3/4 ONLY - NAMED
000210*                                  BASELINE PROJECT
000220     05  MFCTLR-PARAM-TARGET-PROJ  PIC X(20).
000230*                                  STRATEGIES 3/4 ONLY - NAMED
000240*                                  TARGET PROJECT
000250     05  MFCTLR-RUN-TIMESTAMP      PIC X(19).
000260*                                  YYYY-MM-DD HH:MM:SS, STAMPED
000270*                                  BY THE SCHEDULER AT SUBMIT
000280     05  FILLER                    PIC X(30) VALUE SPACES.
000290*                                  RESERVED - ROUNDS RECORD TO
000300*                                  THE 100-BYTE CONTROL LENGTH
