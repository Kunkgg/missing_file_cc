000010*-----------------------------------------------------------*
000020* MFBSEL.cpybk
000030*-----------------------------------------------------------*
000040* INTERFACE FOR MFCBSEL (BASELINE SELECTOR).  STRATEGY-CODE
000050* VALUES:
000060*   1  latest_success_commit_id
000070*   2  latest_success_version
000080*   3  specific_baseline_commit_id (uses PARAM-BASELINE-PROJ and
000090*                                   PARAM-TARGET-PROJ)
000100*   4  specific_baseline_version   (uses PARAM-BASELINE-PROJ and
000110*                                   PARAM-TARGET-PROJ)
000120*   5  latest_success
000130*   6  no_restriction
000140*-----------------------------------------------------------*
000150*   DEV     DATE        DESCRIPTION
000160*-- ------- ----------  -----------------------------------*
000170* 03 SSYUEN  05/03/1998  INITIAL VERSION.
000180*-----------------------------------------------------------*
000190 01  WK-BSEL-RECORD.
000200     05  WK-BSEL-INPUT.
000210         10  WK-BSEL-STRATEGY-CODE       PIC 9(01).
000220         10  WK-BSEL-PARAM-BASELINE-PROJ PIC X(20).
000230         10  WK-BSEL-PARAM-TARGET-PROJ   PIC X(20).
000240         10  WK-BSEL-TARGET-COUNT        PIC 9(03) COMP.
000250         10  WK-BSEL-TARGET-BUILDS OCCURS 50 TIMES.
000260             15  WK-BSEL-TGT-PROJECT-ID     PIC X(20).
000270             15  WK-BSEL-TGT-BUILD-STATUS   PIC X(10).
000280             15  WK-BSEL-TGT-COMMIT-ID      PIC X(40).
000290             15  WK-BSEL-TGT-B-VERSION      PIC X(20).
000300             15  FILLER                 PIC X(04) VALUE SPACES.
000310         10  WK-BSEL-BASELINE-COUNT      PIC 9(03) COMP.
000320         10  WK-BSEL-BASELINE-BUILDS OCCURS 50 TIMES.
000330             15  WK-BSEL-BL-PROJECT-ID      PIC X(20).
000340             15  WK-BSEL-BL-BUILD-STATUS    PIC X(10).
000350             15  WK-BSEL-BL-COMMIT-ID       PIC X(40).
000360             15  WK-BSEL-BL-B-VERSION       PIC X(20).
000370             15  FILLER                 PIC X(04) VALUE SPACES.
000380         10  FILLER                      PIC X(04) VALUE SPACES.
000390     05  WK-BSEL-OUTPUT.
000400         10  WK-BSEL-SELECTED-FLAGS OCCURS 50 TIMES PIC X(01).
000410*                                         "Y" - BASELINE BUILD
000420*                                         PARTICIPATES
000430         10  WK-BSEL-SELECTED-COUNT      PIC 9(03) COMP.
000440         10  WK-BSEL-ERROR-FOUND         PIC X(01).
000450         10  WK-BSEL-ERROR-MESSAGE       PIC X(50).
000460         10  FILLER                      PIC X(04) VALUE SPACES.
